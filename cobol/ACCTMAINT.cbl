000100* (c) 2011 MIDSTATE FEDERAL DATA SERVICES, INC.                           
000200*                                                                         
000300* THIS IS UNPUBLISHED PROPRIETARY                                         
000400* SOURCE CODE OF MIDSTATE FEDERAL DATA SERVICES                           
000500* The copyright notice above does not                                     
000600* evidence any actual or intended                                         
000700* publication of such source code.                                        
000800*                                                                         
000900* #ident "@(#) banking/ACCTMAINT.cbl $Revision: 1.11 $"                   
001000* static char sccsid[] = "@(#) bank/ACCTMAINT.cbl $Rev: 1.11 $";          
001100*                                                                         
001200 IDENTIFICATION DIVISION.                                                 
001300 PROGRAM-ID. ACCTMAINT.                                                   
001400 AUTHOR. R J TOWNSEND.                                                    
001500 INSTALLATION. MIDSTATE FEDERAL - RETAIL BANKING SYSTEMS.                 
001600 DATE-WRITTEN. 01/16/95.                                                  
001700 DATE-COMPILED.                                                           
001800 SECURITY.  UPDATES THE ACCOUNT MASTER FILE.  RUN ONLY FROM THE           
001900     ACCOUNT-MAINTENANCE JOB STREAM.  DISTRIBUTION IS RESTRICTED          
002000     TO RETAIL BANKING SYSTEMS PERSONNEL.                                 
002100*                                                                         
002200****************************************************************          
002300* CHANGE LOG                                                              
002400*   01/16/95  RJT  ORIGINAL PROGRAM - REPLACES THE ON-LINE CICS           
002500*                  TELLER SCREEN'S OPEN/DEPOSIT/WITHDRAW PATHS,           
002600*                  REQ 3390.  READS THE ACCOUNT-MAINTENANCE               
002700*                  TRANSACTION FILE PREPARED BY THE TELLER                
002800*                  CAPTURE SYSTEM AND POSTS ONE ACTION PER                
002900*                  RECORD - CREATE, LIST, BALANCE, DEPOSIT, OR            
003000*                  WITHDRAW - AGAINST THE ACCOUNT MASTER.                 
003100*   11/10/98  RJT  Y2K REMEDIATION - ACCT-CREATED-DATE STAMPED            
003200*                  AS CCYYMMDD, WINDOWING PER SHOP STANDARD.              
003300*   04/05/03  DKW  SURROGATE KEY ASSIGNMENT MOVED TO THE SHARED           
003400*                  NBRCTL CONTROL FILE; ACCT-ACTIVE FLAG ADDED            
003500*                  SO CLOSED ACCOUNTS ARE SOFT-DISABLED, NOT              
003600*                  PHYSICALLY DELETED, REQ 4802.                          
003700*   02/14/06  MCS  ACCT-NUMBER WIDENED TO 13, "ACC" PREFIX                
003800*                  STANDARD ADOPTED SHOP-WIDE, REQ 5390.                  
003900*   08/30/09  PDN  ADDED ACCTLIST PROOF LISTING - AUDITORS WANT           
004000*                  A HARD COPY OF EVERY MAINTENANCE RUN, REQ              
004100*                  6117.                                                  
004200*   05/11/10  PDN  8100-VERIFY-OWNERSHIP ADDED AHEAD OF EVERY             
004300*                  BALANCE-AFFECTING OR BALANCE-READING ACTION -          
004400*                  A TELLER COULD PREVIOUSLY QUERY ANY ACCOUNT            
004500*                  NUMBER REGARDLESS OF WHOSE IT WAS, REQ 6604.           
004600****************************************************************          
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SOURCE-COMPUTER. IBM-4381.                                               
005000 OBJECT-COMPUTER. IBM-4381.                                               
005100 SPECIAL-NAMES.                                                           
005200     CLASS VALID-FILE-STATUS IS "0" THRU "9".                             
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500     SELECT ACCOUNT-REQUEST-FILE ASSIGN "ACCTXFILE"                       
005600         ORGANIZATION SEQUENTIAL                                          
005700         STATUS REQ-FILE-STATUS.                                          
005800     SELECT ACCOUNT-FILE ASSIGN "ACCTFIL"                                 
005900         ORGANIZATION INDEXED                                             
006000         ACCESS DYNAMIC                                                   
006100         RECORD KEY ACCT-ID                                               
006200         STATUS FILE-STATUS.                                              
006300     SELECT USER-FILE ASSIGN "USERFIL"                                    
006400         ORGANIZATION INDEXED                                             
006500         ACCESS DYNAMIC                                                   
006600         RECORD KEY USER-ID                                               
006700         STATUS USR-FILE-STATUS.                                          
006800     SELECT CONTROL-FILE ASSIGN "NBRCTL"                                  
006900         ORGANIZATION INDEXED                                             
007000         ACCESS DYNAMIC                                                   
007100         RECORD KEY NBRCTL-KEY                                            
007200         STATUS CTL-FILE-STATUS.                                          
007300     SELECT AUDIT-LOG-FILE ASSIGN "AUDTFIL"                               
007400         ORGANIZATION SEQUENTIAL                                          
007500         STATUS AUD-FILE-STATUS.                                          
007600     SELECT ACCTLIST-FILE ASSIGN "ACCTLIST"                               
007700         ORGANIZATION SEQUENTIAL                                          
007800         STATUS LST-FILE-STATUS.                                          
007900 DATA DIVISION.                                                           
008000 FILE SECTION.                                                            
008100 FD  ACCOUNT-REQUEST-FILE                                                 
008200     LABEL RECORDS ARE STANDARD                                           
008300     RECORD CONTAINS 116 CHARACTERS.                                      
008400 01  ACCOUNT-REQUEST-RECORD.                                              
008500     05  AREQ-ACTION-CODE            PIC X(01).                           
008600         88  AREQ-IS-CREATE              VALUE "C".                       
008700         88  AREQ-IS-LIST                VALUE "L".                       
008800         88  AREQ-IS-BALANCE             VALUE "B".                       
008900         88  AREQ-IS-DEPOSIT             VALUE "D".                       
009000         88  AREQ-IS-WITHDRAWAL          VALUE "W".                       
009100     05  AREQ-ACTOR-USERNAME          PIC X(50).                          
009200     05  AREQ-USER-ID                 PIC 9(09).                          
009300     05  AREQ-ACCT-TYPE               PIC X(08).                          
009400     05  AREQ-ACCT-NUMBER             PIC X(13).                          
009500     05  AREQ-AMOUNT                  PIC S9(13)V99.                      
009600     05  FILLER                       PIC X(20).                          
009700 FD  ACCOUNT-FILE                                                         
009800     LABEL RECORDS ARE STANDARD                                           
009900     RECORD CONTAINS 72 CHARACTERS.                                       
010000 COPY ACCTREC.                                                            
010100 FD  USER-FILE                                                            
010200     LABEL RECORDS ARE STANDARD                                           
010300     RECORD CONTAINS 308 CHARACTERS.                                      
010400 COPY USRREC.                                                             
010500 FD  CONTROL-FILE                                                         
010600     LABEL RECORDS ARE STANDARD                                           
010700     RECORD CONTAINS 57 CHARACTERS.                                       
010800 COPY NBRCTL.                                                             
010900 FD  AUDIT-LOG-FILE                                                       
011000     LABEL RECORDS ARE STANDARD                                           
011100     RECORD CONTAINS 342 CHARACTERS.                                      
011200 COPY AUDREC.                                                             
011300 FD  ACCTLIST-FILE                                                        
011400     LABEL RECORDS ARE STANDARD                                           
011500     RECORD CONTAINS 132 CHARACTERS.                                      
011600 01  ACCTLIST-LINE                    PIC X(132).                         
011700 WORKING-STORAGE SECTION.                                                 
011800 01  FILE-STATUS.                                                         
011900     05  STATUS-1                    PIC X.                               
012000     05  STATUS-2                    PIC X.                               
012100 01  REQ-FILE-STATUS.                                                     
012200     05  REQ-STATUS-1                PIC X.                               
012300     05  REQ-STATUS-2                PIC X.                               
012400 01  USR-FILE-STATUS.                                                     
012500     05  USR-STATUS-1                PIC X.                               
012600     05  USR-STATUS-2                PIC X.                               
012700 01  CTL-FILE-STATUS.                                                     
012800     05  CTL-STATUS-1                PIC X.                               
012900     05  CTL-STATUS-2                PIC X.                               
013000 01  AUD-FILE-STATUS.                                                     
013100     05  AUD-STATUS-1                PIC X.                               
013200     05  AUD-STATUS-2                PIC X.                               
013300 01  LST-FILE-STATUS.                                                     
013400     05  LST-STATUS-1                PIC X.                               
013500     05  LST-STATUS-2                PIC X.                               
013600****************************************************************          
013700*    SWITCHES AND COUNTERS                                                
013800****************************************************************          
013900 01  WS-SWITCHES.                                                         
014000     05  WS-EOF-SWITCH                PIC X(01)  VALUE "N".               
014100         88  WS-EOF                       VALUE "Y".                      
014200     05  WS-FOUND-SWITCH              PIC X(01)  VALUE "N".               
014300         88  WS-RECORD-FOUND              VALUE "Y".                      
014400     05  WS-OWNER-SWITCH              PIC X(01)  VALUE "N".               
014500         88  WS-OWNER-OK                   VALUE "Y".                     
014600 01  WS-COUNTERS.                                                         
014700     05  WS-REQUESTS-READ            PIC S9(09) COMP.                     
014800     05  WS-REQUESTS-ACCEPTED        PIC S9(09) COMP.                     
014900     05  WS-REQUESTS-REJECTED        PIC S9(09) COMP.                     
015000     05  WS-COLLISION-TRIES          PIC S9(04) COMP.                     
015100     05  WS-LIST-COUNT               PIC S9(04) COMP.                     
015200****************************************************************          
015300*    TODAY'S DATE - Y2K WINDOWED CENTURY                                  
015400****************************************************************          
015500 01  WS-TODAY-DATE                   PIC 9(08).                           
015600 01  WS-TODAY-DATE-R REDEFINES                                            
015700     WS-TODAY-DATE.                                                       
015800     05  WS-TODAY-CC                 PIC 9(02).                           
015900     05  WS-TODAY-YY                 PIC 9(02).                           
016000     05  WS-TODAY-MM                 PIC 9(02).                           
016100     05  WS-TODAY-DD                 PIC 9(02).                           
016200 01  WS-SYSTEM-DATE                  PIC 9(06).                           
016300 01  WS-SYSTEM-DATE-R REDEFINES                                           
016400     WS-SYSTEM-DATE.                                                      
016500     05  WS-SYS-YY                   PIC 9(02).                           
016600     05  WS-SYS-MM                   PIC 9(02).                           
016700     05  WS-SYS-DD                   PIC 9(02).                           
016800 01  WS-SYSTEM-TIME                  PIC 9(08).                           
016900 01  WS-TODAY-TIME                   PIC 9(06).                           
017000****************************************************************          
017100*    AUDIT-WRITE WORK AREA                                                
017200****************************************************************          
017300 01  WS-AUDIT-ACTION                 PIC X(30).                           
017400 01  WS-AUDIT-ENTITY-TYPE            PIC X(20).                           
017500 01  WS-AUDIT-ENTITY-ID              PIC X(09).                           
017600 01  WS-AUDIT-DETAILS                PIC X(200).                          
017700****************************************************************          
017800*    NEW-ACCOUNT WORK AREA - HELD SEPARATELY FROM THE FD RECORD           
017900*    BECAUSE 8300-GEN-ACCT-NUMBER SCANS ACCOUNT-FILE (AND SO              
018000*    OVERWRITES THE FD's OWN FIELDS) BEFORE THE RECORD IS READY           
018100*    TO WRITE.                                                            
018200****************************************************************          
018300 01  WS-NEW-ACCT-ID                  PIC 9(09).                           
018400 01  WS-NEW-ACCT-NUMBER               PIC X(13).                          
018500 01  WS-NEW-ACCT-NUMBER-R REDEFINES                                       
018600     WS-NEW-ACCT-NUMBER.                                                  
018700     05  WS-NACCT-PREFIX             PIC X(03).                           
018800     05  WS-NACCT-DIGITS             PIC 9(10).                           
018900 01  WS-CANDIDATE-DIGITS              PIC 9(10).                          
019000****************************************************************          
019100*    LISTING LINE WORK AREA                                               
019200****************************************************************          
019300 01  WS-LIST-DETAIL.                                                      
019400     05  WSL-ACTION                  PIC X(10).                           
019500     05  FILLER                      PIC X(02) VALUE SPACES.              
019600     05  WSL-ACCT-NUMBER              PIC X(13).                          
019700     05  FILLER                      PIC X(02) VALUE SPACES.              
019800     05  WSL-RESULT                  PIC X(80).                           
019900     05  FILLER                      PIC X(25) VALUE SPACES.              
020000 LINKAGE SECTION.                                                         
020100 PROCEDURE DIVISION.                                                      
020200****************************************************************          
020300*    MAINLINE                                                             
020400****************************************************************          
020500 0100-MAINLINE.                                                           
020600     PERFORM 0200-INITIALIZE.                                             
020700     PERFORM 0300-PROCESS-REQUEST THRU 0300-EXIT                          
020800         UNTIL WS-EOF.                                                    
020900     PERFORM 0900-TERMINATE.                                              
021000     STOP RUN.                                                            
021100 0200-INITIALIZE.                                                         
021200     MOVE ZERO TO WS-REQUESTS-READ WS-REQUESTS-ACCEPTED                   
021300         WS-REQUESTS-REJECTED.                                            
021400     OPEN INPUT  ACCOUNT-REQUEST-FILE                                     
021500          I-O    ACCOUNT-FILE                                             
021600          INPUT  USER-FILE                                                
021700          I-O    CONTROL-FILE                                             
021800          EXTEND AUDIT-LOG-FILE                                           
021900          OUTPUT ACCTLIST-FILE.                                           
022000     PERFORM 8000-GET-CURRENT-DATE THRU 8000-EXIT.                        
022100     MOVE "ACCTMAINT ACCOUNT MAINTENANCE RUN" TO ACCTLIST-LINE.           
022200     WRITE ACCTLIST-LINE.                                                 
022300     PERFORM 9000-READ-REQUEST THRU 9000-EXIT.                            
022400****************************************************************          
022500*    DISPATCH ONE TRANSACTION RECORD TO ITS ACTION PARAGRAPH              
022600****************************************************************          
022700 0300-PROCESS-REQUEST.                                                    
022800     ADD 1 TO WS-REQUESTS-READ.                                           
022900     IF AREQ-IS-CREATE                                                    
023000         PERFORM 2000-CREATE-ACCOUNT THRU 2000-EXIT                       
023100     ELSE                                                                 
023200     IF AREQ-IS-LIST                                                      
023300         PERFORM 3000-LIST-ACCOUNTS THRU 3000-EXIT                        
023400     ELSE                                                                 
023500     IF AREQ-IS-BALANCE                                                   
023600         PERFORM 4000-BALANCE-INQUIRY THRU 4000-EXIT                      
023700     ELSE                                                                 
023800     IF AREQ-IS-DEPOSIT                                                   
023900         PERFORM 5000-POST-DEPOSIT THRU 5000-EXIT                         
024000     ELSE                                                                 
024100     IF AREQ-IS-WITHDRAWAL                                                
024200         PERFORM 6000-POST-WITHDRAWAL THRU 6000-EXIT                      
024300     ELSE                                                                 
024400         MOVE "***BADACT" TO WSL-ACTION                                   
024500         MOVE AREQ-ACCT-NUMBER TO WSL-ACCT-NUMBER                         
024600         MOVE "UNKNOWN ACTION CODE - REQUEST SKIPPED"                     
024700             TO WSL-RESULT                                                
024800         PERFORM 9800-WRITE-LISTING THRU 9800-EXIT                        
024900         ADD 1 TO WS-REQUESTS-REJECTED.                                   
025000     PERFORM 9000-READ-REQUEST THRU 9000-EXIT.                            
025100 0300-EXIT.                                                               
025200     EXIT.                                                                
025300****************************************************************          
025400*    2000-CREATE-ACCOUNT                                                  
025500****************************************************************          
025600 2000-CREATE-ACCOUNT.                                                     
025700     MOVE AREQ-USER-ID TO USER-ID.                                        
025800     READ USER-FILE                                                       
025900         INVALID KEY MOVE "23" TO USR-STATUS-1 USR-STATUS-2.              
026000     IF USR-STATUS-1 = "2"                                                
026100         MOVE "CREATE" TO WSL-ACTION                                      
026200         MOVE SPACES TO WSL-ACCT-NUMBER                                   
026300         MOVE "OWNING USER-ID NOT ON FILE - REQUEST REJECTED"             
026400             TO WSL-RESULT                                                
026500         PERFORM 9800-WRITE-LISTING THRU 9800-EXIT                        
026600         ADD 1 TO WS-REQUESTS-REJECTED                                    
026700         GO TO 2000-EXIT.                                                 
026800     IF USR-STATUS-1 NOT = "0"                                            
026900         MOVE "USER-FILE READ" TO WS-AUDIT-DETAILS                        
027000         PERFORM 9900-ABEND-ERROR THRU 9900-EXIT.                         
027100     PERFORM 8100-GET-NEXT-ACCT-ID THRU 8100-EXIT.                        
027200     MOVE NBRCTL-NEXT-ACCT-ID TO WS-NEW-ACCT-ID.                          
027300     PERFORM 8300-GEN-ACCT-NUMBER THRU 8300-EXIT.                         
027400     MOVE WS-NEW-ACCT-ID      TO ACCT-ID.                                 
027500     MOVE WS-NEW-ACCT-NUMBER  TO ACCT-NUMBER.                             
027600     MOVE AREQ-ACCT-TYPE      TO ACCT-TYPE.                               
027700     MOVE ZERO                TO ACCT-BALANCE.                            
027800     MOVE AREQ-USER-ID        TO ACCT-USER-ID.                            
027900     MOVE WS-TODAY-DATE       TO ACCT-CREATED-DATE.                       
028000     MOVE "Y"                 TO ACCT-ACTIVE.                             
028100     WRITE ACCOUNT-RECORD                                                 
028200         INVALID KEY MOVE "22" TO STATUS-1 STATUS-2.                      
028300     IF STATUS-1 NOT = "0"                                                
028400         MOVE "ACCOUNT-FILE WRITE" TO WS-AUDIT-DETAILS                    
028500         PERFORM 9900-ABEND-ERROR THRU 9900-EXIT.                         
028600     MOVE "ACCOUNT_CREATED" TO WS-AUDIT-ACTION.                           
028700     MOVE "Account"          TO WS-AUDIT-ENTITY-TYPE.                     
028800     MOVE ACCT-ID            TO WS-AUDIT-ENTITY-ID.                       
028900     STRING "OPENED " DELIMITED BY SIZE                                   
029000            ACCT-TYPE DELIMITED BY SPACE                                  
029100            " ACCOUNT " DELIMITED BY SIZE                                 
029200            ACCT-NUMBER DELIMITED BY SIZE                                 
029300         INTO WS-AUDIT-DETAILS.                                           
029400     MOVE AREQ-ACTOR-USERNAME TO AUDIT-USERNAME.                          
029500     PERFORM 8900-AUDIT-WRITE THRU 8900-EXIT.                             
029600     MOVE "CREATE" TO WSL-ACTION.                                         
029700     MOVE ACCT-NUMBER TO WSL-ACCT-NUMBER.                                 
029800     MOVE "ACCEPTED" TO WSL-RESULT.                                       
029900     PERFORM 9800-WRITE-LISTING THRU 9800-EXIT.                           
030000     ADD 1 TO WS-REQUESTS-ACCEPTED.                                       
030100 2000-EXIT.                                                               
030200     EXIT.                                                                
030300****************************************************************          
030400*    3000-LIST-ACCOUNTS - TABLE SCAN BY ACCT-USER-ID, ACTIVE              
030500*    ACCOUNTS ONLY, ONE PROOF-LISTING LINE PER MATCH.                     
030600****************************************************************          
030700 3000-LIST-ACCOUNTS.                                                      
030800     MOVE ZERO TO WS-LIST-COUNT.                                          
030900     MOVE LOW-VALUES TO ACCT-ID.                                          
031000     START ACCOUNT-FILE KEY NOT LESS THAN ACCT-ID                         
031100         INVALID KEY MOVE "10" TO STATUS-1 STATUS-2.                      
031200     IF STATUS-1 = "1"                                                    
031300         GO TO 3000-EXIT.                                                 
031400     READ ACCOUNT-FILE NEXT RECORD                                        
031500         AT END MOVE "1" TO STATUS-1.                                     
031600 3000-SCAN-LOOP.                                                          
031700     IF STATUS-1 NOT = "0"                                                
031800         GO TO 3000-SCAN-DONE.                                            
031900     IF ACCT-USER-ID NOT = AREQ-USER-ID OR NOT ACCT-IS-ACTIVE             
032000         GO TO 3000-SCAN-NEXT.                                            
032100     MOVE "LIST" TO WSL-ACTION.                                           
032200     MOVE ACCT-NUMBER TO WSL-ACCT-NUMBER.                                 
032300     MOVE SPACES TO WSL-RESULT.                                           
032400     STRING ACCT-TYPE DELIMITED BY SPACE                                  
032500            " BALANCE " DELIMITED BY SIZE                                 
032600            ACCT-BALANCE DELIMITED BY SIZE                                
032700         INTO WSL-RESULT.                                                 
032800     PERFORM 9800-WRITE-LISTING THRU 9800-EXIT.                           
032900     ADD 1 TO WS-LIST-COUNT.                                              
033000 3000-SCAN-NEXT.                                                          
033100     READ ACCOUNT-FILE NEXT RECORD                                        
033200         AT END MOVE "1" TO STATUS-1.                                     
033300     GO TO 3000-SCAN-LOOP.                                                
033400 3000-SCAN-DONE.                                                          
033500     ADD 1 TO WS-REQUESTS-ACCEPTED.                                       
033600 3000-EXIT.                                                               
033700     EXIT.                                                                
033800****************************************************************          
033900*    4000-BALANCE-INQUIRY                                                 
034000****************************************************************          
034100 4000-BALANCE-INQUIRY.                                                    
034200     PERFORM 8200-FIND-ACCOUNT-BY-NUMBER THRU 8200-EXIT.                  
034300     IF NOT WS-RECORD-FOUND                                               
034400         MOVE "BALANCE" TO WSL-ACTION                                     
034500         MOVE AREQ-ACCT-NUMBER TO WSL-ACCT-NUMBER                         
034600         MOVE "ACCOUNT NOT ON FILE - REQUEST REJECTED"                    
034700             TO WSL-RESULT                                                
034800         PERFORM 9800-WRITE-LISTING THRU 9800-EXIT                        
034900         ADD 1 TO WS-REQUESTS-REJECTED                                    
035000         GO TO 4000-EXIT.                                                 
035100     PERFORM 8100-VERIFY-OWNERSHIP THRU 8100-VERIFY-EXIT.                 
035200     IF NOT WS-OWNER-OK                                                   
035300         MOVE "BALANCE" TO WSL-ACTION                                     
035400         MOVE AREQ-ACCT-NUMBER TO WSL-ACCT-NUMBER                         
035500         MOVE "ACCESS DENIED" TO WSL-RESULT                               
035600         PERFORM 9800-WRITE-LISTING THRU 9800-EXIT                        
035700         ADD 1 TO WS-REQUESTS-REJECTED                                    
035800         GO TO 4000-EXIT.                                                 
035900     MOVE "BALANCE_INQUIRY" TO WS-AUDIT-ACTION.                           
036000     MOVE "Account"          TO WS-AUDIT-ENTITY-TYPE.                     
036100     MOVE ACCT-ID            TO WS-AUDIT-ENTITY-ID.                       
036200     MOVE "BALANCE INQUIRY" TO WS-AUDIT-DETAILS.                          
036300     MOVE AREQ-ACTOR-USERNAME TO AUDIT-USERNAME.                          
036400     PERFORM 8900-AUDIT-WRITE THRU 8900-EXIT.                             
036500     MOVE "BALANCE" TO WSL-ACTION.                                        
036600     MOVE ACCT-NUMBER TO WSL-ACCT-NUMBER.                                 
036700     STRING "BALANCE " DELIMITED BY SIZE                                  
036800            ACCT-BALANCE DELIMITED BY SIZE                                
036900         INTO WSL-RESULT.                                                 
037000     PERFORM 9800-WRITE-LISTING THRU 9800-EXIT.                           
037100     ADD 1 TO WS-REQUESTS-ACCEPTED.                                       
037200 4000-EXIT.                                                               
037300     EXIT.                                                                
037400****************************************************************          
037500*    5000-POST-DEPOSIT                                                    
037600****************************************************************          
037700 5000-POST-DEPOSIT.                                                       
037800     PERFORM 8200-FIND-ACCOUNT-BY-NUMBER THRU 8200-EXIT.                  
037900     IF NOT WS-RECORD-FOUND                                               
038000         MOVE "DEPOSIT" TO WSL-ACTION                                     
038100         MOVE AREQ-ACCT-NUMBER TO WSL-ACCT-NUMBER                         
038200         MOVE "ACCOUNT NOT ON FILE - REQUEST REJECTED"                    
038300             TO WSL-RESULT                                                
038400         PERFORM 9800-WRITE-LISTING THRU 9800-EXIT                        
038500         ADD 1 TO WS-REQUESTS-REJECTED                                    
038600         GO TO 5000-EXIT.                                                 
038700     PERFORM 8100-VERIFY-OWNERSHIP THRU 8100-VERIFY-EXIT.                 
038800     IF NOT WS-OWNER-OK                                                   
038900         MOVE "DEPOSIT" TO WSL-ACTION                                     
039000         MOVE AREQ-ACCT-NUMBER TO WSL-ACCT-NUMBER                         
039100         MOVE "ACCESS DENIED" TO WSL-RESULT                               
039200         PERFORM 9800-WRITE-LISTING THRU 9800-EXIT                        
039300         ADD 1 TO WS-REQUESTS-REJECTED                                    
039400         GO TO 5000-EXIT.                                                 
039500     ADD AREQ-AMOUNT TO ACCT-BALANCE.                                     
039600     PERFORM 9100-DELETE-AND-REWRITE-ACCT THRU 9100-EXIT.                 
039700     MOVE "DEPOSIT"  TO WS-AUDIT-ACTION.                                  
039800     MOVE "Account"   TO WS-AUDIT-ENTITY-TYPE.                            
039900     MOVE ACCT-ID     TO WS-AUDIT-ENTITY-ID.                              
040000     STRING "DEPOSIT " DELIMITED BY SIZE                                  
040100            AREQ-AMOUNT DELIMITED BY SIZE                                 
040200            " POSTED" DELIMITED BY SIZE                                   
040300         INTO WS-AUDIT-DETAILS.                                           
040400     MOVE AREQ-ACTOR-USERNAME TO AUDIT-USERNAME.                          
040500     PERFORM 8900-AUDIT-WRITE THRU 8900-EXIT.                             
040600     MOVE "DEPOSIT" TO WSL-ACTION.                                        
040700     MOVE ACCT-NUMBER TO WSL-ACCT-NUMBER.                                 
040800     MOVE "ACCEPTED" TO WSL-RESULT.                                       
040900     PERFORM 9800-WRITE-LISTING THRU 9800-EXIT.                           
041000     ADD 1 TO WS-REQUESTS-ACCEPTED.                                       
041100 5000-EXIT.                                                               
041200     EXIT.                                                                
041300****************************************************************          
041400*    6000-POST-WITHDRAWAL - REJECTS ON INSUFFICIENT FUNDS,                
041500*    EXACT DECIMAL COMPARE, NO ROUNDING TOLERANCE.                        
041600****************************************************************          
041700 6000-POST-WITHDRAWAL.                                                    
041800     PERFORM 8200-FIND-ACCOUNT-BY-NUMBER THRU 8200-EXIT.                  
041900     IF NOT WS-RECORD-FOUND                                               
042000         MOVE "WITHDRAW" TO WSL-ACTION                                    
042100         MOVE AREQ-ACCT-NUMBER TO WSL-ACCT-NUMBER                         
042200         MOVE "ACCOUNT NOT ON FILE - REQUEST REJECTED"                    
042300             TO WSL-RESULT                                                
042400         PERFORM 9800-WRITE-LISTING THRU 9800-EXIT                        
042500         ADD 1 TO WS-REQUESTS-REJECTED                                    
042600         GO TO 6000-EXIT.                                                 
042700     PERFORM 8100-VERIFY-OWNERSHIP THRU 8100-VERIFY-EXIT.                 
042800     IF NOT WS-OWNER-OK                                                   
042900         MOVE "WITHDRAW" TO WSL-ACTION                                    
043000         MOVE AREQ-ACCT-NUMBER TO WSL-ACCT-NUMBER                         
043100         MOVE "ACCESS DENIED" TO WSL-RESULT                               
043200         PERFORM 9800-WRITE-LISTING THRU 9800-EXIT                        
043300         ADD 1 TO WS-REQUESTS-REJECTED                                    
043400         GO TO 6000-EXIT.                                                 
043500     IF ACCT-BALANCE < AREQ-AMOUNT                                        
043600         MOVE "WITHDRAW" TO WSL-ACTION                                    
043700         MOVE AREQ-ACCT-NUMBER TO WSL-ACCT-NUMBER                         
043800         MOVE "INSUFFICIENT FUNDS" TO WSL-RESULT                          
043900         PERFORM 9800-WRITE-LISTING THRU 9800-EXIT                        
044000         ADD 1 TO WS-REQUESTS-REJECTED                                    
044100         GO TO 6000-EXIT.                                                 
044200     SUBTRACT AREQ-AMOUNT FROM ACCT-BALANCE.                              
044300     PERFORM 9100-DELETE-AND-REWRITE-ACCT THRU 9100-EXIT.                 
044400     MOVE "WITHDRAWAL" TO WS-AUDIT-ACTION.                                
044500     MOVE "Account"     TO WS-AUDIT-ENTITY-TYPE.                          
044600     MOVE ACCT-ID       TO WS-AUDIT-ENTITY-ID.                            
044700     STRING "WITHDRAWAL " DELIMITED BY SIZE                               
044800            AREQ-AMOUNT DELIMITED BY SIZE                                 
044900            " POSTED" DELIMITED BY SIZE                                   
045000         INTO WS-AUDIT-DETAILS.                                           
045100     MOVE AREQ-ACTOR-USERNAME TO AUDIT-USERNAME.                          
045200     PERFORM 8900-AUDIT-WRITE THRU 8900-EXIT.                             
045300     MOVE "WITHDRAW" TO WSL-ACTION.                                       
045400     MOVE ACCT-NUMBER TO WSL-ACCT-NUMBER.                                 
045500     MOVE "ACCEPTED" TO WSL-RESULT.                                       
045600     PERFORM 9800-WRITE-LISTING THRU 9800-EXIT.                           
045700     ADD 1 TO WS-REQUESTS-ACCEPTED.                                       
045800 6000-EXIT.                                                               
045900     EXIT.                                                                
046000****************************************************************          
046100*    8000-GET-CURRENT-DATE - Y2K WINDOWED CENTURY                         
046200****************************************************************          
046300 8000-GET-CURRENT-DATE.                                                   
046400     ACCEPT WS-SYSTEM-DATE FROM DATE.                                     
046500     ACCEPT WS-SYSTEM-TIME FROM TIME.                                     
046600     IF WS-SYS-YY < 50                                                    
046700         MOVE 20 TO WS-TODAY-CC                                           
046800     ELSE                                                                 
046900         MOVE 19 TO WS-TODAY-CC.                                          
047000     MOVE WS-SYS-YY TO WS-TODAY-YY.                                       
047100     MOVE WS-SYS-MM TO WS-TODAY-MM.                                       
047200     MOVE WS-SYS-DD TO WS-TODAY-DD.                                       
047300     MOVE WS-SYSTEM-TIME(1:6) TO WS-TODAY-TIME.                           
047400 8000-EXIT.                                                               
047500     EXIT.                                                                
047600****************************************************************          
047700*    8100-GET-NEXT-ACCT-ID - THE ONLY PLACE AN ACCT-ID IS                 
047800*    MINTED (SHARED CONTROL-FILE TECHNIQUE)                               
047900****************************************************************          
048000 8100-GET-NEXT-ACCT-ID.                                                   
048100     MOVE "1" TO NBRCTL-KEY.                                              
048200     READ CONTROL-FILE                                                    
048300         INVALID KEY MOVE "23" TO CTL-STATUS-1 CTL-STATUS-2.              
048400     IF CTL-STATUS-1 NOT = "0"                                            
048500         MOVE "CONTROL-FILE READ" TO WS-AUDIT-DETAILS                     
048600         PERFORM 9900-ABEND-ERROR THRU 9900-EXIT.                         
048700     ADD 1 TO NBRCTL-NEXT-ACCT-ID.                                        
048800     DELETE CONTROL-FILE                                                  
048900         INVALID KEY MOVE "23" TO CTL-STATUS-1 CTL-STATUS-2.              
049000     WRITE NBRCTL-RECORD                                                  
049100         INVALID KEY MOVE "22" TO CTL-STATUS-1 CTL-STATUS-2.              
049200 8100-EXIT.                                                               
049300     EXIT.                                                                
049400****************************************************************          
049500*    8100-VERIFY-OWNERSHIP - THE ACCOUNT'S OWNING USERNAME MUST           
049600*    EQUAL THE REQUESTING USERNAME, ON EVERY BALANCE-AFFECTING            
049700*    OR BALANCE-READING ACTION.  ENTERED WITH THE ACCOUNT                 
049800*    RECORD ALREADY IN THE FD AREA FROM 8200-FIND-ACCOUNT-BY-             
049900*    NUMBER.                                                              
050000****************************************************************          
050100 8100-VERIFY-OWNERSHIP.                                                   
050200     MOVE "N" TO WS-OWNER-SWITCH.                                         
050300     MOVE ACCT-USER-ID TO USER-ID.                                        
050400     READ USER-FILE                                                       
050500         INVALID KEY MOVE "23" TO USR-STATUS-1 USR-STATUS-2.              
050600     IF USR-STATUS-1 = "0" AND USER-USERNAME = AREQ-ACTOR-USERNAME        
050700         SET WS-OWNER-OK TO TRUE.                                         
050800 8100-VERIFY-EXIT.                                                        
050900     EXIT.                                                                
051000****************************************************************          
051100*    8200-FIND-ACCOUNT-BY-NUMBER - LINEAR SCAN, NO ALTERNATE              
051200*    INDEX ON ACCT-NUMBER, PER THE FILES TABLE.  LEAVES THE               
051300*    MATCHED RECORD IN THE FD AREA.                                       
051400****************************************************************          
051500 8200-FIND-ACCOUNT-BY-NUMBER.                                             
051600     MOVE "N" TO WS-FOUND-SWITCH.                                         
051700     MOVE LOW-VALUES TO ACCT-ID.                                          
051800     START ACCOUNT-FILE KEY NOT LESS THAN ACCT-ID                         
051900         INVALID KEY MOVE "10" TO STATUS-1 STATUS-2.                      
052000     IF STATUS-1 = "1"                                                    
052100         GO TO 8200-EXIT.                                                 
052200     READ ACCOUNT-FILE NEXT RECORD                                        
052300         AT END MOVE "1" TO STATUS-1.                                     
052400 8200-SCAN-LOOP.                                                          
052500     IF STATUS-1 NOT = "0"                                                
052600         GO TO 8200-EXIT.                                                 
052700     IF ACCT-NUMBER = AREQ-ACCT-NUMBER                                    
052800         SET WS-RECORD-FOUND TO TRUE                                      
052900         GO TO 8200-EXIT.                                                 
053000     READ ACCOUNT-FILE NEXT RECORD                                        
053100         AT END MOVE "1" TO STATUS-1.                                     
053200     GO TO 8200-SCAN-LOOP.                                                
053300 8200-EXIT.                                                               
053400     EXIT.                                                                
053500****************************************************************          
053600*    8300-GEN-ACCT-NUMBER - "ACC" PLUS A 10-DIGIT NUMBER BUILT            
053700*    FROM TODAY'S TIME, RETRIED ON COLLISION.                             
053800****************************************************************          
053900 8300-GEN-ACCT-NUMBER.                                                    
054000     MOVE ZERO TO WS-COLLISION-TRIES.                                     
054100 8300-TRY-AGAIN.                                                          
054200     ADD 1 TO WS-COLLISION-TRIES.                                         
054300     COMPUTE WS-CANDIDATE-DIGITS =                                        
054400         (WS-SYSTEM-TIME(1:6) * 10) + WS-COLLISION-TRIES.                 
054500     MOVE "ACC"               TO WS-NACCT-PREFIX.                         
054600     MOVE WS-CANDIDATE-DIGITS TO WS-NACCT-DIGITS.                         
054700     MOVE "N" TO WS-FOUND-SWITCH.                                         
054800     PERFORM 8310-SCAN-ACCT-NUMBER THRU 8310-EXIT.                        
054900     IF WS-RECORD-FOUND                                                   
055000         GO TO 8300-TRY-AGAIN.                                            
055100 8300-EXIT.                                                               
055200     EXIT.                                                                
055300****************************************************************          
055400*    8310-SCAN-ACCT-NUMBER                                                
055500****************************************************************          
055600 8310-SCAN-ACCT-NUMBER.                                                   
055700     MOVE LOW-VALUES TO ACCT-ID.                                          
055800     START ACCOUNT-FILE KEY NOT LESS THAN ACCT-ID                         
055900         INVALID KEY MOVE "10" TO STATUS-1 STATUS-2.                      
056000     IF STATUS-1 = "1"                                                    
056100         GO TO 8310-EXIT.                                                 
056200     READ ACCOUNT-FILE NEXT RECORD                                        
056300         AT END MOVE "1" TO STATUS-1.                                     
056400 8310-SCAN-LOOP.                                                          
056500     IF STATUS-1 NOT = "0"                                                
056600         GO TO 8310-EXIT.                                                 
056700     IF ACCT-NUMBER-DIGITS = WS-CANDIDATE-DIGITS                          
056800         SET WS-RECORD-FOUND TO TRUE                                      
056900         GO TO 8310-EXIT.                                                 
057000     READ ACCOUNT-FILE NEXT RECORD                                        
057100         AT END MOVE "1" TO STATUS-1.                                     
057200     GO TO 8310-SCAN-LOOP.                                                
057300 8310-EXIT.                                                               
057400     EXIT.                                                                
057500****************************************************************          
057600*    8900-AUDIT-WRITE - APPEND ONE AUDIT-LOG-RECORD, DUPLICATED           
057700*    PER SHOP STANDARD.                                                   
057800****************************************************************          
057900 8900-AUDIT-WRITE.                                                        
058000     MOVE "1" TO NBRCTL-KEY.                                              
058100     READ CONTROL-FILE                                                    
058200         INVALID KEY MOVE "23" TO CTL-STATUS-1 CTL-STATUS-2.              
058300     ADD 1 TO NBRCTL-NEXT-AUDIT-ID.                                       
058400     MOVE NBRCTL-NEXT-AUDIT-ID TO AUDIT-ID.                               
058500     DELETE CONTROL-FILE                                                  
058600         INVALID KEY MOVE "23" TO CTL-STATUS-1 CTL-STATUS-2.              
058700     WRITE NBRCTL-RECORD                                                  
058800         INVALID KEY MOVE "22" TO CTL-STATUS-1 CTL-STATUS-2.              
058900     MOVE WS-AUDIT-ACTION      TO AUDIT-ACTION.                           
059000     MOVE WS-AUDIT-ENTITY-TYPE TO AUDIT-ENTITY-TYPE.                      
059100     MOVE WS-AUDIT-ENTITY-ID   TO AUDIT-ENTITY-ID.                        
059200     MOVE WS-AUDIT-DETAILS     TO AUDIT-DETAILS.                          
059300     MOVE WS-TODAY-DATE        TO AUDIT-DATE.                             
059400     MOVE WS-TODAY-TIME        TO AUDIT-TIME.                             
059500     WRITE AUDIT-LOG-RECORD.                                              
059600     IF AUD-STATUS-1 NOT = "0"                                            
059700         MOVE "AUDIT-LOG-FILE WRITE" TO WS-AUDIT-DETAILS                  
059800         PERFORM 9900-ABEND-ERROR THRU 9900-EXIT.                         
059900 8900-EXIT.                                                               
060000     EXIT.                                                                
060100****************************************************************          
060200*    9000-READ-REQUEST - EOF FLOW VIA GO TO                               
060300****************************************************************          
060400 9000-READ-REQUEST.                                                       
060500     READ ACCOUNT-REQUEST-FILE                                            
060600         AT END                                                           
060700             SET WS-EOF TO TRUE                                           
060800             GO TO 9000-EXIT.                                             
060900     IF REQ-STATUS-1 NOT = "0"                                            
061000         MOVE "REQUEST-FILE READ" TO WS-AUDIT-DETAILS                     
061100         PERFORM 9900-ABEND-ERROR THRU 9900-EXIT.                         
061200 9000-EXIT.                                                               
061300     EXIT.                                                                
061400****************************************************************          
061500*    9100-DELETE-AND-REWRITE-ACCT - SHOP'S HOUSE "UPSERT" IDIOM,          
061600*    SAME AS USRMAINT.CBL.                                                
061700****************************************************************          
061800 9100-DELETE-AND-REWRITE-ACCT.                                            
061900     DELETE ACCOUNT-FILE                                                  
062000         INVALID KEY MOVE "23" TO STATUS-1 STATUS-2.                      
062100     IF STATUS-1 NOT = "0"                                                
062200         MOVE "ACCOUNT-FILE DELETE" TO WS-AUDIT-DETAILS                   
062300         PERFORM 9900-ABEND-ERROR THRU 9900-EXIT.                         
062400     WRITE ACCOUNT-RECORD                                                 
062500         INVALID KEY MOVE "22" TO STATUS-1 STATUS-2.                      
062600     IF STATUS-1 NOT = "0"                                                
062700         MOVE "ACCOUNT-FILE WRITE" TO WS-AUDIT-DETAILS                    
062800         PERFORM 9900-ABEND-ERROR THRU 9900-EXIT.                         
062900 9100-EXIT.                                                               
063000     EXIT.                                                                
063100****************************************************************          
063200*    9800-WRITE-LISTING - ONE LINE PER REQUEST ON THE PROOF               
063300*    LISTING, REQ 6117.                                                   
063400****************************************************************          
063500 9800-WRITE-LISTING.                                                      
063600     MOVE SPACES TO ACCTLIST-LINE.                                        
063700     MOVE WS-LIST-DETAIL TO ACCTLIST-LINE.                                
063800     WRITE ACCTLIST-LINE.                                                 
063900 9800-EXIT.                                                               
064000     EXIT.                                                                
064100****************************************************************          
064200*    0900-TERMINATE                                                       
064300****************************************************************          
064400 0900-TERMINATE.                                                          
064500     MOVE SPACES TO ACCTLIST-LINE.                                        
064600     STRING "REQUESTS READ.....: " DELIMITED BY SIZE                      
064700            WS-REQUESTS-READ      DELIMITED BY SIZE                       
064800         INTO ACCTLIST-LINE.                                              
064900     WRITE ACCTLIST-LINE.                                                 
065000     MOVE SPACES TO ACCTLIST-LINE.                                        
065100     STRING "REQUESTS ACCEPTED.: " DELIMITED BY SIZE                      
065200            WS-REQUESTS-ACCEPTED  DELIMITED BY SIZE                       
065300         INTO ACCTLIST-LINE.                                              
065400     WRITE ACCTLIST-LINE.                                                 
065500     MOVE SPACES TO ACCTLIST-LINE.                                        
065600     STRING "REQUESTS REJECTED.: " DELIMITED BY SIZE                      
065700            WS-REQUESTS-REJECTED  DELIMITED BY SIZE                       
065800         INTO ACCTLIST-LINE.                                              
065900     WRITE ACCTLIST-LINE.                                                 
066000     CLOSE ACCOUNT-REQUEST-FILE                                           
066100           ACCOUNT-FILE                                                   
066200           USER-FILE                                                      
066300           CONTROL-FILE                                                   
066400           AUDIT-LOG-FILE                                                 
066500           ACCTLIST-FILE.                                                 
066600****************************************************************          
066700*    9900-ABEND-ERROR                                                     
066800****************************************************************          
066900 9900-ABEND-ERROR.                                                        
067000     MOVE SPACES TO ACCTLIST-LINE.                                        
067100     STRING "***ABEND*** I/O ERROR IN " DELIMITED BY SIZE                 
067200            WS-AUDIT-DETAILS         DELIMITED BY SPACE                   
067300         INTO ACCTLIST-LINE.                                              
067400     WRITE ACCTLIST-LINE.                                                 
067500     CLOSE ACCOUNT-REQUEST-FILE                                           
067600           ACCOUNT-FILE                                                   
067700           USER-FILE                                                      
067800           CONTROL-FILE                                                   
067900           AUDIT-LOG-FILE                                                 
068000           ACCTLIST-FILE.                                                 
068100     MOVE 16 TO RETURN-CODE.                                              
068200     STOP RUN.                                                            
068300 9900-EXIT.                                                               
068400     EXIT.                                                                
