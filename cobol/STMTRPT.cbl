000100* (c) 2011 MIDSTATE FEDERAL DATA SERVICES, INC.                           
000200*                                                                         
000300* THIS IS UNPUBLISHED PROPRIETARY                                         
000400* SOURCE CODE OF MIDSTATE FEDERAL DATA SERVICES                           
000500* The copyright notice above does not                                     
000600* evidence any actual or intended                                         
000700* publication of such source code.                                        
000800*                                                                         
000900* #ident "@(#) bank/STMTRPT.cbl $Revision: 1.6 $"                         
001000* static char sccsid[] = "@(#) bank/STMTRPT.cbl $Rev: 1.6 $";             
001100*                                                                         
001200 IDENTIFICATION DIVISION.                                                 
001300 PROGRAM-ID. STMTRPT.                                                     
001400 AUTHOR. M C SANTOS.                                                      
001500 INSTALLATION. MIDSTATE FEDERAL - RETAIL BANKING SYSTEMS.                 
001600 DATE-WRITTEN. 03/11/97.                                                  
001700 DATE-COMPILED.                                                           
001800 SECURITY.  PRINTS THE CUSTOMER ACCOUNT STATEMENT FOR ONE ACCOUNT         
001900     OVER A REQUESTED DATE RANGE.  READ-ONLY AGAINST THE ACCOUNT,         
002000     USER, AND TRANSACTION MASTER FILES.  RUN NIGHTLY FOR MAILED          
002100     STATEMENTS AND ON DEMAND FOR THE BRANCH PRINT-ON-REQUEST             
002200     FEATURE.  DISTRIBUTION IS RESTRICTED TO RETAIL BANKING               
002300     SYSTEMS PERSONNEL.                                                   
002400*                                                                         
002500****************************************************************          
002600* CHANGE LOG                                                              
002700*   03/11/97  MCS  ORIGINAL PROGRAM - REQ 3711, REPLACES THE              
002800*                  MANUAL TELLER STATEMENT PRINTOUT.                      
002900*   11/10/98  RJT  Y2K REMEDIATION - DATE COMPARES AND DISPLAY            
003000*                  FIELDS WINDOWED PER SHOP STANDARD.                     
003100*   04/05/03  DKW  OWNERSHIP CHECK ADDED AHEAD OF THE PRINT -             
003200*                  REQ 4802 (CUSTOMER PRIVACY FINDING, A TELLER           
003300*                  HAD PULLED A STATEMENT FOR AN ACCOUNT SHE DID          
003400*                  NOT SERVICE).                                          
003500*   05/18/10  PDN  DETAIL LINES CAPPED AT 500 PER STATEMENT -             
003600*                  SAME LIMITATION AS THE ONLINE HISTORY SCREEN,          
003700*                  REQ 6203.  ACCEPTED BY R BRENNAN (OPERATIONS).         
003800*   09/02/11  PDN  "NO TRANSACTIONS FOUND" LINE ADDED FOR AN              
003900*                  EMPTY STATEMENT PERIOD, REQ 6790 - BRANCHES            
004000*                  WERE GETTING BLANK PAGES FOR DORMANT ACCOUNTS.         
004100****************************************************************          
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER. IBM-4381.                                               
004500 OBJECT-COMPUTER. IBM-4381.                                               
004600 SPECIAL-NAMES.                                                           
004700     CLASS VALID-FILE-STATUS IS "0" THRU "9"                              
004800     C01 IS TOP-OF-FORM.                                                  
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100     SELECT STATEMENT-REQUEST-FILE ASSIGN "STMTQFILE"                     
005200         ORGANIZATION SEQUENTIAL                                          
005300         STATUS REQ-FILE-STATUS.                                          
005400     SELECT ACCOUNT-FILE ASSIGN "ACCTFIL"                                 
005500         ORGANIZATION INDEXED                                             
005600         ACCESS DYNAMIC                                                   
005700         RECORD KEY ACCT-ID                                               
005800         STATUS FILE-STATUS.                                              
005900     SELECT USER-FILE ASSIGN "USERFIL"                                    
006000         ORGANIZATION INDEXED                                             
006100         ACCESS DYNAMIC                                                   
006200         RECORD KEY USER-ID                                               
006300         STATUS USR-FILE-STATUS.                                          
006400     SELECT TRANSACTION-FILE ASSIGN "TXNFIL"                              
006500         ORGANIZATION INDEXED                                             
006600         ACCESS DYNAMIC                                                   
006700         RECORD KEY TXN-ID                                                
006800         STATUS TXN-FILE-STATUS.                                          
006900     SELECT STATEMENT-REPORT ASSIGN "STMTPRT"                             
007000         ORGANIZATION SEQUENTIAL                                          
007100         STATUS LST-FILE-STATUS.                                          
007200 DATA DIVISION.                                                           
007300 FILE SECTION.                                                            
007400 FD  STATEMENT-REQUEST-FILE                                               
007500     LABEL RECORDS ARE STANDARD                                           
007600     RECORD CONTAINS 88 CHARACTERS.                                       
007700 01  STATEMENT-REQUEST-RECORD.                                            
007800     05  SREQ-ACTOR-USERNAME          PIC X(50).                          
007900     05  SREQ-ACCT-NUMBER             PIC X(13).                          
008000     05  SREQ-START-DATE              PIC 9(08).                          
008100     05  SREQ-END-DATE                PIC 9(08).                          
008200     05  FILLER                       PIC X(09).                          
008300 FD  ACCOUNT-FILE                                                         
008400     LABEL RECORDS ARE STANDARD                                           
008500     RECORD CONTAINS 72 CHARACTERS.                                       
008600 COPY ACCTREC.                                                            
008700 FD  USER-FILE                                                            
008800     LABEL RECORDS ARE STANDARD                                           
008900     RECORD CONTAINS 308 CHARACTERS.                                      
009000 COPY USRREC.                                                             
009100 FD  TRANSACTION-FILE                                                     
009200     LABEL RECORDS ARE STANDARD                                           
009300     RECORD CONTAINS 219 CHARACTERS.                                      
009400 COPY TXNREC.                                                             
009500 FD  STATEMENT-REPORT                                                     
009600     LABEL RECORDS ARE STANDARD                                           
009700     RECORD CONTAINS 133 CHARACTERS.                                      
009800 01  STMT-PRINT-LINE                  PIC X(133).                         
009900 WORKING-STORAGE SECTION.                                                 
010000 01  FILE-STATUS.                                                         
010100     05  STATUS-1                    PIC X.                               
010200     05  STATUS-2                    PIC X.                               
010300 01  REQ-FILE-STATUS.                                                     
010400     05  REQ-STATUS-1                PIC X.                               
010500     05  REQ-STATUS-2                PIC X.                               
010600 01  USR-FILE-STATUS.                                                     
010700     05  USR-STATUS-1                PIC X.                               
010800     05  USR-STATUS-2                PIC X.                               
010900 01  TXN-FILE-STATUS.                                                     
011000     05  TXN-STATUS-1                PIC X.                               
011100     05  TXN-STATUS-2                PIC X.                               
011200 01  LST-FILE-STATUS.                                                     
011300     05  LST-STATUS-1                PIC X.                               
011400     05  LST-STATUS-2                PIC X.                               
011500****************************************************************          
011600*    SWITCHES AND COUNTERS                                                
011700****************************************************************          
011800 01  WS-SWITCHES.                                                         
011900     05  WS-EOF-SWITCH                PIC X(01)  VALUE "N".               
012000         88  WS-EOF                       VALUE "Y".                      
012100     05  WS-FOUND-SWITCH              PIC X(01)  VALUE "N".               
012200         88  WS-RECORD-FOUND              VALUE "Y".                      
012300     05  WS-REJECT-SWITCH             PIC X(01)  VALUE "N".               
012400         88  WS-REQUEST-REJECTED           VALUE "Y".                     
012500     05  WS-OWNER-SWITCH              PIC X(01)  VALUE "N".               
012600         88  WS-OWNER-OK                   VALUE "Y".                     
012700 01  WS-COUNTERS.                                                         
012800     05  WS-REQUESTS-READ             PIC S9(09) COMP.                    
012900     05  WS-REQUESTS-ACCEPTED         PIC S9(09) COMP.                    
013000     05  WS-REQUESTS-REJECTED         PIC S9(09) COMP.                    
013100 01  WS-REJECT-REASON                 PIC X(60).                          
013200****************************************************************          
013300*    TODAY'S DATE/TIME - Y2K WINDOWED CENTURY, FOOTER STAMP               
013400****************************************************************          
013500 01  WS-TODAY-DATE                    PIC 9(08).                          
013600 01  WS-TODAY-DATE-R REDEFINES                                            
013700     WS-TODAY-DATE.                                                       
013800     05  WS-TODAY-CC                  PIC 9(02).                          
013900     05  WS-TODAY-YY                  PIC 9(02).                          
014000     05  WS-TODAY-MM                  PIC 9(02).                          
014100     05  WS-TODAY-DD                  PIC 9(02).                          
014200 01  WS-SYSTEM-DATE                   PIC 9(06).                          
014300 01  WS-SYSTEM-DATE-R REDEFINES                                           
014400     WS-SYSTEM-DATE.                                                      
014500     05  WS-SYS-YY                    PIC 9(02).                          
014600     05  WS-SYS-MM                    PIC 9(02).                          
014700     05  WS-SYS-DD                    PIC 9(02).                          
014800 01  WS-SYSTEM-TIME                   PIC 9(08).                          
014900 01  WS-TODAY-TIME                    PIC 9(06).                          
015000 01  WS-TODAY-TIME-R REDEFINES                                            
015100     WS-TODAY-TIME.                                                       
015200     05  WS-TODAY-HH                  PIC 9(02).                          
015300     05  WS-TODAY-MN                  PIC 9(02).                          
015400     05  WS-TODAY-SS                  PIC 9(02).                          
015500****************************************************************          
015600*    LOOKUP AND FILTER WORK AREAS                                         
015700****************************************************************          
015800 01  WS-SCAN-TARGET-NUMBER            PIC X(13).                          
015900 01  WS-RANGE-START-DATE              PIC 9(08).                          
016000 01  WS-RANGE-END-DATE                PIC 9(08).                          
016100****************************************************************          
016200*    DETAIL TABLE - HOLDS THE MATCHING TRANSACTIONS FOR ONE               
016300*    STATEMENT, ASCENDING DATE ORDER AS STORED - NO RE-SORT.              
016400****************************************************************          
016500 01  WS-DETAIL-CAP                    PIC S9(05) COMP VALUE 500.          
016600 01  WS-DETAIL-COUNT                  PIC S9(05) COMP.                    
016700 01  WS-SCAN-IDX                      PIC S9(05) COMP.                    
016800 01  WS-DETAIL-TABLE.                                                     
016900     05  WS-DETAIL-ENTRY OCCURS 500 TIMES.                                
017000         10  WS-DTL-DATE              PIC 9(08).                          
017100         10  WS-DTL-TIME              PIC 9(06).                          
017200         10  WS-DTL-TYPE              PIC X(10).                          
017300         10  WS-DTL-FROM-ACCT         PIC X(13).                          
017400         10  WS-DTL-TO-ACCT           PIC X(13).                          
017500         10  WS-DTL-DESCRIPTION       PIC X(30).                          
017600         10  WS-DTL-AMOUNT            PIC S9(13)V99.                      
017700         10  WS-DTL-IS-DEBIT          PIC X(01).                          
017800             88  WS-DTL-DEBIT             VALUE "Y".                      
017900****************************************************************          
018000*    PRINT-LINE EDITED WORK FIELDS                                        
018100****************************************************************          
018200 01  WS-PRINT-SIGN                    PIC X(01).                          
018300 01  WS-PRINT-AMOUNT-NUM              PIC $$$,$$$,$$9.99.                 
018400 01  WS-PRINT-BALANCE                 PIC $$$,$$$,$$9.99.                 
018500 01  WS-PRINT-ACCT-NAME.                                                  
018600     05  WS-PRINT-FIRST               PIC X(30).                          
018700     05  FILLER                       PIC X(01) VALUE SPACES.             
018800     05  WS-PRINT-LAST                PIC X(30).                          
018900 LINKAGE SECTION.                                                         
019000 PROCEDURE DIVISION.                                                      
019100****************************************************************          
019200*    MAINLINE                                                             
019300****************************************************************          
019400 0100-MAINLINE.                                                           
019500     PERFORM 0200-INITIALIZE.                                             
019600     PERFORM 0300-PROCESS-REQUEST THRU 0300-EXIT                          
019700         UNTIL WS-EOF.                                                    
019800     PERFORM 0900-TERMINATE.                                              
019900     STOP RUN.                                                            
020000 0200-INITIALIZE.                                                         
020100     MOVE ZERO TO WS-REQUESTS-READ WS-REQUESTS-ACCEPTED                   
020200         WS-REQUESTS-REJECTED.                                            
020300     OPEN INPUT  STATEMENT-REQUEST-FILE                                   
020400          INPUT  ACCOUNT-FILE                                             
020500          INPUT  USER-FILE                                                
020600          INPUT  TRANSACTION-FILE                                         
020700          OUTPUT STATEMENT-REPORT.                                        
020800     PERFORM 8000-GET-CURRENT-DATE THRU 8000-EXIT.                        
020900     PERFORM 9000-READ-REQUEST THRU 9000-EXIT.                            
021000****************************************************************          
021100*    ONE STATEMENT REQUEST PER PASS                                       
021200****************************************************************          
021300 0300-PROCESS-REQUEST.                                                    
021400     ADD 1 TO WS-REQUESTS-READ.                                           
021500     MOVE "N" TO WS-REJECT-SWITCH.                                        
021600     MOVE SPACES TO WS-REJECT-REASON.                                     
021700     PERFORM 2000-EDIT-REQUEST THRU 2000-EXIT.                            
021800     IF WS-REQUEST-REJECTED                                               
021900         MOVE SPACES TO STMT-PRINT-LINE                                   
022000         MOVE WS-REJECT-REASON TO STMT-PRINT-LINE                         
022100         WRITE STMT-PRINT-LINE                                            
022200         ADD 1 TO WS-REQUESTS-REJECTED                                    
022300     ELSE                                                                 
022400         PERFORM 3900-PRINT-STATEMENT THRU 3900-EXIT                      
022500         ADD 1 TO WS-REQUESTS-ACCEPTED.                                   
022600     PERFORM 9000-READ-REQUEST THRU 9000-EXIT.                            
022700 0300-EXIT.                                                               
022800     EXIT.                                                                
022900****************************************************************          
023000*    3900-PRINT-STATEMENT - COLLECT, THEN EMIT THE FULL                   
023100*    STATEMENT BODY FOR ONE ACCEPTED REQUEST.                             
023200****************************************************************          
023300 3900-PRINT-STATEMENT.                                                    
023400     MOVE ZERO TO WS-DETAIL-COUNT.                                        
023500     PERFORM 3000-READ-TRANSACTIONS THRU 3000-EXIT.                       
023600     PERFORM 4000-PRINT-HEADER THRU 4000-EXIT.                            
023700     IF WS-DETAIL-COUNT = ZERO                                            
023800         PERFORM 5100-PRINT-NO-TRANSACTIONS THRU 5100-EXIT                
023900         GO TO 3900-FOOTER.                                               
024000     PERFORM 5000-PRINT-DETAIL-LINES THRU 5000-EXIT                       
024100         VARYING WS-SCAN-IDX FROM 1 BY 1                                  
024200         UNTIL WS-SCAN-IDX > WS-DETAIL-COUNT.                             
024300 3900-FOOTER.                                                             
024400     PERFORM 6000-PRINT-FOOTER THRU 6000-EXIT.                            
024500 3900-EXIT.                                                               
024600     EXIT.                                                                
024700****************************************************************          
024800*    2000-EDIT-REQUEST - FIND ACCOUNT, VERIFY OWNERSHIP                   
024900****************************************************************          
025000 2000-EDIT-REQUEST.                                                       
025100     MOVE SREQ-ACCT-NUMBER TO WS-SCAN-TARGET-NUMBER.                      
025200     PERFORM 8200-FIND-ACCOUNT-BY-NUMBER THRU 8200-EXIT.                  
025300     IF NOT WS-RECORD-FOUND                                               
025400         MOVE "ACCOUNT NOT ON FILE" TO WS-REJECT-REASON                   
025500         SET WS-REQUEST-REJECTED TO TRUE                                  
025600         GO TO 2000-EXIT.                                                 
025700     PERFORM 8100-VERIFY-OWNERSHIP THRU 8100-VERIFY-EXIT.                 
025800     IF NOT WS-OWNER-OK                                                   
025900         MOVE "ACCESS DENIED" TO WS-REJECT-REASON                         
026000         SET WS-REQUEST-REJECTED TO TRUE                                  
026100         GO TO 2000-EXIT.                                                 
026200     MOVE ACCT-USER-ID TO USER-ID.                                        
026300     READ USER-FILE                                                       
026400         INVALID KEY MOVE "23" TO USR-STATUS-1 USR-STATUS-2.              
026500 2000-EXIT.                                                               
026600     EXIT.                                                                
026700****************************************************************          
026800*    3000-READ-TRANSACTIONS - COLLECTS THE ACCOUNT'S ACTIVITY             
026900*    IN THE REQUESTED DATE RANGE.  SAME FILTER LOGIC AS                   
027000*    TXNHIST'S BY-ACCOUNT-RANGE LOOKUP, RESTATED HERE.                    
027100****************************************************************          
027200 3000-READ-TRANSACTIONS.                                                  
027300     MOVE SREQ-START-DATE TO WS-RANGE-START-DATE.                         
027400     MOVE SREQ-END-DATE TO WS-RANGE-END-DATE.                             
027500     MOVE LOW-VALUES TO TXN-ID.                                           
027600     START TRANSACTION-FILE KEY NOT LESS THAN TXN-ID                      
027700         INVALID KEY MOVE "10" TO TXN-STATUS-1 TXN-STATUS-2.              
027800     IF TXN-STATUS-1 = "1"                                                
027900         GO TO 3000-EXIT.                                                 
028000     READ TRANSACTION-FILE NEXT RECORD                                    
028100         AT END MOVE "1" TO TXN-STATUS-1.                                 
028200 3000-SCAN-LOOP.                                                          
028300     IF TXN-STATUS-1 NOT = "0"                                            
028400         GO TO 3000-EXIT.                                                 
028500     IF TXN-FROM-ACCT-NUMBER NOT = WS-SCAN-TARGET-NUMBER                  
028600        AND TXN-TO-ACCT-NUMBER NOT = WS-SCAN-TARGET-NUMBER                
028700         GO TO 3000-SCAN-NEXT.                                            
028800     IF TXN-DATE < WS-RANGE-START-DATE                                    
028900        OR TXN-DATE > WS-RANGE-END-DATE                                   
029000         GO TO 3000-SCAN-NEXT.                                            
029100     IF WS-DETAIL-COUNT < WS-DETAIL-CAP                                   
029200         PERFORM 3100-APPEND-DETAIL THRU 3100-EXIT.                       
029300 3000-SCAN-NEXT.                                                          
029400     READ TRANSACTION-FILE NEXT RECORD                                    
029500         AT END MOVE "1" TO TXN-STATUS-1.                                 
029600     GO TO 3000-SCAN-LOOP.                                                
029700 3000-EXIT.                                                               
029800     EXIT.                                                                
029900****************************************************************          
030000*    3100-APPEND-DETAIL - ONE TRANSACTION-FILE ROW INTO                   
030100*    WS-DETAIL-TABLE.                                                     
030200****************************************************************          
030300 3100-APPEND-DETAIL.                                                      
030400     ADD 1 TO WS-DETAIL-COUNT.                                            
030500     MOVE TXN-DATE TO WS-DTL-DATE(WS-DETAIL-COUNT).                       
030600     MOVE TXN-TIME TO WS-DTL-TIME(WS-DETAIL-COUNT).                       
030700     MOVE TXN-TYPE TO WS-DTL-TYPE(WS-DETAIL-COUNT).                       
030800     MOVE TXN-FROM-ACCT-NUMBER                                            
030900         TO WS-DTL-FROM-ACCT(WS-DETAIL-COUNT).                            
031000     MOVE TXN-TO-ACCT-NUMBER                                              
031100         TO WS-DTL-TO-ACCT(WS-DETAIL-COUNT).                              
031200     MOVE TXN-DESCRIPTION(1:30)                                           
031300         TO WS-DTL-DESCRIPTION(WS-DETAIL-COUNT).                          
031400     MOVE TXN-AMOUNT TO WS-DTL-AMOUNT(WS-DETAIL-COUNT).                   
031500     IF TXN-FROM-ACCT-NUMBER = WS-SCAN-TARGET-NUMBER                      
031600         SET WS-DTL-DEBIT(WS-DETAIL-COUNT) TO TRUE                        
031700     ELSE                                                                 
031800         MOVE "N" TO WS-DTL-IS-DEBIT(WS-DETAIL-COUNT).                    
031900 3100-EXIT.                                                               
032000     EXIT.                                                                
032100****************************************************************          
032200*    4000-PRINT-HEADER - REPORT BANNER AND ACCOUNT SUMMARY                
032300****************************************************************          
032400 4000-PRINT-HEADER.                                                       
032500     MOVE SPACES TO STMT-PRINT-LINE.                                      
032600     MOVE "              ONLINE BANKING SYSTEM"                           
032700         TO STMT-PRINT-LINE.                                              
032800     WRITE STMT-PRINT-LINE AFTER ADVANCING PAGE.                          
032900     MOVE SPACES TO STMT-PRINT-LINE.                                      
033000     MOVE "               Account Statement" TO STMT-PRINT-LINE.          
033100     WRITE STMT-PRINT-LINE.                                               
033200     MOVE SPACES TO STMT-PRINT-LINE.                                      
033300     WRITE STMT-PRINT-LINE.                                               
033400     MOVE USER-FIRST-NAME TO WS-PRINT-FIRST.                              
033500     MOVE USER-LAST-NAME TO WS-PRINT-LAST.                                
033600     MOVE SPACES TO STMT-PRINT-LINE.                                      
033700     STRING "Account Holder: " DELIMITED BY SIZE                          
033800            WS-PRINT-ACCT-NAME DELIMITED BY SIZE                          
033900         INTO STMT-PRINT-LINE.                                            
034000     WRITE STMT-PRINT-LINE.                                               
034100     MOVE SPACES TO STMT-PRINT-LINE.                                      
034200     STRING "Account Number: " DELIMITED BY SIZE                          
034300            ACCT-NUMBER         DELIMITED BY SIZE                         
034400         INTO STMT-PRINT-LINE.                                            
034500     WRITE STMT-PRINT-LINE.                                               
034600     MOVE SPACES TO STMT-PRINT-LINE.                                      
034700     STRING "Account Type:   " DELIMITED BY SIZE                          
034800            ACCT-TYPE           DELIMITED BY SIZE                         
034900         INTO STMT-PRINT-LINE.                                            
035000     WRITE STMT-PRINT-LINE.                                               
035100     MOVE ACCT-BALANCE TO WS-PRINT-BALANCE.                               
035200     MOVE SPACES TO STMT-PRINT-LINE.                                      
035300     STRING "Current Balance: " DELIMITED BY SIZE                         
035400            WS-PRINT-BALANCE     DELIMITED BY SIZE                        
035500         INTO STMT-PRINT-LINE.                                            
035600     WRITE STMT-PRINT-LINE.                                               
035700     MOVE SPACES TO STMT-PRINT-LINE.                                      
035800     STRING "Statement Period: " DELIMITED BY SIZE                        
035900            SREQ-START-DATE       DELIMITED BY SIZE                       
036000            " to "                DELIMITED BY SIZE                       
036100            SREQ-END-DATE         DELIMITED BY SIZE                       
036200         INTO STMT-PRINT-LINE.                                            
036300     WRITE STMT-PRINT-LINE.                                               
036400     MOVE SPACES TO STMT-PRINT-LINE.                                      
036500     WRITE STMT-PRINT-LINE.                                               
036600     MOVE "Transaction History:" TO STMT-PRINT-LINE.                      
036700     WRITE STMT-PRINT-LINE.                                               
036800     IF WS-DETAIL-COUNT = ZERO                                            
036900         GO TO 4000-EXIT.                                                 
037000     MOVE SPACES TO STMT-PRINT-LINE.                                      
037100     STRING "DATE            TYPE        FROM ACCOUNT "                   
037200                DELIMITED BY SIZE                                         
037300            "  TO ACCOUNT     DESCRIPTION"                                
037400                DELIMITED BY SIZE                                         
037500            "                    AMOUNT"                                  
037600                DELIMITED BY SIZE                                         
037700         INTO STMT-PRINT-LINE.                                            
037800     WRITE STMT-PRINT-LINE.                                               
037900 4000-EXIT.                                                               
038000     EXIT.                                                                
038100****************************************************************          
038200*    5000-PRINT-DETAIL-LINES - ONE DETAIL LINE PER MATCHING               
038300*    TRANSACTION, ASCENDING ORDER AS COLLECTED.  SIGNED AMOUNT:           
038400*    DEBIT "-" IF THE STATEMENT ACCOUNT IS THE FROM-ACCOUNT,              
038500*    CREDIT "+" OTHERWISE.                                                
038600****************************************************************          
038700 5000-PRINT-DETAIL-LINES.                                                 
038800     IF WS-DTL-IS-DEBIT(WS-SCAN-IDX) = "Y"                                
038900         MOVE "-" TO WS-PRINT-SIGN                                        
039000     ELSE                                                                 
039100         MOVE "+" TO WS-PRINT-SIGN.                                       
039200     MOVE WS-DTL-AMOUNT(WS-SCAN-IDX) TO WS-PRINT-AMOUNT-NUM.              
039300     MOVE SPACES TO STMT-PRINT-LINE.                                      
039400     STRING WS-DTL-DATE(WS-SCAN-IDX)        DELIMITED BY SIZE             
039500            " "                             DELIMITED BY SIZE             
039600            WS-DTL-TIME(WS-SCAN-IDX)        DELIMITED BY SIZE             
039700            "  "                            DELIMITED BY SIZE             
039800            WS-DTL-TYPE(WS-SCAN-IDX)        DELIMITED BY SIZE             
039900            WS-DTL-FROM-ACCT(WS-SCAN-IDX)   DELIMITED BY SIZE             
040000            " "                             DELIMITED BY SIZE             
040100            WS-DTL-TO-ACCT(WS-SCAN-IDX)     DELIMITED BY SIZE             
040200            " "                             DELIMITED BY SIZE             
040300            WS-DTL-DESCRIPTION(WS-SCAN-IDX) DELIMITED BY SIZE             
040400            WS-PRINT-SIGN                   DELIMITED BY SIZE             
040500            "$"                             DELIMITED BY SIZE             
040600            WS-PRINT-AMOUNT-NUM             DELIMITED BY SIZE             
040700         INTO STMT-PRINT-LINE.                                            
040800     WRITE STMT-PRINT-LINE.                                               
040900 5000-EXIT.                                                               
041000     EXIT.                                                                
041100****************************************************************          
041200*    5100-PRINT-NO-TRANSACTIONS                                           
041300****************************************************************          
041400 5100-PRINT-NO-TRANSACTIONS.                                              
041500     MOVE SPACES TO STMT-PRINT-LINE.                                      
041600     MOVE "No transactions found for the specified period."               
041700         TO STMT-PRINT-LINE.                                              
041800     WRITE STMT-PRINT-LINE.                                               
041900 5100-EXIT.                                                               
042000     EXIT.                                                                
042100****************************************************************          
042200*    6000-PRINT-FOOTER - GENERATED-ON TIMESTAMP                           
042300****************************************************************          
042400 6000-PRINT-FOOTER.                                                       
042500     MOVE SPACES TO STMT-PRINT-LINE.                                      
042600     STRING "                                          "                  
042700                DELIMITED BY SIZE                                         
042800            "Generated on: "                 DELIMITED BY SIZE            
042900            WS-TODAY-DATE                    DELIMITED BY SIZE            
043000            " "                              DELIMITED BY SIZE            
043100            WS-TODAY-TIME                    DELIMITED BY SIZE            
043200         INTO STMT-PRINT-LINE.                                            
043300     WRITE STMT-PRINT-LINE.                                               
043400 6000-EXIT.                                                               
043500     EXIT.                                                                
043600****************************************************************          
043700*    8000-GET-CURRENT-DATE - Y2K WINDOWED CENTURY                         
043800****************************************************************          
043900 8000-GET-CURRENT-DATE.                                                   
044000     ACCEPT WS-SYSTEM-DATE FROM DATE.                                     
044100     ACCEPT WS-SYSTEM-TIME FROM TIME.                                     
044200     IF WS-SYS-YY < 50                                                    
044300         MOVE 20 TO WS-TODAY-CC                                           
044400     ELSE                                                                 
044500         MOVE 19 TO WS-TODAY-CC.                                          
044600     MOVE WS-SYS-YY TO WS-TODAY-YY.                                       
044700     MOVE WS-SYS-MM TO WS-TODAY-MM.                                       
044800     MOVE WS-SYS-DD TO WS-TODAY-DD.                                       
044900     MOVE WS-SYSTEM-TIME(1:6) TO WS-TODAY-TIME.                           
045000 8000-EXIT.                                                               
045100     EXIT.                                                                
045200****************************************************************          
045300*    8100-VERIFY-OWNERSHIP - ENTERED WITH THE MATCHED ACCOUNT             
045400*    RECORD IN THE ACCOUNT-FILE FD AREA.                                  
045500****************************************************************          
045600 8100-VERIFY-OWNERSHIP.                                                   
045700     MOVE "N" TO WS-OWNER-SWITCH.                                         
045800     MOVE ACCT-USER-ID TO USER-ID.                                        
045900     READ USER-FILE                                                       
046000         INVALID KEY MOVE "23" TO USR-STATUS-1 USR-STATUS-2.              
046100     IF USR-STATUS-1 = "0" AND USER-USERNAME = SREQ-ACTOR-USERNAME        
046200         SET WS-OWNER-OK TO TRUE.                                         
046300 8100-VERIFY-EXIT.                                                        
046400     EXIT.                                                                
046500****************************************************************          
046600*    8200-FIND-ACCOUNT-BY-NUMBER - LINEAR SCAN, NO ALTERNATE              
046700*    INDEX ON ACCT-NUMBER, PER THE FILES TABLE.                           
046800****************************************************************          
046900 8200-FIND-ACCOUNT-BY-NUMBER.                                             
047000     MOVE "N" TO WS-FOUND-SWITCH.                                         
047100     MOVE LOW-VALUES TO ACCT-ID.                                          
047200     START ACCOUNT-FILE KEY NOT LESS THAN ACCT-ID                         
047300         INVALID KEY MOVE "10" TO STATUS-1 STATUS-2.                      
047400     IF STATUS-1 = "1"                                                    
047500         GO TO 8200-EXIT.                                                 
047600     READ ACCOUNT-FILE NEXT RECORD                                        
047700         AT END MOVE "1" TO STATUS-1.                                     
047800 8200-SCAN-LOOP.                                                          
047900     IF STATUS-1 NOT = "0"                                                
048000         GO TO 8200-EXIT.                                                 
048100     IF ACCT-NUMBER = WS-SCAN-TARGET-NUMBER                               
048200         SET WS-RECORD-FOUND TO TRUE                                      
048300         GO TO 8200-EXIT.                                                 
048400     READ ACCOUNT-FILE NEXT RECORD                                        
048500         AT END MOVE "1" TO STATUS-1.                                     
048600     GO TO 8200-SCAN-LOOP.                                                
048700 8200-EXIT.                                                               
048800     EXIT.                                                                
048900****************************************************************          
049000*    9000-READ-REQUEST - EOF FLOW VIA GO TO                               
049100****************************************************************          
049200 9000-READ-REQUEST.                                                       
049300     READ STATEMENT-REQUEST-FILE                                          
049400         AT END                                                           
049500             SET WS-EOF TO TRUE                                           
049600             GO TO 9000-EXIT.                                             
049700     IF REQ-STATUS-1 NOT = "0"                                            
049800         MOVE "REQUEST-FILE READ" TO WS-REJECT-REASON                     
049900         PERFORM 9900-ABEND-ERROR THRU 9900-EXIT.                         
050000 9000-EXIT.                                                               
050100     EXIT.                                                                
050200****************************************************************          
050300*    0900-TERMINATE                                                       
050400****************************************************************          
050500 0900-TERMINATE.                                                          
050600     MOVE SPACES TO STMT-PRINT-LINE.                                      
050700     STRING "REQUESTS READ.....: " DELIMITED BY SIZE                      
050800            WS-REQUESTS-READ      DELIMITED BY SIZE                       
050900         INTO STMT-PRINT-LINE.                                            
051000     WRITE STMT-PRINT-LINE.                                               
051100     MOVE SPACES TO STMT-PRINT-LINE.                                      
051200     STRING "REQUESTS ACCEPTED.: " DELIMITED BY SIZE                      
051300            WS-REQUESTS-ACCEPTED  DELIMITED BY SIZE                       
051400         INTO STMT-PRINT-LINE.                                            
051500     WRITE STMT-PRINT-LINE.                                               
051600     MOVE SPACES TO STMT-PRINT-LINE.                                      
051700     STRING "REQUESTS REJECTED.: " DELIMITED BY SIZE                      
051800            WS-REQUESTS-REJECTED  DELIMITED BY SIZE                       
051900         INTO STMT-PRINT-LINE.                                            
052000     WRITE STMT-PRINT-LINE.                                               
052100     CLOSE STATEMENT-REQUEST-FILE                                         
052200           ACCOUNT-FILE                                                   
052300           USER-FILE                                                      
052400           TRANSACTION-FILE                                               
052500           STATEMENT-REPORT.                                              
052600****************************************************************          
052700*    9900-ABEND-ERROR                                                     
052800****************************************************************          
052900 9900-ABEND-ERROR.                                                        
053000     MOVE SPACES TO STMT-PRINT-LINE.                                      
053100     STRING "***ABEND*** I/O ERROR IN " DELIMITED BY SIZE                 
053200            WS-REJECT-REASON         DELIMITED BY SPACE                   
053300         INTO STMT-PRINT-LINE.                                            
053400     WRITE STMT-PRINT-LINE.                                               
053500     CLOSE STATEMENT-REQUEST-FILE                                         
053600           ACCOUNT-FILE                                                   
053700           USER-FILE                                                      
053800           TRANSACTION-FILE                                               
053900           STATEMENT-REPORT.                                              
054000     STOP RUN.                                                            
054100 9900-EXIT.                                                               
054200     EXIT.                                                                
