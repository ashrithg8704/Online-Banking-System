000100*****************************************************************         
000200* TXNREC.CPY                                                              
000300* TRANSACTION LEDGER RECORD LAYOUT - ONLINE BANKING SYSTEM                
000400* ONE ENTRY PER DEPOSIT, WITHDRAWAL, OR TRANSFER POSTED AGAINST           
000500* THE ACCOUNT MASTER (ACCTREC.CPY).  KEYED BY TXN-ID.  THE FILE           
000600* IS APPENDED TO AS PENDING AND REWRITTEN ONCE BY KEY WHEN THE            
000700* POSTING OUTCOME (COMPLETED OR FAILED) IS KNOWN.                         
000800*****************************************************************         
000900* CHANGE LOG                                                              
001000*   1995-01-16  RJT  ORIGINAL LAYOUT FOR TRANSACTION LEDGER FILE.         
001100*   1998-11-10  RJT  Y2K - TXN-DATE/TXN-PROCESSED-DATE TO                 
001200*                    CCYYMMDD.                                            
001300*   2003-04-05  DKW  TXN-STATUS ADDED FOR PENDING/COMPLETE/FAILED         
001400*                    POSTING CYCLE, REQ 4802.                             
001500*   2006-02-14  MCS  TXN-FROM-ACCT-NUMBER / TXN-TO-ACCT-NUMBER            
001600*                    WIDENED TO 13, MATCH ACCT-NUMBER, REQ 5390.          
001700*   2009-08-30  PDN  TXN-REFERENCE-NUMBER ADDED, CUSTOMER-FACING          
001800*                    STATEMENT CROSS-REFERENCE, REQ 6117.                 
001900*   2010-05-11  PDN  TXN-TIME ADDED TO SUPPORT THE 1-HOUR ROLLING         
002000*                    FRAUD-SCREEN WINDOW, REQ 6604.                       
002100*****************************************************************         
002200 01  TRANSACTION-RECORD.                                                  
002300*****************************************************************         
002400*    KEY AND PARTY FIELDS - EITHER ACCT-NUMBER MAY BE SPACES              
002500*    (A PURE DEPOSIT HAS NO FROM-ACCOUNT, A PURE WITHDRAWAL HAS           
002600*    NO TO-ACCOUNT).                                                      
002700*****************************************************************         
002800     05  TXN-ID                      PIC 9(09).                           
002900     05  TXN-FROM-ACCT-NUMBER        PIC X(13).                           
003000     05  TXN-TO-ACCT-NUMBER          PIC X(13).                           
003100     05  TXN-AMOUNT                  PIC S9(13)V99.                       
003200*****************************************************************         
003300*    TYPE AND POSTING STATUS                                              
003400*****************************************************************         
003500     05  TXN-TYPE                    PIC X(10).                           
003600         88  TXN-IS-TRANSFER             VALUE "TRANSFER  ".              
003700         88  TXN-IS-DEPOSIT              VALUE "DEPOSIT   ".              
003800         88  TXN-IS-WITHDRAWAL           VALUE "WITHDRAWAL".              
003900     05  TXN-STATUS                  PIC X(09).                           
004000         88  TXN-IS-PENDING              VALUE "PENDING  ".               
004100         88  TXN-IS-COMPLETED            VALUE "COMPLETED".               
004200         88  TXN-IS-FAILED               VALUE "FAILED   ".               
004300     05  TXN-DESCRIPTION             PIC X(100).                          
004400     05  TXN-REFERENCE-NUMBER        PIC X(20).                           
004500     05  TXN-REFERENCE-NUMBER-R REDEFINES                                 
004600         TXN-REFERENCE-NUMBER.                                            
004700         10  TXN-REF-PREFIX          PIC X(03).                           
004800         10  TXN-REF-SUFFIX          PIC X(17).                           
004900*****************************************************************         
005000*    DATE/TIME CREATED - TXN-TIME DRIVES THE ROLLING 1-HOUR               
005100*    FRAUD AGGREGATE WINDOW IN TXNPOST.                                   
005200*****************************************************************         
005300     05  TXN-DATE                    PIC 9(08).                           
005400     05  TXN-DATE-R REDEFINES                                             
005500         TXN-DATE.                                                        
005600         10  TXN-DATE-CC             PIC 9(02).                           
005700         10  TXN-DATE-YY             PIC 9(02).                           
005800         10  TXN-DATE-MM             PIC 9(02).                           
005900         10  TXN-DATE-DD             PIC 9(02).                           
006000     05  TXN-TIME                    PIC 9(06).                           
006100     05  TXN-TIME-R REDEFINES                                             
006200         TXN-TIME.                                                        
006300         10  TXN-TIME-HH             PIC 9(02).                           
006400         10  TXN-TIME-MN             PIC 9(02).                           
006500         10  TXN-TIME-SS             PIC 9(02).                           
006600     05  TXN-PROCESSED-DATE          PIC 9(08).                           
006700     05  FILLER                      PIC X(08).                           
