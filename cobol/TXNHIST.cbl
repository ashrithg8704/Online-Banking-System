000100* (c) 2011 MIDSTATE FEDERAL DATA SERVICES, INC.                           
000200*                                                                         
000300* THIS IS UNPUBLISHED PROPRIETARY                                         
000400* SOURCE CODE OF MIDSTATE FEDERAL DATA SERVICES                           
000500* The copyright notice above does not                                     
000600* evidence any actual or intended                                         
000700* publication of such source code.                                        
000800*                                                                         
000900* #ident "@(#) bank/TXNHIST.cbl $Revision: 1.9 $"                         
001000* static char sccsid[] = "@(#) bank/TXNHIST.cbl $Rev: 1.9 $";             
001100*                                                                         
001200 IDENTIFICATION DIVISION.                                                 
001300 PROGRAM-ID. TXNHIST.                                                     
001400 AUTHOR. R J TOWNSEND.                                                    
001500 INSTALLATION. MIDSTATE FEDERAL - RETAIL BANKING SYSTEMS.                 
001600 DATE-WRITTEN. 02/06/95.                                                  
001700 DATE-COMPILED.                                                           
001800 SECURITY.  ANSWERS TRANSACTION HISTORY INQUIRIES AGAINST THE             
001900     ACCOUNT AND TRANSACTION MASTER FILES.  READ-ONLY.  RUN ONLY          
002000     FROM THE HISTORY INQUIRY JOB STREAM.  DISTRIBUTION IS                
002100     RESTRICTED TO RETAIL BANKING SYSTEMS PERSONNEL.                      
002200*                                                                         
002300****************************************************************          
002400* CHANGE LOG                                                              
002500*   02/06/95  RJT  ORIGINAL PROGRAM - BATCH SUPPORT FOR THE ON-           
002600*                  LINE ACCOUNT HISTORY SCREEN, REQ 3402.  ONE            
002700*                  HISTORY REQUEST FILE ENTRY PER INQUIRY, ONE            
002800*                  PROOF-LISTING PAGE OF ROWS PER RESPONSE.               
002900*   11/10/98  RJT  Y2K REMEDIATION - DATE COMPARES AND DISPLAY            
003000*                  FIELDS WINDOWED PER SHOP STANDARD.                     
003100*   04/22/03  DKW  ADDED THE WORKING-STORAGE MATCH TABLE SO ROWS          
003200*                  CAN BE RETURNED NEWEST-FIRST.  REQ 4915 - THE          
003300*                  BRANCHES COMPLAINED THE OLD VERSION LISTED THE         
003400*                  OLDEST ACTIVITY FIRST.  CAPPED AT 500 MATCHING         
003500*                  TRANSACTIONS PER INQUIRY; RECORDS BEYOND THE           
003600*                  CAP ARE SILENTLY DROPPED FROM THE RESPONSE -           
003700*                  ACCEPTED BY R BRENNAN (OPERATIONS), NO ACCOUNT         
003800*                  HAS EVER APPROACHED THAT VOLUME.                       
003900*   02/14/06  MCS  ACCOUNT NUMBERS WIDENED TO 13 TO MATCH THE             
004000*                  ACCOUNT MASTER, REQ 5390.                              
004100*   09/19/08  PDN  ADDED THE BY-USER QUERY TYPE FOR THE NEW               
004200*                  CONSOLIDATED-STATEMENT FEATURE, REQ 5977 - A           
004300*                  CUSTOMER'S ACTIVITY ACROSS ALL OF THEIR                
004400*                  ACCOUNTS IN ONE PASS.  NO OWNERSHIP CHECK              
004500*                  BEYOND THE USER ID SUPPLIED, PER THE FEATURE           
004600*                  DESIGN - THE CALLING SCREEN HAS ALREADY                
004700*                  VALIDATED THE SESSION.                                 
004800*   03/02/10  PDN  ADDED TXNHLIST PROOF LISTING, REQ 6203.                
004900****************************************************************          
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SOURCE-COMPUTER. IBM-4381.                                               
005300 OBJECT-COMPUTER. IBM-4381.                                               
005400 SPECIAL-NAMES.                                                           
005500     CLASS VALID-FILE-STATUS IS "0" THRU "9".                             
005600 INPUT-OUTPUT SECTION.                                                    
005700 FILE-CONTROL.                                                            
005800     SELECT HISTORY-REQUEST-FILE ASSIGN "TXNHFILE"                        
005900         ORGANIZATION SEQUENTIAL                                          
006000         STATUS REQ-FILE-STATUS.                                          
006100     SELECT ACCOUNT-FILE ASSIGN "ACCTFIL"                                 
006200         ORGANIZATION INDEXED                                             
006300         ACCESS DYNAMIC                                                   
006400         RECORD KEY ACCT-ID                                               
006500         STATUS FILE-STATUS.                                              
006600     SELECT USER-FILE ASSIGN "USERFIL"                                    
006700         ORGANIZATION INDEXED                                             
006800         ACCESS DYNAMIC                                                   
006900         RECORD KEY USER-ID                                               
007000         STATUS USR-FILE-STATUS.                                          
007100     SELECT TRANSACTION-FILE ASSIGN "TXNFIL"                              
007200         ORGANIZATION INDEXED                                             
007300         ACCESS DYNAMIC                                                   
007400         RECORD KEY TXN-ID                                                
007500         STATUS TXN-FILE-STATUS.                                          
007600     SELECT CONTROL-FILE ASSIGN "NBRCTL"                                  
007700         ORGANIZATION INDEXED                                             
007800         ACCESS DYNAMIC                                                   
007900         RECORD KEY NBRCTL-KEY                                            
008000         STATUS CTL-FILE-STATUS.                                          
008100     SELECT AUDIT-LOG-FILE ASSIGN "AUDTFIL"                               
008200         ORGANIZATION SEQUENTIAL                                          
008300         STATUS AUD-FILE-STATUS.                                          
008400     SELECT TXNHLIST-FILE ASSIGN "TXNHLIST"                               
008500         ORGANIZATION SEQUENTIAL                                          
008600         STATUS LST-FILE-STATUS.                                          
008700 DATA DIVISION.                                                           
008800 FILE SECTION.                                                            
008900 FD  HISTORY-REQUEST-FILE                                                 
009000     LABEL RECORDS ARE STANDARD                                           
009100     RECORD CONTAINS 105 CHARACTERS.                                      
009200 01  HISTORY-REQUEST-RECORD.                                              
009300     05  HREQ-QUERY-TYPE              PIC X(01).                          
009400         88  HREQ-IS-BY-ACCOUNT           VALUE "A".                      
009500         88  HREQ-IS-BY-ACCOUNT-RANGE     VALUE "R".                      
009600         88  HREQ-IS-BY-USER               VALUE "U".                     
009700     05  HREQ-ACTOR-USERNAME          PIC X(50).                          
009800     05  HREQ-ACCT-NUMBER             PIC X(13).                          
009900     05  HREQ-USER-ID                 PIC 9(09).                          
010000     05  HREQ-START-DATE              PIC 9(08).                          
010100     05  HREQ-END-DATE                PIC 9(08).                          
010200     05  HREQ-PAGE-NUMBER             PIC 9(04).                          
010300     05  HREQ-PAGE-SIZE               PIC 9(04).                          
010400     05  FILLER                       PIC X(08).                          
010500 FD  ACCOUNT-FILE                                                         
010600     LABEL RECORDS ARE STANDARD                                           
010700     RECORD CONTAINS 72 CHARACTERS.                                       
010800 COPY ACCTREC.                                                            
010900 FD  USER-FILE                                                            
011000     LABEL RECORDS ARE STANDARD                                           
011100     RECORD CONTAINS 308 CHARACTERS.                                      
011200 COPY USRREC.                                                             
011300 FD  TRANSACTION-FILE                                                     
011400     LABEL RECORDS ARE STANDARD                                           
011500     RECORD CONTAINS 219 CHARACTERS.                                      
011600 COPY TXNREC.                                                             
011700 FD  CONTROL-FILE                                                         
011800     LABEL RECORDS ARE STANDARD                                           
011900     RECORD CONTAINS 57 CHARACTERS.                                       
012000 COPY NBRCTL.                                                             
012100 FD  AUDIT-LOG-FILE                                                       
012200     LABEL RECORDS ARE STANDARD                                           
012300     RECORD CONTAINS 342 CHARACTERS.                                      
012400 COPY AUDREC.                                                             
012500 FD  TXNHLIST-FILE                                                        
012600     LABEL RECORDS ARE STANDARD                                           
012700     RECORD CONTAINS 132 CHARACTERS.                                      
012800 01  TXNHLIST-LINE                    PIC X(132).                         
012900 WORKING-STORAGE SECTION.                                                 
013000 01  FILE-STATUS.                                                         
013100     05  STATUS-1                    PIC X.                               
013200     05  STATUS-2                    PIC X.                               
013300 01  REQ-FILE-STATUS.                                                     
013400     05  REQ-STATUS-1                PIC X.                               
013500     05  REQ-STATUS-2                PIC X.                               
013600 01  USR-FILE-STATUS.                                                     
013700     05  USR-STATUS-1                PIC X.                               
013800     05  USR-STATUS-2                PIC X.                               
013900 01  TXN-FILE-STATUS.                                                     
014000     05  TXN-STATUS-1                PIC X.                               
014100     05  TXN-STATUS-2                PIC X.                               
014200 01  CTL-FILE-STATUS.                                                     
014300     05  CTL-STATUS-1                PIC X.                               
014400     05  CTL-STATUS-2                PIC X.                               
014500 01  AUD-FILE-STATUS.                                                     
014600     05  AUD-STATUS-1                PIC X.                               
014700     05  AUD-STATUS-2                PIC X.                               
014800 01  LST-FILE-STATUS.                                                     
014900     05  LST-STATUS-1                PIC X.                               
015000     05  LST-STATUS-2                PIC X.                               
015100****************************************************************          
015200*    SWITCHES AND COUNTERS                                                
015300****************************************************************          
015400 01  WS-SWITCHES.                                                         
015500     05  WS-EOF-SWITCH                PIC X(01)  VALUE "N".               
015600         88  WS-EOF                       VALUE "Y".                      
015700     05  WS-FOUND-SWITCH              PIC X(01)  VALUE "N".               
015800         88  WS-RECORD-FOUND              VALUE "Y".                      
015900     05  WS-REJECT-SWITCH             PIC X(01)  VALUE "N".               
016000         88  WS-REQUEST-REJECTED           VALUE "Y".                     
016100     05  WS-OWNER-SWITCH              PIC X(01)  VALUE "N".               
016200         88  WS-OWNER-OK                   VALUE "Y".                     
016300     05  WS-RANGE-SWITCH              PIC X(01)  VALUE "N".               
016400         88  WS-RANGE-FILTER-ON            VALUE "Y".                     
016500     05  WS-OWNED-MATCH-SWITCH        PIC X(01)  VALUE "N".               
016600         88  WS-OWNED-MATCH                VALUE "Y".                     
016700 01  WS-COUNTERS.                                                         
016800     05  WS-REQUESTS-READ             PIC S9(09) COMP.                    
016900     05  WS-REQUESTS-ACCEPTED         PIC S9(09) COMP.                    
017000     05  WS-REQUESTS-REJECTED         PIC S9(09) COMP.                    
017100 01  WS-REJECT-REASON                 PIC X(60).                          
017200****************************************************************          
017300*    TODAY'S DATE/TIME - Y2K WINDOWED CENTURY, FOR AUDIT STAMPS           
017400****************************************************************          
017500 01  WS-TODAY-DATE                    PIC 9(08).                          
017600 01  WS-TODAY-DATE-R REDEFINES                                            
017700     WS-TODAY-DATE.                                                       
017800     05  WS-TODAY-CC                  PIC 9(02).                          
017900     05  WS-TODAY-YY                  PIC 9(02).                          
018000     05  WS-TODAY-MM                  PIC 9(02).                          
018100     05  WS-TODAY-DD                  PIC 9(02).                          
018200 01  WS-SYSTEM-DATE                   PIC 9(06).                          
018300 01  WS-SYSTEM-DATE-R REDEFINES                                           
018400     WS-SYSTEM-DATE.                                                      
018500     05  WS-SYS-YY                    PIC 9(02).                          
018600     05  WS-SYS-MM                    PIC 9(02).                          
018700     05  WS-SYS-DD                    PIC 9(02).                          
018800 01  WS-SYSTEM-TIME                   PIC 9(08).                          
018900 01  WS-TODAY-TIME                    PIC 9(06).                          
019000****************************************************************          
019100*    HISTORY LOOKUP WORK AREAS                                            
019200****************************************************************          
019300 01  WS-SCAN-TARGET-NUMBER            PIC X(13).                          
019400 01  WS-SCAN-TARGET-NUMBER-R REDEFINES                                    
019500     WS-SCAN-TARGET-NUMBER.                                               
019600     05  WS-SCAN-TARGET-PREFIX        PIC X(03).                          
019700     05  WS-SCAN-TARGET-DIGITS        PIC X(10).                          
019800 01  WS-RANGE-START-DATE              PIC 9(08).                          
019900 01  WS-RANGE-END-DATE                PIC 9(08).                          
020000 01  WS-CHECK-ACCT-NUMBER             PIC X(13).                          
020100****************************************************************          
020200*    MATCH TABLE - HOLDS THE TRANSACTIONS FOUND BY ONE INQUIRY            
020300*    IN ASCENDING TXN-ID (I.E. ASCENDING DATE/TIME) ORDER SO              
020400*    THEY CAN BE WALKED BACKWARD FOR NEWEST-FIRST PAGING.                 
020500****************************************************************          
020600 01  WS-MATCH-CAP                     PIC S9(05) COMP VALUE 500.          
020700 01  WS-MATCH-COUNT                   PIC S9(05) COMP.                    
020800 01  WS-MATCH-TABLE.                                                      
020900     05  WS-MATCH-ENTRY OCCURS 500 TIMES.                                 
021000         10  WS-MATCH-TXN-ID          PIC 9(09).                          
021100         10  WS-MATCH-FROM-ACCT       PIC X(13).                          
021200         10  WS-MATCH-TO-ACCT         PIC X(13).                          
021300         10  WS-MATCH-AMOUNT          PIC S9(13)V99.                      
021400         10  WS-MATCH-TYPE            PIC X(10).                          
021500         10  WS-MATCH-STATUS          PIC X(09).                          
021600         10  WS-MATCH-DATE            PIC 9(08).                          
021700         10  WS-MATCH-TIME            PIC 9(06).                          
021800****************************************************************          
021900*    OWNED-ACCOUNT TABLE - USED ONLY BY THE BY-USER QUERY                 
022000****************************************************************          
022100 01  WS-OWNED-CAP                     PIC S9(05) COMP VALUE 200.          
022200 01  WS-OWNED-COUNT                   PIC S9(05) COMP.                    
022300 01  WS-OWNED-IDX                     PIC S9(05) COMP.                    
022400 01  WS-OWNED-TABLE.                                                      
022500     05  WS-OWNED-ENTRY OCCURS 200 TIMES.                                 
022600         10  WS-OWNED-ACCT-NUM        PIC X(13).                          
022700****************************************************************          
022800*    PAGING WORK FIELDS                                                   
022900****************************************************************          
023000 01  WS-PAGE-START                    PIC S9(05) COMP.                    
023100 01  WS-PAGE-EMITTED                  PIC S9(05) COMP.                    
023200 01  WS-SCAN-IDX                      PIC S9(05) COMP.                    
023300****************************************************************          
023400*    AUDIT WORK AREA                                                      
023500****************************************************************          
023600 01  WS-AUDIT-ACTION                  PIC X(30).                          
023700 01  WS-AUDIT-ENTITY-TYPE             PIC X(20).                          
023800 01  WS-AUDIT-ENTITY-ID               PIC X(09).                          
023900 01  WS-AUDIT-DETAILS                 PIC X(200).                         
024000****************************************************************          
024100*    LISTING LINE WORK AREA                                               
024200****************************************************************          
024300 01  WS-LIST-DETAIL.                                                      
024400     05  WSL-FROM-ACCT                PIC X(13).                          
024500     05  FILLER                       PIC X(02) VALUE SPACES.             
024600     05  WSL-TO-ACCT                  PIC X(13).                          
024700     05  FILLER                       PIC X(02) VALUE SPACES.             
024800     05  WSL-RESULT                   PIC X(80).                          
024900     05  FILLER                       PIC X(22) VALUE SPACES.             
025000 LINKAGE SECTION.                                                         
025100 PROCEDURE DIVISION.                                                      
025200****************************************************************          
025300*    MAINLINE                                                             
025400****************************************************************          
025500 0100-MAINLINE.                                                           
025600     PERFORM 0200-INITIALIZE.                                             
025700     PERFORM 0300-PROCESS-REQUEST THRU 0300-EXIT                          
025800         UNTIL WS-EOF.                                                    
025900     PERFORM 0900-TERMINATE.                                              
026000     STOP RUN.                                                            
026100 0200-INITIALIZE.                                                         
026200     MOVE ZERO TO WS-REQUESTS-READ WS-REQUESTS-ACCEPTED                   
026300         WS-REQUESTS-REJECTED.                                            
026400     OPEN INPUT  HISTORY-REQUEST-FILE                                     
026500          INPUT  ACCOUNT-FILE                                             
026600          INPUT  USER-FILE                                                
026700          INPUT  TRANSACTION-FILE                                         
026800          I-O    CONTROL-FILE                                             
026900          EXTEND AUDIT-LOG-FILE                                           
027000          OUTPUT TXNHLIST-FILE.                                           
027100     PERFORM 8000-GET-CURRENT-DATE THRU 8000-EXIT.                        
027200     MOVE "TXNHIST TRANSACTION HISTORY INQUIRY RUN"                       
027300         TO TXNHLIST-LINE.                                                
027400     WRITE TXNHLIST-LINE.                                                 
027500     PERFORM 9000-READ-REQUEST THRU 9000-EXIT.                            
027600****************************************************************          
027700*    ONE HISTORY REQUEST PER PASS, DISPATCHED BY QUERY TYPE               
027800****************************************************************          
027900 0300-PROCESS-REQUEST.                                                    
028000     ADD 1 TO WS-REQUESTS-READ.                                           
028100     MOVE "N" TO WS-REJECT-SWITCH.                                        
028200     MOVE SPACES TO WS-REJECT-REASON.                                     
028300     IF HREQ-IS-BY-ACCOUNT                                                
028400         PERFORM 2000-HIST-BY-ACCOUNT THRU 2000-EXIT                      
028500     ELSE IF HREQ-IS-BY-ACCOUNT-RANGE                                     
028600         PERFORM 3000-HIST-BY-ACCOUNT-RANGE THRU 3000-EXIT                
028700     ELSE IF HREQ-IS-BY-USER                                              
028800         PERFORM 4000-HIST-BY-USER THRU 4000-EXIT                         
028900     ELSE                                                                 
029000         MOVE "UNKNOWN QUERY TYPE" TO WS-REJECT-REASON                    
029100         SET WS-REQUEST-REJECTED TO TRUE.                                 
029200     IF WS-REQUEST-REJECTED                                               
029300         MOVE HREQ-ACCT-NUMBER TO WSL-FROM-ACCT                           
029400         MOVE SPACES TO WSL-TO-ACCT                                       
029500         MOVE WS-REJECT-REASON TO WSL-RESULT                              
029600         PERFORM 9800-WRITE-LISTING THRU 9800-EXIT                        
029700         ADD 1 TO WS-REQUESTS-REJECTED                                    
029800     ELSE                                                                 
029900         ADD 1 TO WS-REQUESTS-ACCEPTED.                                   
030000     PERFORM 9000-READ-REQUEST THRU 9000-EXIT.                            
030100 0300-EXIT.                                                               
030200     EXIT.                                                                
030300****************************************************************          
030400*    2000-HIST-BY-ACCOUNT - HISTORY BY ACCOUNT NUMBER, PAGED,             
030500*    OWNERSHIP CHECKED, "TRANSACTION_HISTORY" AUDITED.                    
030600****************************************************************          
030700 2000-HIST-BY-ACCOUNT.                                                    
030800     MOVE HREQ-ACCT-NUMBER TO WS-SCAN-TARGET-NUMBER.                      
030900     PERFORM 8200-FIND-ACCOUNT-BY-NUMBER THRU 8200-EXIT.                  
031000     IF NOT WS-RECORD-FOUND                                               
031100         MOVE "ACCOUNT NOT ON FILE" TO WS-REJECT-REASON                   
031200         SET WS-REQUEST-REJECTED TO TRUE                                  
031300         GO TO 2000-EXIT.                                                 
031400     PERFORM 8100-VERIFY-OWNERSHIP THRU 8100-VERIFY-EXIT.                 
031500     IF NOT WS-OWNER-OK                                                   
031600         MOVE "ACCESS DENIED" TO WS-REJECT-REASON                         
031700         SET WS-REQUEST-REJECTED TO TRUE                                  
031800         GO TO 2000-EXIT.                                                 
031900     MOVE "N" TO WS-RANGE-SWITCH.                                         
032000     MOVE ZERO TO WS-MATCH-COUNT.                                         
032100     PERFORM 8300-COLLECT-ACCOUNT-TXNS THRU 8300-EXIT.                    
032200     MOVE "TRANSACTION_HISTORY" TO WS-AUDIT-ACTION.                       
032300     MOVE "Account" TO WS-AUDIT-ENTITY-TYPE.                              
032400     MOVE ACCT-ID TO WS-AUDIT-ENTITY-ID.                                  
032500     MOVE "TRANSACTION HISTORY VIEWED" TO WS-AUDIT-DETAILS.               
032600     MOVE HREQ-ACTOR-USERNAME TO AUDIT-USERNAME.                          
032700     PERFORM 8900-AUDIT-WRITE THRU 8900-EXIT.                             
032800     PERFORM 9700-EMIT-PAGE THRU 9700-EXIT.                               
032900 2000-EXIT.                                                               
033000     EXIT.                                                                
033100****************************************************************          
033200*    3000-HIST-BY-ACCOUNT-RANGE - SAME FILTER AS 2000 PLUS A              
033300*    TXN-DATE RANGE, INCLUSIVE, UNPAGED - THE FULL MATCHING SET           
033400*    IS RETURNED.                                                         
033500****************************************************************          
033600 3000-HIST-BY-ACCOUNT-RANGE.                                              
033700     MOVE HREQ-ACCT-NUMBER TO WS-SCAN-TARGET-NUMBER.                      
033800     PERFORM 8200-FIND-ACCOUNT-BY-NUMBER THRU 8200-EXIT.                  
033900     IF NOT WS-RECORD-FOUND                                               
034000         MOVE "ACCOUNT NOT ON FILE" TO WS-REJECT-REASON                   
034100         SET WS-REQUEST-REJECTED TO TRUE                                  
034200         GO TO 3000-EXIT.                                                 
034300     PERFORM 8100-VERIFY-OWNERSHIP THRU 8100-VERIFY-EXIT.                 
034400     IF NOT WS-OWNER-OK                                                   
034500         MOVE "ACCESS DENIED" TO WS-REJECT-REASON                         
034600         SET WS-REQUEST-REJECTED TO TRUE                                  
034700         GO TO 3000-EXIT.                                                 
034800     SET WS-RANGE-FILTER-ON TO TRUE.                                      
034900     MOVE HREQ-START-DATE TO WS-RANGE-START-DATE.                         
035000     MOVE HREQ-END-DATE TO WS-RANGE-END-DATE.                             
035100     MOVE ZERO TO WS-MATCH-COUNT.                                         
035200     PERFORM 8300-COLLECT-ACCOUNT-TXNS THRU 8300-EXIT.                    
035300     PERFORM 9760-EMIT-ALL THRU 9760-EXIT.                                
035400 3000-EXIT.                                                               
035500     EXIT.                                                                
035600****************************************************************          
035700*    4000-HIST-BY-USER - PAGED, NO OWNERSHIP CHECK BEYOND THE             
035800*    USER ID SUPPLIED.  COLLECTS THE USER'S OWN ACCOUNT NUMBERS           
035900*    FIRST, THEN SCANS TRANSACTION-FILE AGAINST THAT LIST.                
036000****************************************************************          
036100 4000-HIST-BY-USER.                                                       
036200     MOVE ZERO TO WS-OWNED-COUNT.                                         
036300     PERFORM 8400-COLLECT-OWNED-ACCOUNTS THRU 8400-EXIT.                  
036400     MOVE ZERO TO WS-MATCH-COUNT.                                         
036500     PERFORM 8500-COLLECT-USER-TXNS THRU 8500-EXIT.                       
036600     PERFORM 9700-EMIT-PAGE THRU 9700-EXIT.                               
036700 4000-EXIT.                                                               
036800     EXIT.                                                                
036900****************************************************************          
037000*    8000-GET-CURRENT-DATE - Y2K WINDOWED CENTURY                         
037100****************************************************************          
037200 8000-GET-CURRENT-DATE.                                                   
037300     ACCEPT WS-SYSTEM-DATE FROM DATE.                                     
037400     ACCEPT WS-SYSTEM-TIME FROM TIME.                                     
037500     IF WS-SYS-YY < 50                                                    
037600         MOVE 20 TO WS-TODAY-CC                                           
037700     ELSE                                                                 
037800         MOVE 19 TO WS-TODAY-CC.                                          
037900     MOVE WS-SYS-YY TO WS-TODAY-YY.                                       
038000     MOVE WS-SYS-MM TO WS-TODAY-MM.                                       
038100     MOVE WS-SYS-DD TO WS-TODAY-DD.                                       
038200     MOVE WS-SYSTEM-TIME(1:6) TO WS-TODAY-TIME.                           
038300 8000-EXIT.                                                               
038400     EXIT.                                                                
038500****************************************************************          
038600*    8100-VERIFY-OWNERSHIP - ENTERED WITH THE MATCHED ACCOUNT             
038700*    RECORD IN THE ACCOUNT-FILE FD AREA.                                  
038800****************************************************************          
038900 8100-VERIFY-OWNERSHIP.                                                   
039000     MOVE "N" TO WS-OWNER-SWITCH.                                         
039100     MOVE ACCT-USER-ID TO USER-ID.                                        
039200     READ USER-FILE                                                       
039300         INVALID KEY MOVE "23" TO USR-STATUS-1 USR-STATUS-2.              
039400     IF USR-STATUS-1 = "0" AND USER-USERNAME = HREQ-ACTOR-USERNAME        
039500         SET WS-OWNER-OK TO TRUE.                                         
039600 8100-VERIFY-EXIT.                                                        
039700     EXIT.                                                                
039800****************************************************************          
039900*    8200-FIND-ACCOUNT-BY-NUMBER - LINEAR SCAN, NO ALTERNATE              
040000*    INDEX ON ACCT-NUMBER, PER THE FILES TABLE.  CALLER MOVES             
040100*    THE TARGET INTO WS-SCAN-TARGET-NUMBER FIRST.                         
040200****************************************************************          
040300 8200-FIND-ACCOUNT-BY-NUMBER.                                             
040400     MOVE "N" TO WS-FOUND-SWITCH.                                         
040500     MOVE LOW-VALUES TO ACCT-ID.                                          
040600     START ACCOUNT-FILE KEY NOT LESS THAN ACCT-ID                         
040700         INVALID KEY MOVE "10" TO STATUS-1 STATUS-2.                      
040800     IF STATUS-1 = "1"                                                    
040900         GO TO 8200-EXIT.                                                 
041000     READ ACCOUNT-FILE NEXT RECORD                                        
041100         AT END MOVE "1" TO STATUS-1.                                     
041200 8200-SCAN-LOOP.                                                          
041300     IF STATUS-1 NOT = "0"                                                
041400         GO TO 8200-EXIT.                                                 
041500     IF ACCT-NUMBER = WS-SCAN-TARGET-NUMBER                               
041600         SET WS-RECORD-FOUND TO TRUE                                      
041700         GO TO 8200-EXIT.                                                 
041800     READ ACCOUNT-FILE NEXT RECORD                                        
041900         AT END MOVE "1" TO STATUS-1.                                     
042000     GO TO 8200-SCAN-LOOP.                                                
042100 8200-EXIT.                                                               
042200     EXIT.                                                                
042300****************************************************************          
042400*    8300-COLLECT-ACCOUNT-TXNS - SCANS TRANSACTION-FILE FOR               
042500*    WS-SCAN-TARGET-NUMBER ON EITHER SIDE OF THE MOVEMENT, WITH           
042600*    AN OPTIONAL DATE-RANGE FILTER WHEN WS-RANGE-FILTER-ON.               
042700****************************************************************          
042800 8300-COLLECT-ACCOUNT-TXNS.                                               
042900     MOVE LOW-VALUES TO TXN-ID.                                           
043000     START TRANSACTION-FILE KEY NOT LESS THAN TXN-ID                      
043100         INVALID KEY MOVE "10" TO TXN-STATUS-1 TXN-STATUS-2.              
043200     IF TXN-STATUS-1 = "1"                                                
043300         GO TO 8300-EXIT.                                                 
043400     READ TRANSACTION-FILE NEXT RECORD                                    
043500         AT END MOVE "1" TO TXN-STATUS-1.                                 
043600 8300-SCAN-LOOP.                                                          
043700     IF TXN-STATUS-1 NOT = "0"                                            
043800         GO TO 8300-EXIT.                                                 
043900     IF TXN-FROM-ACCT-NUMBER NOT = WS-SCAN-TARGET-NUMBER                  
044000        AND TXN-TO-ACCT-NUMBER NOT = WS-SCAN-TARGET-NUMBER                
044100         GO TO 8300-SCAN-NEXT.                                            
044200     IF WS-RANGE-FILTER-ON                                                
044300        AND (TXN-DATE < WS-RANGE-START-DATE                               
044400             OR TXN-DATE > WS-RANGE-END-DATE)                             
044500         GO TO 8300-SCAN-NEXT.                                            
044600     IF WS-MATCH-COUNT < WS-MATCH-CAP                                     
044700         ADD 1 TO WS-MATCH-COUNT                                          
044800         MOVE TXN-ID TO WS-MATCH-TXN-ID(WS-MATCH-COUNT)                   
044900         MOVE TXN-FROM-ACCT-NUMBER                                        
045000             TO WS-MATCH-FROM-ACCT(WS-MATCH-COUNT)                        
045100         MOVE TXN-TO-ACCT-NUMBER                                          
045200             TO WS-MATCH-TO-ACCT(WS-MATCH-COUNT)                          
045300         MOVE TXN-AMOUNT TO WS-MATCH-AMOUNT(WS-MATCH-COUNT)               
045400         MOVE TXN-TYPE TO WS-MATCH-TYPE(WS-MATCH-COUNT)                   
045500         MOVE TXN-STATUS TO WS-MATCH-STATUS(WS-MATCH-COUNT)               
045600         MOVE TXN-DATE TO WS-MATCH-DATE(WS-MATCH-COUNT)                   
045700         MOVE TXN-TIME                                                    
045800             TO WS-MATCH-TIME(WS-MATCH-COUNT).                            
045900 8300-SCAN-NEXT.                                                          
046000     READ TRANSACTION-FILE NEXT RECORD                                    
046100         AT END MOVE "1" TO TXN-STATUS-1.                                 
046200     GO TO 8300-SCAN-LOOP.                                                
046300 8300-EXIT.                                                               
046400     EXIT.                                                                
046500****************************************************************          
046600*    8400-COLLECT-OWNED-ACCOUNTS - ALL ACCT-NUMBERS ON FILE FOR           
046700*    HREQ-USER-ID, CAPPED AT WS-OWNED-CAP.                                
046800****************************************************************          
046900 8400-COLLECT-OWNED-ACCOUNTS.                                             
047000     MOVE LOW-VALUES TO ACCT-ID.                                          
047100     START ACCOUNT-FILE KEY NOT LESS THAN ACCT-ID                         
047200         INVALID KEY MOVE "10" TO STATUS-1 STATUS-2.                      
047300     IF STATUS-1 = "1"                                                    
047400         GO TO 8400-EXIT.                                                 
047500     READ ACCOUNT-FILE NEXT RECORD                                        
047600         AT END MOVE "1" TO STATUS-1.                                     
047700 8400-SCAN-LOOP.                                                          
047800     IF STATUS-1 NOT = "0"                                                
047900         GO TO 8400-EXIT.                                                 
048000     IF ACCT-USER-ID NOT = HREQ-USER-ID                                   
048100         GO TO 8400-SCAN-NEXT.                                            
048200     IF WS-OWNED-COUNT < WS-OWNED-CAP                                     
048300         ADD 1 TO WS-OWNED-COUNT                                          
048400         MOVE ACCT-NUMBER TO WS-OWNED-ACCT-NUM(WS-OWNED-COUNT).           
048500 8400-SCAN-NEXT.                                                          
048600     READ ACCOUNT-FILE NEXT RECORD                                        
048700         AT END MOVE "1" TO STATUS-1.                                     
048800     GO TO 8400-SCAN-LOOP.                                                
048900 8400-EXIT.                                                               
049000     EXIT.                                                                
049100****************************************************************          
049200*    8410-CHECK-ONE-OWNED - COMPARES ONE TABLE ENTRY, CALLED              
049300*    OUT-OF-LINE BY 8500 VIA PERFORM ... VARYING.                         
049400****************************************************************          
049500 8410-CHECK-ONE-OWNED.                                                    
049600     IF WS-OWNED-ACCT-NUM(WS-OWNED-IDX) = WS-CHECK-ACCT-NUMBER            
049700         SET WS-OWNED-MATCH TO TRUE.                                      
049800 8410-EXIT.                                                               
049900     EXIT.                                                                
050000****************************************************************          
050100*    8500-COLLECT-USER-TXNS - SCANS TRANSACTION-FILE, KEEPING             
050200*    ANY ROW WHERE EITHER SIDE OF THE MOVEMENT IS IN THE OWNED-           
050300*    ACCOUNT TABLE BUILT BY 8400.                                         
050400****************************************************************          
050500 8500-COLLECT-USER-TXNS.                                                  
050600     MOVE LOW-VALUES TO TXN-ID.                                           
050700     START TRANSACTION-FILE KEY NOT LESS THAN TXN-ID                      
050800         INVALID KEY MOVE "10" TO TXN-STATUS-1 TXN-STATUS-2.              
050900     IF TXN-STATUS-1 = "1"                                                
051000         GO TO 8500-EXIT.                                                 
051100     READ TRANSACTION-FILE NEXT RECORD                                    
051200         AT END MOVE "1" TO TXN-STATUS-1.                                 
051300 8500-SCAN-LOOP.                                                          
051400     IF TXN-STATUS-1 NOT = "0"                                            
051500         GO TO 8500-EXIT.                                                 
051600     MOVE "N" TO WS-OWNED-MATCH-SWITCH.                                   
051700     MOVE TXN-FROM-ACCT-NUMBER TO WS-CHECK-ACCT-NUMBER.                   
051800     PERFORM 8410-CHECK-ONE-OWNED THRU 8410-EXIT                          
051900         VARYING WS-OWNED-IDX FROM 1 BY 1                                 
052000         UNTIL WS-OWNED-IDX > WS-OWNED-COUNT OR WS-OWNED-MATCH.           
052100     IF NOT WS-OWNED-MATCH                                                
052200         MOVE TXN-TO-ACCT-NUMBER TO WS-CHECK-ACCT-NUMBER                  
052300         PERFORM 8410-CHECK-ONE-OWNED THRU 8410-EXIT                      
052400             VARYING WS-OWNED-IDX FROM 1 BY 1                             
052500             UNTIL WS-OWNED-IDX > WS-OWNED-COUNT                          
052600             OR WS-OWNED-MATCH.                                           
052700     IF NOT WS-OWNED-MATCH                                                
052800         GO TO 8500-SCAN-NEXT.                                            
052900     IF WS-MATCH-COUNT < WS-MATCH-CAP                                     
053000         ADD 1 TO WS-MATCH-COUNT                                          
053100         MOVE TXN-ID TO WS-MATCH-TXN-ID(WS-MATCH-COUNT)                   
053200         MOVE TXN-FROM-ACCT-NUMBER                                        
053300             TO WS-MATCH-FROM-ACCT(WS-MATCH-COUNT)                        
053400         MOVE TXN-TO-ACCT-NUMBER                                          
053500             TO WS-MATCH-TO-ACCT(WS-MATCH-COUNT)                          
053600         MOVE TXN-AMOUNT TO WS-MATCH-AMOUNT(WS-MATCH-COUNT)               
053700         MOVE TXN-TYPE TO WS-MATCH-TYPE(WS-MATCH-COUNT)                   
053800         MOVE TXN-STATUS TO WS-MATCH-STATUS(WS-MATCH-COUNT)               
053900         MOVE TXN-DATE TO WS-MATCH-DATE(WS-MATCH-COUNT)                   
054000         MOVE TXN-TIME                                                    
054100             TO WS-MATCH-TIME(WS-MATCH-COUNT).                            
054200 8500-SCAN-NEXT.                                                          
054300     READ TRANSACTION-FILE NEXT RECORD                                    
054400         AT END MOVE "1" TO TXN-STATUS-1.                                 
054500     GO TO 8500-SCAN-LOOP.                                                
054600 8500-EXIT.                                                               
054700     EXIT.                                                                
054800****************************************************************          
054900*    8900-AUDIT-WRITE - APPEND ONE AUDIT-LOG-RECORD.                      
055000****************************************************************          
055100 8900-AUDIT-WRITE.                                                        
055200     MOVE "1" TO NBRCTL-KEY.                                              
055300     READ CONTROL-FILE                                                    
055400         INVALID KEY MOVE "23" TO CTL-STATUS-1 CTL-STATUS-2.              
055500     ADD 1 TO NBRCTL-NEXT-AUDIT-ID.                                       
055600     MOVE NBRCTL-NEXT-AUDIT-ID TO AUDIT-ID.                               
055700     DELETE CONTROL-FILE                                                  
055800         INVALID KEY MOVE "23" TO CTL-STATUS-1 CTL-STATUS-2.              
055900     WRITE NBRCTL-RECORD                                                  
056000         INVALID KEY MOVE "22" TO CTL-STATUS-1 CTL-STATUS-2.              
056100     MOVE WS-AUDIT-ACTION      TO AUDIT-ACTION.                           
056200     MOVE WS-AUDIT-ENTITY-TYPE TO AUDIT-ENTITY-TYPE.                      
056300     MOVE WS-AUDIT-ENTITY-ID   TO AUDIT-ENTITY-ID.                        
056400     MOVE WS-AUDIT-DETAILS     TO AUDIT-DETAILS.                          
056500     MOVE WS-TODAY-DATE        TO AUDIT-DATE.                             
056600     MOVE WS-TODAY-TIME        TO AUDIT-TIME.                             
056700     WRITE AUDIT-LOG-RECORD.                                              
056800     IF AUD-STATUS-1 NOT = "0"                                            
056900         MOVE "AUDIT-LOG-FILE WRITE" TO WS-AUDIT-DETAILS                  
057000         PERFORM 9900-ABEND-ERROR THRU 9900-EXIT.                         
057100 8900-EXIT.                                                               
057200     EXIT.                                                                
057300****************************************************************          
057400*    9000-READ-REQUEST - EOF FLOW VIA GO TO                               
057500****************************************************************          
057600 9000-READ-REQUEST.                                                       
057700     READ HISTORY-REQUEST-FILE                                            
057800         AT END                                                           
057900             SET WS-EOF TO TRUE                                           
058000             GO TO 9000-EXIT.                                             
058100     IF REQ-STATUS-1 NOT = "0"                                            
058200         MOVE "REQUEST-FILE READ" TO WS-AUDIT-DETAILS                     
058300         PERFORM 9900-ABEND-ERROR THRU 9900-EXIT.                         
058400 9000-EXIT.                                                               
058500     EXIT.                                                                
058600****************************************************************          
058700*    9700-EMIT-PAGE - WALKS THE MATCH TABLE BACKWARD (NEWEST              
058800*    FIRST) STARTING AT THE REQUESTED PAGE, WRITING UP TO                 
058900*    HREQ-PAGE-SIZE LINES.                                                
059000****************************************************************          
059100 9700-EMIT-PAGE.                                                          
059200     COMPUTE WS-PAGE-START =                                              
059300         WS-MATCH-COUNT -                                                 
059400         ((HREQ-PAGE-NUMBER - 1) * HREQ-PAGE-SIZE).                       
059500     IF WS-PAGE-START < 1                                                 
059600         GO TO 9700-EXIT.                                                 
059700     MOVE ZERO TO WS-PAGE-EMITTED.                                        
059800     MOVE WS-PAGE-START TO WS-SCAN-IDX.                                   
059900 9700-EMIT-LOOP.                                                          
060000     IF WS-SCAN-IDX < 1                                                   
060100         GO TO 9700-EXIT.                                                 
060200     IF WS-PAGE-EMITTED NOT < HREQ-PAGE-SIZE                              
060300         GO TO 9700-EXIT.                                                 
060400     PERFORM 9750-FORMAT-AND-WRITE THRU 9750-EXIT.                        
060500     ADD 1 TO WS-PAGE-EMITTED.                                            
060600     SUBTRACT 1 FROM WS-SCAN-IDX.                                         
060700     GO TO 9700-EMIT-LOOP.                                                
060800 9700-EXIT.                                                               
060900     EXIT.                                                                
061000****************************************************************          
061100*    9750-FORMAT-AND-WRITE - ONE MATCH-TABLE ROW TO TXNHLIST.             
061200****************************************************************          
061300 9750-FORMAT-AND-WRITE.                                                   
061400     MOVE WS-MATCH-FROM-ACCT(WS-SCAN-IDX) TO WSL-FROM-ACCT.               
061500     MOVE WS-MATCH-TO-ACCT(WS-SCAN-IDX)   TO WSL-TO-ACCT.                 
061600     MOVE SPACES TO WSL-RESULT.                                           
061700     STRING WS-MATCH-DATE(WS-SCAN-IDX)   DELIMITED BY SIZE                
061800            " "                          DELIMITED BY SIZE                
061900            WS-MATCH-TIME(WS-SCAN-IDX)   DELIMITED BY SIZE                
062000            " "                          DELIMITED BY SIZE                
062100            WS-MATCH-TYPE(WS-SCAN-IDX)   DELIMITED BY SIZE                
062200            " "                          DELIMITED BY SIZE                
062300            WS-MATCH-AMOUNT(WS-SCAN-IDX) DELIMITED BY SIZE                
062400            " "                          DELIMITED BY SIZE                
062500            WS-MATCH-STATUS(WS-SCAN-IDX) DELIMITED BY SIZE                
062600         INTO WSL-RESULT.                                                 
062700     PERFORM 9800-WRITE-LISTING THRU 9800-EXIT.                           
062800 9750-EXIT.                                                               
062900     EXIT.                                                                
063000****************************************************************          
063100*    9760-EMIT-ALL - UNPAGED VARIANT FOR THE DATE-RANGE QUERY.            
063200****************************************************************          
063300 9760-EMIT-ALL.                                                           
063400     MOVE WS-MATCH-COUNT TO WS-SCAN-IDX.                                  
063500 9760-EMIT-LOOP.                                                          
063600     IF WS-SCAN-IDX < 1                                                   
063700         GO TO 9760-EXIT.                                                 
063800     PERFORM 9750-FORMAT-AND-WRITE THRU 9750-EXIT.                        
063900     SUBTRACT 1 FROM WS-SCAN-IDX.                                         
064000     GO TO 9760-EMIT-LOOP.                                                
064100 9760-EXIT.                                                               
064200     EXIT.                                                                
064300****************************************************************          
064400*    9800-WRITE-LISTING                                                   
064500****************************************************************          
064600 9800-WRITE-LISTING.                                                      
064700     MOVE SPACES TO TXNHLIST-LINE.                                        
064800     MOVE WS-LIST-DETAIL TO TXNHLIST-LINE.                                
064900     WRITE TXNHLIST-LINE.                                                 
065000 9800-EXIT.                                                               
065100     EXIT.                                                                
065200****************************************************************          
065300*    0900-TERMINATE                                                       
065400****************************************************************          
065500 0900-TERMINATE.                                                          
065600     MOVE SPACES TO TXNHLIST-LINE.                                        
065700     STRING "REQUESTS READ.....: " DELIMITED BY SIZE                      
065800            WS-REQUESTS-READ      DELIMITED BY SIZE                       
065900         INTO TXNHLIST-LINE.                                              
066000     WRITE TXNHLIST-LINE.                                                 
066100     MOVE SPACES TO TXNHLIST-LINE.                                        
066200     STRING "REQUESTS ACCEPTED.: " DELIMITED BY SIZE                      
066300            WS-REQUESTS-ACCEPTED  DELIMITED BY SIZE                       
066400         INTO TXNHLIST-LINE.                                              
066500     WRITE TXNHLIST-LINE.                                                 
066600     MOVE SPACES TO TXNHLIST-LINE.                                        
066700     STRING "REQUESTS REJECTED.: " DELIMITED BY SIZE                      
066800            WS-REQUESTS-REJECTED  DELIMITED BY SIZE                       
066900         INTO TXNHLIST-LINE.                                              
067000     WRITE TXNHLIST-LINE.                                                 
067100     CLOSE HISTORY-REQUEST-FILE                                           
067200           ACCOUNT-FILE                                                   
067300           USER-FILE                                                      
067400           TRANSACTION-FILE                                               
067500           CONTROL-FILE                                                   
067600           AUDIT-LOG-FILE                                                 
067700           TXNHLIST-FILE.                                                 
067800****************************************************************          
067900*    9900-ABEND-ERROR                                                     
068000****************************************************************          
068100 9900-ABEND-ERROR.                                                        
068200     MOVE SPACES TO TXNHLIST-LINE.                                        
068300     STRING "***ABEND*** I/O ERROR IN " DELIMITED BY SIZE                 
068400            WS-AUDIT-DETAILS         DELIMITED BY SPACE                   
068500         INTO TXNHLIST-LINE.                                              
068600     WRITE TXNHLIST-LINE.                                                 
068700     CLOSE HISTORY-REQUEST-FILE                                           
068800           ACCOUNT-FILE                                                   
068900           USER-FILE                                                      
069000           TRANSACTION-FILE                                               
069100           CONTROL-FILE                                                   
069200           AUDIT-LOG-FILE                                                 
069300           TXNHLIST-FILE.                                                 
069400     STOP RUN.                                                            
069500 9900-EXIT.                                                               
069600     EXIT.                                                                
