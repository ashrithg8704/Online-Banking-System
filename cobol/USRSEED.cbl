000100* (c) 2011 MIDSTATE FEDERAL DATA SERVICES, INC.                           
000200*                                                                         
000300* THIS IS UNPUBLISHED PROPRIETARY                                         
000400* SOURCE CODE OF MIDSTATE FEDERAL DATA SERVICES                           
000500* The copyright notice above does not                                     
000600* evidence any actual or intended                                         
000700* publication of such source code.                                        
000800*                                                                         
000900* #ident "@(#) banking/USRSEED.cbl $Revision: 1.3 $"                      
001000* static char sccsid[] = "@(#) banking/USRSEED.cbl $Rev: 1.3 $";          
001100*                                                                         
001200 IDENTIFICATION DIVISION.                                                 
001300 PROGRAM-ID. USRSEED.                                                     
001400 AUTHOR. R J TOWNSEND.                                                    
001500 INSTALLATION. MIDSTATE FEDERAL - RETAIL BANKING SYSTEMS.                 
001600 DATE-WRITTEN. 03/09/94.                                                  
001700 DATE-COMPILED.                                                           
001800 SECURITY.  ONE-TIME SETUP JOB.  RUN ONCE AGAINST A NEW OR EMPTY          
001900     CUSTOMER MASTER BEFORE THE FIRST ON-LINE DAY.  RERUN IS              
002000     SAFE - EVERY STEP CHECKS FOR AN EXISTING RECORD FIRST.               
002100*                                                                         
002200****************************************************************          
002300* CHANGE LOG                                                              
002400*   03/09/94  RJT  ORIGINAL PROGRAM - REPLACES THE MANUAL "ADD            
002500*                  THE FIRST TELLER AND THE DEMO ACCT BY HAND"            
002600*                  CONVERSION STEP, REQ 3390.                             
002700*   11/10/98  RJT  Y2K REMEDIATION - SEED DATES STAMPED AS                
002800*                  CCYYMMDD, WINDOWING PER THE SHOP STANDARD.             
002900*   09/27/04  MCS  ADMIN USER NOW SEEDED WITH USER-ROLE = ADMIN           
003000*                  RATHER THAN A POST-RUN MANUAL PROMOTE, REQ             
003100*                  5108.                                                  
003200*   08/30/09  PDN  RESEED-REQUESTED UPSI SWITCH ADDED SO OPS CAN          
003300*                  RE-DRIVE THE DEMO-ACCOUNT STEP AFTER A PRIOR           
003400*                  RUN ABENDED BETWEEN THE USER AND ACCOUNT               
003500*                  STEPS, REQ 6117.                                       
003600****************************************************************          
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER. IBM-4381.                                               
004000 OBJECT-COMPUTER. IBM-4381.                                               
004100 SPECIAL-NAMES.                                                           
004200     UPSI-0 ON STATUS IS RESEED-REQUESTED                                 
004300            OFF STATUS IS NORMAL-SEED-RUN.                                
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600     SELECT USER-FILE ASSIGN "USERFIL"                                    
004700         ORGANIZATION INDEXED                                             
004800         ACCESS DYNAMIC                                                   
004900         RECORD KEY USER-ID                                               
005000         STATUS FILE-STATUS.                                              
005100     SELECT ACCOUNT-FILE ASSIGN "ACCTFIL"                                 
005200         ORGANIZATION INDEXED                                             
005300         ACCESS DYNAMIC                                                   
005400         RECORD KEY ACCT-ID                                               
005500         STATUS ACT-FILE-STATUS.                                          
005600     SELECT CONTROL-FILE ASSIGN "NBRCTL"                                  
005700         ORGANIZATION INDEXED                                             
005800         ACCESS DYNAMIC                                                   
005900         RECORD KEY NBRCTL-KEY                                            
006000         STATUS CTL-FILE-STATUS.                                          
006100     SELECT AUDIT-LOG-FILE ASSIGN "AUDTFIL"                               
006200         ORGANIZATION SEQUENTIAL                                          
006300         STATUS AUD-FILE-STATUS.                                          
006400 DATA DIVISION.                                                           
006500 FILE SECTION.                                                            
006600 FD  USER-FILE                                                            
006700     LABEL RECORDS ARE STANDARD                                           
006800     RECORD CONTAINS 308 CHARACTERS.                                      
006900 COPY USRREC.                                                             
007000 FD  ACCOUNT-FILE                                                         
007100     LABEL RECORDS ARE STANDARD                                           
007200     RECORD CONTAINS 72 CHARACTERS.                                       
007300 COPY ACCTREC.                                                            
007400 FD  CONTROL-FILE                                                         
007500     LABEL RECORDS ARE STANDARD                                           
007600     RECORD CONTAINS 57 CHARACTERS.                                       
007700 COPY NBRCTL.                                                             
007800 FD  AUDIT-LOG-FILE                                                       
007900     LABEL RECORDS ARE STANDARD                                           
008000     RECORD CONTAINS 342 CHARACTERS.                                      
008100 COPY AUDREC.                                                             
008200 WORKING-STORAGE SECTION.                                                 
008300 01  FILE-STATUS.                                                         
008400     05  STATUS-1                    PIC X.                               
008500     05  STATUS-2                    PIC X.                               
008600 01  ACT-FILE-STATUS.                                                     
008700     05  ACT-STATUS-1                PIC X.                               
008800     05  ACT-STATUS-2                PIC X.                               
008900 01  CTL-FILE-STATUS.                                                     
009000     05  CTL-STATUS-1                PIC X.                               
009100     05  CTL-STATUS-2                PIC X.                               
009200 01  AUD-FILE-STATUS.                                                     
009300     05  AUD-STATUS-1                PIC X.                               
009400     05  AUD-STATUS-2                PIC X.                               
009500****************************************************************          
009600*    SWITCHES                                                             
009700****************************************************************          
009800 01  WS-SWITCHES.                                                         
009900     05  WS-FOUND-SWITCH              PIC X(01)  VALUE "N".               
010000         88  WS-RECORD-FOUND              VALUE "Y".                      
010100     05  WS-DEMO-ACCTS-SWITCH         PIC X(01)  VALUE "N".               
010200         88  WS-DEMO-ACCTS-EXIST           VALUE "Y".                     
010300 01  WS-COUNTERS.                                                         
010400     05  WS-COLLISION-TRIES          PIC S9(04) COMP.                     
010500     05  WS-STEPS-COMPLETED          PIC S9(04) COMP.                     
010600****************************************************************          
010700*    TODAY'S DATE - Y2K WINDOWED CENTURY, SAME AS EVERY OTHER             
010800*    PROGRAM IN THIS SUITE.                                               
010900****************************************************************          
011000 01  WS-TODAY-DATE                   PIC 9(08).                           
011100 01  WS-TODAY-DATE-R REDEFINES                                            
011200     WS-TODAY-DATE.                                                       
011300     05  WS-TODAY-CC                 PIC 9(02).                           
011400     05  WS-TODAY-YY                 PIC 9(02).                           
011500     05  WS-TODAY-MM                 PIC 9(02).                           
011600     05  WS-TODAY-DD                 PIC 9(02).                           
011700 01  WS-SYSTEM-DATE                  PIC 9(06).                           
011800 01  WS-SYSTEM-DATE-R REDEFINES                                           
011900     WS-SYSTEM-DATE.                                                      
012000     05  WS-SYS-YY                   PIC 9(02).                           
012100     05  WS-SYS-MM                   PIC 9(02).                           
012200     05  WS-SYS-DD                   PIC 9(02).                           
012300 01  WS-SYSTEM-TIME                  PIC 9(08).                           
012400 01  WS-TODAY-TIME                   PIC 9(06).                           
012500****************************************************************          
012600*    AUDIT-WRITE WORK AREA                                                
012700****************************************************************          
012800 01  WS-AUDIT-ACTION                 PIC X(30).                           
012900 01  WS-AUDIT-ENTITY-TYPE            PIC X(20).                           
013000 01  WS-AUDIT-ENTITY-ID              PIC X(09).                           
013100 01  WS-AUDIT-DETAILS                PIC X(200).                          
013200****************************************************************          
013300*    SEED CONSTANTS - THE DEMO USER'S OPENING BALANCES                    
013400****************************************************************          
013500 01  WS-DEMO-USER-ID                 PIC 9(09) VALUE ZERO.                
013600 01  WS-SAVINGS-OPEN-AMOUNT          PIC S9(13)V99 VALUE 5000.00.         
013700 01  WS-CHECKING-OPEN-AMOUNT         PIC S9(13)V99 VALUE 2500.00.         
013800 01  WS-CANDIDATE-DIGITS             PIC 9(10).                           
013900 01  WS-SEED-USERNAME                PIC X(50).                           
014000****************************************************************          
014100*    NEW-ACCOUNT WORK AREA - HELD SEPARATELY FROM THE FD RECORD           
014200*    BECAUSE 8200-GEN-ACCT-NUMBER SCANS ACCOUNT-FILE (AND SO              
014300*    OVERWRITES THE FD's OWN FIELDS) BEFORE THE RECORD IS READY           
014400*    TO WRITE.                                                            
014500****************************************************************          
014600 01  WS-NEW-ACCT-ID                  PIC 9(09).                           
014700 01  WS-NEW-ACCT-TYPE                PIC X(08).                           
014800 01  WS-NEW-ACCT-BALANCE             PIC S9(13)V99.                       
014900 01  WS-NEW-ACCT-NUMBER               PIC X(13).                          
015000 01  WS-NEW-ACCT-NUMBER-R REDEFINES                                       
015100     WS-NEW-ACCT-NUMBER.                                                  
015200     05  WS-NACCT-PREFIX             PIC X(03).                           
015300     05  WS-NACCT-DIGITS             PIC 9(10).                           
015400 LINKAGE SECTION.                                                         
015500 PROCEDURE DIVISION.                                                      
015600****************************************************************          
015700*    MAINLINE                                                             
015800****************************************************************          
015900 0100-MAINLINE.                                                           
016000     PERFORM 0200-INITIALIZE.                                             
016100     PERFORM 1000-SEED-ADMIN THRU 1000-EXIT.                              
016200     PERFORM 2000-SEED-DEMO-USER THRU 2000-EXIT.                          
016300     PERFORM 3000-SEED-DEMO-ACCOUNTS THRU 3000-EXIT.                      
016400     PERFORM 0900-TERMINATE.                                              
016500     STOP RUN.                                                            
016600 0200-INITIALIZE.                                                         
016700     OPEN I-O    USER-FILE                                                
016800          I-O    ACCOUNT-FILE                                             
016900          I-O    CONTROL-FILE                                             
017000          EXTEND AUDIT-LOG-FILE.                                          
017100     IF RESEED-REQUESTED                                                  
017200         DISPLAY "USRSEED - RESEED-REQUESTED UPSI-0 IS ON".               
017300     PERFORM 8000-GET-CURRENT-DATE THRU 8000-EXIT.                        
017400     MOVE "1" TO NBRCTL-KEY.                                              
017500     READ CONTROL-FILE                                                    
017600         INVALID KEY MOVE "2" TO CTL-STATUS-1.                            
017700     IF CTL-STATUS-1 = "2"                                                
017800         MOVE "1"       TO NBRCTL-KEY                                     
017900         MOVE ZERO      TO NBRCTL-NEXT-USER-ID                            
018000                           NBRCTL-NEXT-ACCT-ID                            
018100                           NBRCTL-NEXT-TXN-ID                             
018200                           NBRCTL-NEXT-AUDIT-ID                           
018300         WRITE NBRCTL-RECORD                                              
018400             INVALID KEY MOVE "22" TO CTL-STATUS-1 CTL-STATUS-2.          
018500****************************************************************          
018600*    1000-SEED-ADMIN - CREATES THE "admin" USER IF ABSENT                 
018700****************************************************************          
018800 1000-SEED-ADMIN.                                                         
018900     MOVE "admin" TO WS-SEED-USERNAME.                                    
019000     PERFORM 8500-SCAN-USERNAME THRU 8500-EXIT.                           
019100     IF WS-RECORD-FOUND                                                   
019200         DISPLAY "USRSEED - ADMIN USER ALREADY ON FILE"                   
019300         GO TO 1000-EXIT.                                                 
019400     PERFORM 8100-GET-NEXT-USER-ID THRU 8100-EXIT.                        
019500     MOVE NBRCTL-NEXT-USER-ID     TO USER-ID.                             
019600     MOVE "admin"                 TO USER-USERNAME.                       
019700     MOVE "$SEED$ADMIN$HASH$0001" TO USER-PASSWORD-HASH.                  
019800     MOVE "admin@midstatefed.com" TO USER-EMAIL.                          
019900     MOVE "System"                TO USER-FIRST-NAME.                     
020000     MOVE "Administrator"         TO USER-LAST-NAME.                      
020100     MOVE SPACES                  TO USER-PHONE.                          
020200     MOVE "ADMIN"                 TO USER-ROLE.                           
020300     MOVE "Y"                     TO USER-ENABLED.                        
020400     MOVE WS-TODAY-DATE           TO USER-CREATED-DATE.                   
020500     WRITE USER-RECORD                                                    
020600         INVALID KEY MOVE "22" TO STATUS-1 STATUS-2.                      
020700     IF STATUS-1 NOT = "0"                                                
020800         MOVE "USER-FILE WRITE - ADMIN" TO WS-AUDIT-DETAILS               
020900         PERFORM 9900-ABEND-ERROR THRU 9900-EXIT.                         
021000     MOVE "USER_CREATED" TO WS-AUDIT-ACTION.                              
021100     MOVE "User"          TO WS-AUDIT-ENTITY-TYPE.                        
021200     MOVE USER-ID         TO WS-AUDIT-ENTITY-ID.                          
021300     MOVE "SEEDED ADMIN USER" TO WS-AUDIT-DETAILS.                        
021400     MOVE "SYSTEM"        TO AUDIT-USERNAME.                              
021500     PERFORM 8900-AUDIT-WRITE THRU 8900-EXIT.                             
021600     ADD 1 TO WS-STEPS-COMPLETED.                                         
021700 1000-EXIT.                                                               
021800     EXIT.                                                                
021900****************************************************************          
022000*    2000-SEED-DEMO-USER - CREATES THE "demo" USER IF ABSENT              
022100****************************************************************          
022200 2000-SEED-DEMO-USER.                                                     
022300     MOVE "demo" TO WS-SEED-USERNAME.                                     
022400     PERFORM 8500-SCAN-USERNAME THRU 8500-EXIT.                           
022500     IF WS-RECORD-FOUND                                                   
022600         MOVE USER-ID TO WS-DEMO-USER-ID                                  
022700         DISPLAY "USRSEED - DEMO USER ALREADY ON FILE"                    
022800         GO TO 2000-EXIT.                                                 
022900     PERFORM 8100-GET-NEXT-USER-ID THRU 8100-EXIT.                        
023000     MOVE NBRCTL-NEXT-USER-ID     TO USER-ID.                             
023100     MOVE USER-ID                 TO WS-DEMO-USER-ID.                     
023200     MOVE "demo"                  TO USER-USERNAME.                       
023300     MOVE "$SEED$DEMO$HASH$00001" TO USER-PASSWORD-HASH.                  
023400     MOVE "demo@midstatefed.com"  TO USER-EMAIL.                          
023500     MOVE "Demo"                  TO USER-FIRST-NAME.                     
023600     MOVE "Customer"              TO USER-LAST-NAME.                      
023700     MOVE SPACES                  TO USER-PHONE.                          
023800     MOVE "USER "                 TO USER-ROLE.                           
023900     MOVE "Y"                     TO USER-ENABLED.                        
024000     MOVE WS-TODAY-DATE           TO USER-CREATED-DATE.                   
024100     WRITE USER-RECORD                                                    
024200         INVALID KEY MOVE "22" TO STATUS-1 STATUS-2.                      
024300     IF STATUS-1 NOT = "0"                                                
024400         MOVE "USER-FILE WRITE - DEMO" TO WS-AUDIT-DETAILS                
024500         PERFORM 9900-ABEND-ERROR THRU 9900-EXIT.                         
024600     MOVE "USER_CREATED" TO WS-AUDIT-ACTION.                              
024700     MOVE "User"          TO WS-AUDIT-ENTITY-TYPE.                        
024800     MOVE USER-ID         TO WS-AUDIT-ENTITY-ID.                          
024900     MOVE "SEEDED DEMO USER" TO WS-AUDIT-DETAILS.                         
025000     MOVE "SYSTEM"        TO AUDIT-USERNAME.                              
025100     PERFORM 8900-AUDIT-WRITE THRU 8900-EXIT.                             
025200     ADD 1 TO WS-STEPS-COMPLETED.                                         
025300 2000-EXIT.                                                               
025400     EXIT.                                                                
025500****************************************************************          
025600*    3000-SEED-DEMO-ACCOUNTS - ONE SAVINGS, ONE CHECKING, FOR             
025700*    THE DEMO USER, UNLESS THE ACCOUNTS ARE ALREADY THERE.                
025800*    ALWAYS RE-DRIVEN WHEN RESEED-REQUESTED IS ON, PER REQ 6117.          
025900****************************************************************          
026000 3000-SEED-DEMO-ACCOUNTS.                                                 
026100     IF WS-DEMO-USER-ID = ZERO                                            
026200         DISPLAY "USRSEED - NO DEMO USER-ID, ACCOUNTS SKIPPED"            
026300         GO TO 3000-EXIT.                                                 
026400     PERFORM 8600-SCAN-USER-ACCOUNTS THRU 8600-EXIT.                      
026500     IF WS-DEMO-ACCTS-EXIST AND NOT RESEED-REQUESTED                      
026600         DISPLAY "USRSEED - DEMO ACCOUNTS ALREADY ON FILE"                
026700         GO TO 3000-EXIT.                                                 
026800     PERFORM 3100-OPEN-ONE-ACCOUNT THRU 3100-EXIT.                        
026900 3000-EXIT.                                                               
027000     EXIT.                                                                
027100****************************************************************          
027200*    3100-OPEN-ONE-ACCOUNT - OPENS THE SAVINGS ACCOUNT, THEN              
027300*    FALLS THROUGH TO OPEN THE CHECKING ACCOUNT.  BOTH SHARE THE          
027400*    SAME NUMBER-GENERATION AND WRITE LOGIC, SO THIS PARAGRAPH IS         
027500*    ENTERED TWICE WITH DIFFERENT WORKING-STORAGE VALUES SET.             
027600****************************************************************          
027700 3100-OPEN-ONE-ACCOUNT.                                                   
027800     MOVE "SAVINGS "                 TO WS-NEW-ACCT-TYPE.                 
027900     MOVE WS-SAVINGS-OPEN-AMOUNT     TO WS-NEW-ACCT-BALANCE.              
028000     PERFORM 3200-WRITE-ACCOUNT THRU 3200-EXIT.                           
028100     MOVE "CHECKING"                 TO WS-NEW-ACCT-TYPE.                 
028200     MOVE WS-CHECKING-OPEN-AMOUNT    TO WS-NEW-ACCT-BALANCE.              
028300     PERFORM 3200-WRITE-ACCOUNT THRU 3200-EXIT.                           
028400 3100-EXIT.                                                               
028500     EXIT.                                                                
028600****************************************************************          
028700*    3200-WRITE-ACCOUNT - THE FD RECORD IS ASSEMBLED IN ONE               
028800*    SHOT, ONLY AFTER 8200-GEN-ACCT-NUMBER'S SCAN OF ACCOUNT-FILE         
028900*    HAS FINISHED WITH THE FD's RECORD AREA.                              
029000****************************************************************          
029100 3200-WRITE-ACCOUNT.                                                      
029200     PERFORM 8100-GET-NEXT-ACCT-ID THRU 8100-EXIT.                        
029300     MOVE NBRCTL-NEXT-ACCT-ID TO WS-NEW-ACCT-ID.                          
029400     PERFORM 8200-GEN-ACCT-NUMBER THRU 8200-EXIT.                         
029500     MOVE WS-NEW-ACCT-ID      TO ACCT-ID.                                 
029600     MOVE WS-NEW-ACCT-NUMBER  TO ACCT-NUMBER.                             
029700     MOVE WS-NEW-ACCT-TYPE    TO ACCT-TYPE.                               
029800     MOVE WS-NEW-ACCT-BALANCE TO ACCT-BALANCE.                            
029900     MOVE WS-DEMO-USER-ID     TO ACCT-USER-ID.                            
030000     MOVE WS-TODAY-DATE       TO ACCT-CREATED-DATE.                       
030100     MOVE "Y"                 TO ACCT-ACTIVE.                             
030200     WRITE ACCOUNT-RECORD                                                 
030300         INVALID KEY MOVE "22" TO ACT-STATUS-1 ACT-STATUS-2.              
030400     IF ACT-STATUS-1 NOT = "0"                                            
030500         MOVE "ACCOUNT-FILE WRITE" TO WS-AUDIT-DETAILS                    
030600         PERFORM 9900-ABEND-ERROR THRU 9900-EXIT.                         
030700     MOVE "ACCOUNT_CREATED" TO WS-AUDIT-ACTION.                           
030800     MOVE "Account"          TO WS-AUDIT-ENTITY-TYPE.                     
030900     MOVE ACCT-ID            TO WS-AUDIT-ENTITY-ID.                       
031000     MOVE "SEEDED DEMO ACCOUNT" TO WS-AUDIT-DETAILS.                      
031100     MOVE "SYSTEM"           TO AUDIT-USERNAME.                           
031200     PERFORM 8900-AUDIT-WRITE THRU 8900-EXIT.                             
031300     MOVE "DEPOSIT" TO WS-AUDIT-ACTION.                                   
031400     MOVE "OPENING BALANCE DEPOSITED" TO WS-AUDIT-DETAILS.                
031500     PERFORM 8900-AUDIT-WRITE THRU 8900-EXIT.                             
031600     ADD 1 TO WS-STEPS-COMPLETED.                                         
031700 3200-EXIT.                                                               
031800     EXIT.                                                                
031900****************************************************************          
032000*    8000-GET-CURRENT-DATE - Y2K WINDOWED CENTURY                         
032100****************************************************************          
032200 8000-GET-CURRENT-DATE.                                                   
032300     ACCEPT WS-SYSTEM-DATE FROM DATE.                                     
032400     ACCEPT WS-SYSTEM-TIME FROM TIME.                                     
032500     IF WS-SYS-YY < 50                                                    
032600         MOVE 20 TO WS-TODAY-CC                                           
032700     ELSE                                                                 
032800         MOVE 19 TO WS-TODAY-CC.                                          
032900     MOVE WS-SYS-YY TO WS-TODAY-YY.                                       
033000     MOVE WS-SYS-MM TO WS-TODAY-MM.                                       
033100     MOVE WS-SYS-DD TO WS-TODAY-DD.                                       
033200     MOVE WS-SYSTEM-TIME(1:6) TO WS-TODAY-TIME.                           
033300 8000-EXIT.                                                               
033400     EXIT.                                                                
033500****************************************************************          
033600*    8100-GET-NEXT-USER-ID / GET-NEXT-ACCT-ID - SAME CONTROL-             
033700*    FILE MINTING TECHNIQUE AS USRMAINT.CBL AND ACCTMAINT.CBL.            
033800*    ONE ENTRY POINT SERVES BOTH SINCE THIS PROGRAM NEVER MINTS           
033900*    A TXN-ID OR RUNS THE TWO CONCURRENTLY.                               
034000****************************************************************          
034100 8100-GET-NEXT-USER-ID.                                                   
034200     MOVE "1" TO NBRCTL-KEY.                                              
034300     READ CONTROL-FILE                                                    
034400         INVALID KEY MOVE "23" TO CTL-STATUS-1 CTL-STATUS-2.              
034500     ADD 1 TO NBRCTL-NEXT-USER-ID.                                        
034600     DELETE CONTROL-FILE                                                  
034700         INVALID KEY MOVE "23" TO CTL-STATUS-1 CTL-STATUS-2.              
034800     WRITE NBRCTL-RECORD                                                  
034900         INVALID KEY MOVE "22" TO CTL-STATUS-1 CTL-STATUS-2.              
035000     GO TO 8100-EXIT.                                                     
035100 8100-GET-NEXT-ACCT-ID.                                                   
035200     MOVE "1" TO NBRCTL-KEY.                                              
035300     READ CONTROL-FILE                                                    
035400         INVALID KEY MOVE "23" TO CTL-STATUS-1 CTL-STATUS-2.              
035500     ADD 1 TO NBRCTL-NEXT-ACCT-ID.                                        
035600     DELETE CONTROL-FILE                                                  
035700         INVALID KEY MOVE "23" TO CTL-STATUS-1 CTL-STATUS-2.              
035800     WRITE NBRCTL-RECORD                                                  
035900         INVALID KEY MOVE "22" TO CTL-STATUS-1 CTL-STATUS-2.              
036000 8100-EXIT.                                                               
036100     EXIT.                                                                
036200****************************************************************          
036300*    8200-GEN-ACCT-NUMBER - "ACC" PLUS A 10-DIGIT NUMBER BUILT            
036400*    FROM TODAY'S TIME AND THE RUNNING ACCT-ID, RETRIED ON                
036500*    COLLISION AGAINST THE ACCOUNT MASTER.                                
036600****************************************************************          
036700 8200-GEN-ACCT-NUMBER.                                                    
036800     MOVE ZERO TO WS-COLLISION-TRIES.                                     
036900 8200-TRY-AGAIN.                                                          
037000     ADD 1 TO WS-COLLISION-TRIES.                                         
037100     COMPUTE WS-CANDIDATE-DIGITS =                                        
037200         (WS-SYSTEM-TIME(1:6) * 10) + WS-COLLISION-TRIES.                 
037300     MOVE "ACC"               TO WS-NACCT-PREFIX.                         
037400     MOVE WS-CANDIDATE-DIGITS TO WS-NACCT-DIGITS.                         
037500     MOVE "N" TO WS-FOUND-SWITCH.                                         
037600     PERFORM 8210-SCAN-ACCT-NUMBER THRU 8210-EXIT.                        
037700     IF WS-RECORD-FOUND                                                   
037800         GO TO 8200-TRY-AGAIN.                                            
037900 8200-EXIT.                                                               
038000     EXIT.                                                                
038100****************************************************************          
038200*    8210-SCAN-ACCT-NUMBER - LINEAR SCAN, NO ALTERNATE INDEX ON           
038300*    ACCT-NUMBER, PER THE FILES TABLE.                                    
038400****************************************************************          
038500 8210-SCAN-ACCT-NUMBER.                                                   
038600     MOVE LOW-VALUES TO ACCT-ID.                                          
038700     START ACCOUNT-FILE KEY NOT LESS THAN ACCT-ID                         
038800         INVALID KEY MOVE "10" TO ACT-STATUS-1 ACT-STATUS-2.              
038900     IF ACT-STATUS-1 = "1"                                                
039000         GO TO 8210-EXIT.                                                 
039100     READ ACCOUNT-FILE NEXT RECORD                                        
039200         AT END MOVE "1" TO ACT-STATUS-1.                                 
039300 8210-SCAN-LOOP.                                                          
039400     IF ACT-STATUS-1 NOT = "0"                                            
039500         GO TO 8210-EXIT.                                                 
039600     IF ACCT-NUMBER-DIGITS = WS-CANDIDATE-DIGITS                          
039700         SET WS-RECORD-FOUND TO TRUE                                      
039800         GO TO 8210-EXIT.                                                 
039900     READ ACCOUNT-FILE NEXT RECORD                                        
040000         AT END MOVE "1" TO ACT-STATUS-1.                                 
040100     GO TO 8210-SCAN-LOOP.                                                
040200 8210-EXIT.                                                               
040300     EXIT.                                                                
040400****************************************************************          
040500*    8500-SCAN-USERNAME - LINEAR SCAN OF USER-FILE BY USERNAME,           
040600*    LEAVES THE MATCHED RECORD IN THE FD AREA WHEN FOUND.                 
040700****************************************************************          
040800 8500-SCAN-USERNAME.                                                      
040900     MOVE "N" TO WS-FOUND-SWITCH.                                         
041000     MOVE LOW-VALUES TO USER-ID.                                          
041100     START USER-FILE KEY NOT LESS THAN USER-ID                            
041200         INVALID KEY MOVE "10" TO STATUS-1 STATUS-2.                      
041300     IF STATUS-1 = "1"                                                    
041400         GO TO 8500-EXIT.                                                 
041500     READ USER-FILE NEXT RECORD                                           
041600         AT END MOVE "1" TO STATUS-1.                                     
041700 8500-SCAN-LOOP.                                                          
041800     IF STATUS-1 NOT = "0"                                                
041900         GO TO 8500-EXIT.                                                 
042000     IF USER-USERNAME = WS-SEED-USERNAME                                  
042100         SET WS-RECORD-FOUND TO TRUE                                      
042200         GO TO 8500-EXIT.                                                 
042300     READ USER-FILE NEXT RECORD                                           
042400         AT END MOVE "1" TO STATUS-1.                                     
042500     GO TO 8500-SCAN-LOOP.                                                
042600 8500-EXIT.                                                               
042700     EXIT.                                                                
042800****************************************************************          
042900*    8600-SCAN-USER-ACCOUNTS - IS THERE AT LEAST ONE ACCOUNT ON           
043000*    FILE FOR WS-DEMO-USER-ID.                                            
043100****************************************************************          
043200 8600-SCAN-USER-ACCOUNTS.                                                 
043300     MOVE "N" TO WS-DEMO-ACCTS-SWITCH.                                    
043400     MOVE LOW-VALUES TO ACCT-ID.                                          
043500     START ACCOUNT-FILE KEY NOT LESS THAN ACCT-ID                         
043600         INVALID KEY MOVE "10" TO ACT-STATUS-1 ACT-STATUS-2.              
043700     IF ACT-STATUS-1 = "1"                                                
043800         GO TO 8600-EXIT.                                                 
043900     READ ACCOUNT-FILE NEXT RECORD                                        
044000         AT END MOVE "1" TO ACT-STATUS-1.                                 
044100 8600-SCAN-LOOP.                                                          
044200     IF ACT-STATUS-1 NOT = "0"                                            
044300         GO TO 8600-EXIT.                                                 
044400     IF ACCT-USER-ID = WS-DEMO-USER-ID                                    
044500         SET WS-DEMO-ACCTS-EXIST TO TRUE                                  
044600         GO TO 8600-EXIT.                                                 
044700     READ ACCOUNT-FILE NEXT RECORD                                        
044800         AT END MOVE "1" TO ACT-STATUS-1.                                 
044900     GO TO 8600-SCAN-LOOP.                                                
045000 8600-EXIT.                                                               
045100     EXIT.                                                                
045200****************************************************************          
045300*    8900-AUDIT-WRITE - APPEND ONE AUDIT-LOG-RECORD, DUPLICATED           
045400*    PER SHOP STANDARD, SAME AS USRMAINT.CBL.                             
045500****************************************************************          
045600 8900-AUDIT-WRITE.                                                        
045700     MOVE "1" TO NBRCTL-KEY.                                              
045800     READ CONTROL-FILE                                                    
045900         INVALID KEY MOVE "23" TO CTL-STATUS-1 CTL-STATUS-2.              
046000     ADD 1 TO NBRCTL-NEXT-AUDIT-ID.                                       
046100     MOVE NBRCTL-NEXT-AUDIT-ID TO AUDIT-ID.                               
046200     DELETE CONTROL-FILE                                                  
046300         INVALID KEY MOVE "23" TO CTL-STATUS-1 CTL-STATUS-2.              
046400     WRITE NBRCTL-RECORD                                                  
046500         INVALID KEY MOVE "22" TO CTL-STATUS-1 CTL-STATUS-2.              
046600     MOVE WS-AUDIT-ACTION      TO AUDIT-ACTION.                           
046700     MOVE WS-AUDIT-ENTITY-TYPE TO AUDIT-ENTITY-TYPE.                      
046800     MOVE WS-AUDIT-ENTITY-ID   TO AUDIT-ENTITY-ID.                        
046900     MOVE WS-AUDIT-DETAILS     TO AUDIT-DETAILS.                          
047000     MOVE WS-TODAY-DATE        TO AUDIT-DATE.                             
047100     MOVE WS-TODAY-TIME        TO AUDIT-TIME.                             
047200     WRITE AUDIT-LOG-RECORD.                                              
047300     IF AUD-STATUS-1 NOT = "0"                                            
047400         MOVE "AUDIT-LOG-FILE WRITE" TO WS-AUDIT-DETAILS                  
047500         PERFORM 9900-ABEND-ERROR THRU 9900-EXIT.                         
047600 8900-EXIT.                                                               
047700     EXIT.                                                                
047800****************************************************************          
047900*    0900-TERMINATE                                                       
048000****************************************************************          
048100 0900-TERMINATE.                                                          
048200     DISPLAY "USRSEED - STEPS COMPLETED: " WS-STEPS-COMPLETED.            
048300     CLOSE USER-FILE ACCOUNT-FILE CONTROL-FILE AUDIT-LOG-FILE.            
048400****************************************************************          
048500*    9900-ABEND-ERROR                                                     
048600****************************************************************          
048700 9900-ABEND-ERROR.                                                        
048800     DISPLAY "***ABEND*** USRSEED I/O ERROR - " WS-AUDIT-DETAILS.         
048900     CLOSE USER-FILE ACCOUNT-FILE CONTROL-FILE AUDIT-LOG-FILE.            
049000     MOVE 16 TO RETURN-CODE.                                              
049100     STOP RUN.                                                            
049200 9900-EXIT.                                                               
049300     EXIT.                                                                
