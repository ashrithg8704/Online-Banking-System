000100* (c) 2011 MIDSTATE FEDERAL DATA SERVICES, INC.                           
000200*                                                                         
000300* THIS IS UNPUBLISHED PROPRIETARY                                         
000400* SOURCE CODE OF MIDSTATE FEDERAL DATA SERVICES                           
000500* The copyright notice above does not                                     
000600* evidence any actual or intended                                         
000700* publication of such source code.                                        
000800*                                                                         
000900* #ident "@(#) bank/TXNPOST.cbl $Revision: 1.14 $"                        
001000* static char sccsid[] = "@(#) bank/TXNPOST.cbl $Rev: 1.14 $";            
001100*                                                                         
001200 IDENTIFICATION DIVISION.                                                 
001300 PROGRAM-ID. TXNPOST.                                                     
001400 AUTHOR. R J TOWNSEND.                                                    
001500 INSTALLATION. MIDSTATE FEDERAL - RETAIL BANKING SYSTEMS.                 
001600 DATE-WRITTEN. 01/23/95.                                                  
001700 DATE-COMPILED.                                                           
001800 SECURITY.  POSTS FUNDS-TRANSFER REQUESTS AGAINST THE ACCOUNT             
001900     AND TRANSACTION MASTER FILES.  RUN ONLY FROM THE TRANSFER            
002000     POSTING JOB STREAM.  DISTRIBUTION IS RESTRICTED TO RETAIL            
002100     BANKING SYSTEMS PERSONNEL.                                           
002200*                                                                         
002300****************************************************************          
002400* CHANGE LOG                                                              
002500*   01/23/95  RJT  ORIGINAL PROGRAM - REPLACES THE ON-LINE CICS           
002600*                  MANUAL TRANSFER SCREEN'S TELLER-KEYED POSTING          
002700*                  PATH, REQ 3391.  READS THE TRANSFER REQUEST            
002800*                  FILE PREPARED BY THE TELLER CAPTURE SYSTEM,            
002900*                  EDITS BOTH ACCOUNTS, POSTS THE MOVEMENT, AND           
003000*                  WRITES ONE TRANSACTION LEDGER ENTRY.                   
003100*   11/10/98  RJT  Y2K REMEDIATION - TXN-DATE AND TXN-PROCESSED-          
003200*                  DATE STAMPED AS CCYYMMDD, WINDOWING PER SHOP           
003300*                  STANDARD.                                              
003400*   04/05/03  DKW  TRANSFER-LIMIT EDITS ADDED (DAILY CEILING,             
003500*                  NEW-ACCOUNT CEILING, MINIMUM AMOUNT), REQ              
003600*                  4802.  TXN-STATUS PENDING/COMPLETE/FAILED              
003700*                  CYCLE ADOPTED - A REWRITE REPLACES THE OLD             
003800*                  "REVERSE THE POSTING" ROLLBACK.                        
003900*   02/14/06  MCS  ACCOUNT NUMBERS WIDENED TO 13 TO MATCH THE             
004000*                  ACCOUNT MASTER, REQ 5390.                              
004100*   05/11/10  PDN  FRAUD SCREENING ADDED PER THE EXAMINER'S               
004200*                  REQUEST - HOURLY AGGREGATE CEILING, ROUND-             
004300*                  AMOUNT FLAG, SELF-TRANSFER FLAG, WEEKEND               
004400*                  LARGE-AMOUNT FLAG, RUN IN THAT FIXED ORDER,            
004500*                  REQ 6604.  8300/8400 ADDED FOR THE DAY-COUNT           
004600*                  AND DAY-OF-WEEK ARITHMETIC - THIS SHOP DOES            
004700*                  NOT HAVE A DATE-INTRINSIC LIBRARY ROUTINE.             
004800*   05/18/10  PDN  KNOWN LIMITATION: THE HOURLY AGGREGATE WINDOW          
004900*                  COMPARES TXN-TIME WITHIN THE SAME TXN-DATE             
005000*                  ONLY.  A TRANSFER POSTED IN THE FIRST HOUR             
005100*                  AFTER MIDNIGHT WILL NOT SEE PRIOR-DAY ACTIVITY.        
005200*                  ACCEPTED BY R BRENNAN (OPERATIONS) - VOLUME            
005300*                  IN THAT WINDOW IS NEGLIGIBLE.                          
005400*   08/30/09  PDN  ADDED TXNLIST PROOF LISTING, REQ 6117.                 
005500*   09/14/11  DKW  8150-VERIFY-OWNERSHIP ADDED AHEAD OF THE               
005600*                  ACTIVE/BALANCE EDITS - 2000-EDIT-ACCOUNTS WAS          
005700*                  NEVER COMPARING THE REQUEST'S ACTOR USERNAME           
005800*                  AGAINST THE FROM-ACCOUNT'S OWNING USER, SO ANY         
005900*                  LOGGED-IN USER COULD MOVE FUNDS OUT OF AN              
006000*                  ACCOUNT THEY DID NOT OWN.  FLAGGED BY THE              
006100*                  EXAMINER'S OFFICE, REQ 6801.  REJECTS AND              
006200*                  AUDITS AS "ACCESS DENIED" THE SAME AS EVERY            
006300*                  OTHER OWNERSHIP CHECK IN THIS SHOP'S PROGRAMS.         
006400****************************************************************          
006500 ENVIRONMENT DIVISION.                                                    
006600 CONFIGURATION SECTION.                                                   
006700 SOURCE-COMPUTER. IBM-4381.                                               
006800 OBJECT-COMPUTER. IBM-4381.                                               
006900 SPECIAL-NAMES.                                                           
007000     CLASS VALID-FILE-STATUS IS "0" THRU "9".                             
007100 INPUT-OUTPUT SECTION.                                                    
007200 FILE-CONTROL.                                                            
007300     SELECT TRANSFER-REQUEST-FILE ASSIGN "TXNXFILE"                       
007400         ORGANIZATION SEQUENTIAL                                          
007500         STATUS REQ-FILE-STATUS.                                          
007600     SELECT ACCOUNT-FILE ASSIGN "ACCTFIL"                                 
007700         ORGANIZATION INDEXED                                             
007800         ACCESS DYNAMIC                                                   
007900         RECORD KEY ACCT-ID                                               
008000         STATUS FILE-STATUS.                                              
008100     SELECT USER-FILE ASSIGN "USERFIL"                                    
008200         ORGANIZATION INDEXED                                             
008300         ACCESS DYNAMIC                                                   
008400         RECORD KEY USER-ID                                               
008500         STATUS USR-FILE-STATUS.                                          
008600     SELECT TRANSACTION-FILE ASSIGN "TXNFIL"                              
008700         ORGANIZATION INDEXED                                             
008800         ACCESS DYNAMIC                                                   
008900         RECORD KEY TXN-ID                                                
009000         STATUS TXN-FILE-STATUS.                                          
009100     SELECT CONTROL-FILE ASSIGN "NBRCTL"                                  
009200         ORGANIZATION INDEXED                                             
009300         ACCESS DYNAMIC                                                   
009400         RECORD KEY NBRCTL-KEY                                            
009500         STATUS CTL-FILE-STATUS.                                          
009600     SELECT AUDIT-LOG-FILE ASSIGN "AUDTFIL"                               
009700         ORGANIZATION SEQUENTIAL                                          
009800         STATUS AUD-FILE-STATUS.                                          
009900     SELECT TXNLIST-FILE ASSIGN "TXNLIST"                                 
010000         ORGANIZATION SEQUENTIAL                                          
010100         STATUS LST-FILE-STATUS.                                          
010200 DATA DIVISION.                                                           
010300 FILE SECTION.                                                            
010400 FD  TRANSFER-REQUEST-FILE                                                
010500     LABEL RECORDS ARE STANDARD                                           
010600     RECORD CONTAINS 211 CHARACTERS.                                      
010700 01  TRANSFER-REQUEST-RECORD.                                             
010800     05  TREQ-ACTOR-USERNAME          PIC X(50).                          
010900     05  TREQ-FROM-ACCT-NUMBER        PIC X(13).                          
011000     05  TREQ-TO-ACCT-NUMBER          PIC X(13).                          
011100     05  TREQ-AMOUNT                  PIC S9(13)V99.                      
011200     05  TREQ-DESCRIPTION             PIC X(100).                         
011300     05  FILLER                       PIC X(20).                          
011400 FD  ACCOUNT-FILE                                                         
011500     LABEL RECORDS ARE STANDARD                                           
011600     RECORD CONTAINS 72 CHARACTERS.                                       
011700 COPY ACCTREC.                                                            
011800 FD  USER-FILE                                                            
011900     LABEL RECORDS ARE STANDARD                                           
012000     RECORD CONTAINS 308 CHARACTERS.                                      
012100 COPY USRREC.                                                             
012200 FD  TRANSACTION-FILE                                                     
012300     LABEL RECORDS ARE STANDARD                                           
012400     RECORD CONTAINS 219 CHARACTERS.                                      
012500 COPY TXNREC.                                                             
012600 FD  CONTROL-FILE                                                         
012700     LABEL RECORDS ARE STANDARD                                           
012800     RECORD CONTAINS 57 CHARACTERS.                                       
012900 COPY NBRCTL.                                                             
013000 FD  AUDIT-LOG-FILE                                                       
013100     LABEL RECORDS ARE STANDARD                                           
013200     RECORD CONTAINS 342 CHARACTERS.                                      
013300 COPY AUDREC.                                                             
013400 FD  TXNLIST-FILE                                                         
013500     LABEL RECORDS ARE STANDARD                                           
013600     RECORD CONTAINS 132 CHARACTERS.                                      
013700 01  TXNLIST-LINE                     PIC X(132).                         
013800 WORKING-STORAGE SECTION.                                                 
013900 01  FILE-STATUS.                                                         
014000     05  STATUS-1                    PIC X.                               
014100     05  STATUS-2                    PIC X.                               
014200 01  REQ-FILE-STATUS.                                                     
014300     05  REQ-STATUS-1                PIC X.                               
014400     05  REQ-STATUS-2                PIC X.                               
014500 01  USR-FILE-STATUS.                                                     
014600     05  USR-STATUS-1                PIC X.                               
014700     05  USR-STATUS-2                PIC X.                               
014800 01  TXN-FILE-STATUS.                                                     
014900     05  TXN-STATUS-1                PIC X.                               
015000     05  TXN-STATUS-2                PIC X.                               
015100 01  CTL-FILE-STATUS.                                                     
015200     05  CTL-STATUS-1                PIC X.                               
015300     05  CTL-STATUS-2                PIC X.                               
015400 01  AUD-FILE-STATUS.                                                     
015500     05  AUD-STATUS-1                PIC X.                               
015600     05  AUD-STATUS-2                PIC X.                               
015700 01  LST-FILE-STATUS.                                                     
015800     05  LST-STATUS-1                PIC X.                               
015900     05  LST-STATUS-2                PIC X.                               
016000****************************************************************          
016100*    SWITCHES AND COUNTERS                                                
016200****************************************************************          
016300 01  WS-SWITCHES.                                                         
016400     05  WS-EOF-SWITCH                PIC X(01)  VALUE "N".               
016500         88  WS-EOF                       VALUE "Y".                      
016600     05  WS-FOUND-SWITCH              PIC X(01)  VALUE "N".               
016700         88  WS-RECORD-FOUND              VALUE "Y".                      
016800     05  WS-REJECT-SWITCH             PIC X(01)  VALUE "N".               
016900         88  WS-REQUEST-REJECTED           VALUE "Y".                     
017000     05  WS-OWNER-SWITCH              PIC X(01)  VALUE "N".               
017100         88  WS-OWNER-OK                   VALUE "Y".                     
017200 01  WS-COUNTERS.                                                         
017300     05  WS-REQUESTS-READ            PIC S9(09) COMP.                     
017400     05  WS-REQUESTS-ACCEPTED        PIC S9(09) COMP.                     
017500     05  WS-REQUESTS-REJECTED        PIC S9(09) COMP.                     
017600 01  WS-REJECT-REASON                PIC X(60).                           
017700****************************************************************          
017800*    TODAY'S DATE - Y2K WINDOWED CENTURY                                  
017900****************************************************************          
018000 01  WS-TODAY-DATE                   PIC 9(08).                           
018100 01  WS-TODAY-DATE-R REDEFINES                                            
018200     WS-TODAY-DATE.                                                       
018300     05  WS-TODAY-CC                 PIC 9(02).                           
018400     05  WS-TODAY-YY                 PIC 9(02).                           
018500     05  WS-TODAY-MM                 PIC 9(02).                           
018600     05  WS-TODAY-DD                 PIC 9(02).                           
018700 01  WS-TODAY-FULL-YEAR              PIC 9(04).                           
018800 01  WS-SYSTEM-DATE                  PIC 9(06).                           
018900 01  WS-SYSTEM-DATE-R REDEFINES                                           
019000     WS-SYSTEM-DATE.                                                      
019100     05  WS-SYS-YY                   PIC 9(02).                           
019200     05  WS-SYS-MM                   PIC 9(02).                           
019300     05  WS-SYS-DD                   PIC 9(02).                           
019400 01  WS-SYSTEM-TIME                  PIC 9(08).                           
019500 01  WS-TODAY-TIME                   PIC 9(06).                           
019600 01  WS-TODAY-TIME-R REDEFINES                                            
019700     WS-TODAY-TIME.                                                       
019800     05  WS-TODAY-HH                 PIC 9(02).                           
019900     05  WS-TODAY-MN                 PIC 9(02).                           
020000     05  WS-TODAY-SS                 PIC 9(02).                           
020100 01  WS-TODAY-SECONDS                PIC S9(09) COMP.                     
020200 01  WS-TXN-SECONDS                  PIC S9(09) COMP.                     
020300****************************************************************          
020400*    DAY-COUNT ARITHMETIC - THIS SHOP HAS NO DATE-INTRINSIC               
020500*    LIBRARY ROUTINE, SO ACCOUNT-AGE AND CALENDAR ARITHMETIC ARE          
020600*    DONE BY HAND AGAINST A CUMULATIVE-DAYS-PER-MONTH TABLE.              
020700*    (LEAP DAY IS NOT CORRECTED FOR - THE 30/60-DAY THRESHOLDS            
020800*    THIS TABLE SERVES TOLERATE BEING OFF BY ONE DAY IN A LEAP            
020900*    YEAR.)                                                               
021000****************************************************************          
021100 01  WS-CUM-DAYS-TABLE.                                                   
021200     05  FILLER                      PIC 9(03) VALUE 000.                 
021300     05  FILLER                      PIC 9(03) VALUE 031.                 
021400     05  FILLER                      PIC 9(03) VALUE 059.                 
021500     05  FILLER                      PIC 9(03) VALUE 090.                 
021600     05  FILLER                      PIC 9(03) VALUE 120.                 
021700     05  FILLER                      PIC 9(03) VALUE 151.                 
021800     05  FILLER                      PIC 9(03) VALUE 181.                 
021900     05  FILLER                      PIC 9(03) VALUE 212.                 
022000     05  FILLER                      PIC 9(03) VALUE 243.                 
022100     05  FILLER                      PIC 9(03) VALUE 273.                 
022200     05  FILLER                      PIC 9(03) VALUE 304.                 
022300     05  FILLER                      PIC 9(03) VALUE 334.                 
022400 01  WS-CUM-DAYS-R REDEFINES                                              
022500     WS-CUM-DAYS-TABLE.                                                   
022600     05  WS-CUM-DAYS OCCURS 12 TIMES PIC 9(03).                           
022700 01  WS-DAY-COUNT-TODAY               PIC S9(09) COMP.                    
022800 01  WS-DAY-COUNT-ACCT                PIC S9(09) COMP.                    
022900 01  WS-ACCOUNT-AGE-DAYS              PIC S9(09) COMP.                    
023000 01  WS-DAYCOUNT-DIV4                 PIC S9(09) COMP.                    
023100 01  WS-DAYCOUNT-DIV100                PIC S9(09) COMP.                   
023200 01  WS-DAYCOUNT-DIV400                PIC S9(09) COMP.                   
023300****************************************************************          
023400*    DAY-OF-WEEK ARITHMETIC - ZELLER'S CONGRUENCE, HAND-CODED.            
023500*    WS-ZELLER-H:  0=SATURDAY  1=SUNDAY  2=MONDAY  3=TUESDAY              
023600*                  4=WEDNESDAY  5=THURSDAY  6=FRIDAY.                     
023700****************************************************************          
023800 01  WS-ZELLER-MONTH                  PIC S9(04) COMP.                    
023900 01  WS-ZELLER-YEAR                   PIC S9(09) COMP.                    
024000 01  WS-ZELLER-K                      PIC S9(09) COMP.                    
024100 01  WS-ZELLER-J                      PIC S9(09) COMP.                    
024200 01  WS-ZELLER-TERM1                  PIC S9(09) COMP.                    
024300 01  WS-ZELLER-K-DIV4                 PIC S9(09) COMP.                    
024400 01  WS-ZELLER-J-DIV4                 PIC S9(09) COMP.                    
024500 01  WS-ZELLER-RAW                    PIC S9(09) COMP.                    
024600 01  WS-ZELLER-H                      PIC S9(04) COMP.                    
024700 01  WS-WEEKEND-SWITCH                PIC X(01)  VALUE "N".               
024800     88  WS-IS-WEEKEND                    VALUE "Y".                      
024900****************************************************************          
025000*    FROM/TO ACCOUNT SHADOW FIELDS - THE ACCOUNT-FILE FD RECORD           
025100*    IS SHARED BY BOTH LOOKUPS; THE SECOND LOOKUP OVERWRITES THE          
025200*    FIRST, SO EACH FOUND RECORD IS COPIED OUT IMMEDIATELY.               
025300****************************************************************          
025400 01  WS-FROM-ACCT-ID                  PIC 9(09).                          
025500 01  WS-FROM-ACCT-NUMBER              PIC X(13).                          
025600 01  WS-FROM-ACCT-TYPE                PIC X(08).                          
025700 01  WS-FROM-ACCT-BALANCE             PIC S9(13)V99.                      
025800 01  WS-FROM-ACCT-USER-ID             PIC 9(09).                          
025900 01  WS-FROM-ACCT-CREATED-DATE        PIC 9(08).                          
026000 01  WS-FROM-ACCT-CREATED-DATE-R REDEFINES                                
026100     WS-FROM-ACCT-CREATED-DATE.                                           
026200     05  WS-ACCT-CREATED-CC           PIC 9(02).                          
026300     05  WS-ACCT-CREATED-YY           PIC 9(02).                          
026400     05  WS-ACCT-CREATED-MM           PIC 9(02).                          
026500     05  WS-ACCT-CREATED-DD           PIC 9(02).                          
026600 01  WS-ACCT-CREATED-FULL-YEAR        PIC 9(04).                          
026700 01  WS-FROM-ACCT-ACTIVE              PIC X(01).                          
026800 01  WS-TO-ACCT-ID                    PIC 9(09).                          
026900 01  WS-TO-ACCT-NUMBER                PIC X(13).                          
027000 01  WS-TO-ACCT-BALANCE               PIC S9(13)V99.                      
027100 01  WS-TO-ACCT-USER-ID               PIC 9(09).                          
027200 01  WS-TO-ACCT-ACTIVE                PIC X(01).                          
027300 01  WS-SCAN-TARGET-NUMBER            PIC X(13).                          
027400 01  WS-HOURLY-TOTAL                  PIC S9(13)V99.                      
027500 01  WS-NEW-TXN-ID                    PIC 9(09).                          
027600****************************************************************          
027700*    ROUND-AMOUNT TEST WORK AREA - MOD 100 EMULATED BY TWO                
027800*    SEPARATE COMPUTE STATEMENTS SO THE QUOTIENT TRUNCATES TO A           
027900*    WHOLE NUMBER OF CENTS BEFORE IT IS MULTIPLIED BACK; THIS             
028000*    SHOP HAS NO FUNCTION MOD.                                            
028100****************************************************************          
028200 01  WS-AMOUNT-CENTS                  PIC S9(15) COMP.                    
028300 01  WS-CENTS-QUOTIENT                PIC S9(15) COMP.                    
028400 01  WS-CENTS-REMAINDER               PIC S9(15) COMP.                    
028500****************************************************************          
028600*    AUDIT-WRITE WORK AREA                                                
028700****************************************************************          
028800 01  WS-AUDIT-ACTION                  PIC X(30).                          
028900 01  WS-AUDIT-ENTITY-TYPE             PIC X(20).                          
029000 01  WS-AUDIT-ENTITY-ID               PIC X(09).                          
029100 01  WS-AUDIT-DETAILS                 PIC X(200).                         
029200****************************************************************          
029300*    LISTING LINE WORK AREA                                               
029400****************************************************************          
029500 01  WS-LIST-DETAIL.                                                      
029600     05  WSL-FROM-ACCT                PIC X(13).                          
029700     05  FILLER                       PIC X(02) VALUE SPACES.             
029800     05  WSL-TO-ACCT                  PIC X(13).                          
029900     05  FILLER                       PIC X(02) VALUE SPACES.             
030000     05  WSL-RESULT                   PIC X(80).                          
030100     05  FILLER                       PIC X(22) VALUE SPACES.             
030200 LINKAGE SECTION.                                                         
030300 PROCEDURE DIVISION.                                                      
030400****************************************************************          
030500*    MAINLINE                                                             
030600****************************************************************          
030700 0100-MAINLINE.                                                           
030800     PERFORM 0200-INITIALIZE.                                             
030900     PERFORM 0300-PROCESS-REQUEST THRU 0300-EXIT                          
031000         UNTIL WS-EOF.                                                    
031100     PERFORM 0900-TERMINATE.                                              
031200     STOP RUN.                                                            
031300 0200-INITIALIZE.                                                         
031400     MOVE ZERO TO WS-REQUESTS-READ WS-REQUESTS-ACCEPTED                   
031500         WS-REQUESTS-REJECTED.                                            
031600     OPEN INPUT  TRANSFER-REQUEST-FILE                                    
031700          I-O    ACCOUNT-FILE                                             
031800          I-O    TRANSACTION-FILE                                         
031900          I-O    CONTROL-FILE                                             
032000          EXTEND AUDIT-LOG-FILE                                           
032100          OUTPUT TXNLIST-FILE.                                            
032200     PERFORM 8000-GET-CURRENT-DATE THRU 8000-EXIT.                        
032300     PERFORM 8300-COMPUTE-TODAY-DAYCOUNT THRU 8300-EXIT.                  
032400     PERFORM 8400-COMPUTE-WEEKDAY THRU 8400-EXIT.                         
032500     MOVE "TXNPOST TRANSFER POSTING RUN" TO TXNLIST-LINE.                 
032600     WRITE TXNLIST-LINE.                                                  
032700     PERFORM 9000-READ-REQUEST THRU 9000-EXIT.                            
032800****************************************************************          
032900*    ONE TRANSFER REQUEST PER PASS                                        
033000****************************************************************          
033100 0300-PROCESS-REQUEST.                                                    
033200     ADD 1 TO WS-REQUESTS-READ.                                           
033300     MOVE "N" TO WS-REJECT-SWITCH.                                        
033400     MOVE SPACES TO WS-REJECT-REASON.                                     
033500     PERFORM 2000-EDIT-ACCOUNTS THRU 2000-EXIT.                           
033600     IF NOT WS-REQUEST-REJECTED                                           
033700         PERFORM 3000-VALIDATE-LIMITS THRU 3000-EXIT.                     
033800     IF NOT WS-REQUEST-REJECTED                                           
033900         PERFORM 4000-FRAUD-CHECKS THRU 4000-EXIT.                        
034000     IF WS-REQUEST-REJECTED                                               
034100         MOVE TREQ-FROM-ACCT-NUMBER TO WSL-FROM-ACCT                      
034200         MOVE TREQ-TO-ACCT-NUMBER TO WSL-TO-ACCT                          
034300         MOVE WS-REJECT-REASON TO WSL-RESULT                              
034400         PERFORM 9800-WRITE-LISTING THRU 9800-EXIT                        
034500         ADD 1 TO WS-REQUESTS-REJECTED                                    
034600     ELSE                                                                 
034700         PERFORM 5000-CREATE-TXN-PENDING THRU 5000-EXIT                   
034800         PERFORM 6000-POST-MOVEMENT THRU 6000-EXIT                        
034900         IF WS-REQUEST-REJECTED                                           
035000             PERFORM 7900-FAIL-TXN THRU 7900-EXIT                         
035100             MOVE TREQ-FROM-ACCT-NUMBER TO WSL-FROM-ACCT                  
035200             MOVE TREQ-TO-ACCT-NUMBER TO WSL-TO-ACCT                      
035300             MOVE WS-REJECT-REASON TO WSL-RESULT                          
035400             PERFORM 9800-WRITE-LISTING THRU 9800-EXIT                    
035500             ADD 1 TO WS-REQUESTS-REJECTED                                
035600         ELSE                                                             
035700             PERFORM 7000-COMPLETE-TXN THRU 7000-EXIT                     
035800             MOVE TREQ-FROM-ACCT-NUMBER TO WSL-FROM-ACCT                  
035900             MOVE TREQ-TO-ACCT-NUMBER TO WSL-TO-ACCT                      
036000             MOVE "ACCEPTED" TO WSL-RESULT                                
036100             PERFORM 9800-WRITE-LISTING THRU 9800-EXIT                    
036200             ADD 1 TO WS-REQUESTS-ACCEPTED.                               
036300     PERFORM 9000-READ-REQUEST THRU 9000-EXIT.                            
036400 0300-EXIT.                                                               
036500     EXIT.                                                                
036600****************************************************************          
036700*    2000-EDIT-ACCOUNTS - EDITS BOTH ACCOUNTS - ON FILE, FROM-            
036800*    ACCOUNT OWNED BY THE REQUESTOR, BOTH ACTIVE, SUFFICIENT              
036900*    FUNDS.                                                               
037000****************************************************************          
037100 2000-EDIT-ACCOUNTS.                                                      
037200     MOVE TREQ-FROM-ACCT-NUMBER TO WS-SCAN-TARGET-NUMBER.                 
037300     PERFORM 8200-FIND-ACCOUNT-BY-NUMBER THRU 8200-EXIT.                  
037400     IF NOT WS-RECORD-FOUND                                               
037500         MOVE "FROM-ACCOUNT NOT ON FILE" TO WS-REJECT-REASON              
037600         SET WS-REQUEST-REJECTED TO TRUE                                  
037700         GO TO 2000-EXIT.                                                 
037800     MOVE ACCT-ID           TO WS-FROM-ACCT-ID.                           
037900     MOVE ACCT-NUMBER       TO WS-FROM-ACCT-NUMBER.                       
038000     MOVE ACCT-TYPE         TO WS-FROM-ACCT-TYPE.                         
038100     MOVE ACCT-BALANCE      TO WS-FROM-ACCT-BALANCE.                      
038200     MOVE ACCT-USER-ID      TO WS-FROM-ACCT-USER-ID.                      
038300     MOVE ACCT-CREATED-DATE TO WS-FROM-ACCT-CREATED-DATE.                 
038400     MOVE ACCT-ACTIVE       TO WS-FROM-ACCT-ACTIVE.                       
038500     PERFORM 8150-VERIFY-OWNERSHIP THRU 8150-EXIT.                        
038600     IF NOT WS-OWNER-OK                                                   
038700         MOVE "TRANSFER_ACCESS_DENIED" TO WS-AUDIT-ACTION                 
038800         MOVE "Account"  TO WS-AUDIT-ENTITY-TYPE                          
038900         MOVE WS-FROM-ACCT-ID TO WS-AUDIT-ENTITY-ID                       
039000         MOVE "FROM-ACCOUNT NOT OWNED BY REQUESTOR"                       
039100             TO WS-AUDIT-DETAILS                                          
039200         MOVE TREQ-ACTOR-USERNAME TO AUDIT-USERNAME                       
039300         PERFORM 8900-AUDIT-WRITE THRU 8900-EXIT                          
039400         MOVE "ACCESS DENIED" TO WS-REJECT-REASON                         
039500         SET WS-REQUEST-REJECTED TO TRUE                                  
039600         GO TO 2000-EXIT.                                                 
039700     MOVE TREQ-TO-ACCT-NUMBER TO WS-SCAN-TARGET-NUMBER.                   
039800     PERFORM 8200-FIND-ACCOUNT-BY-NUMBER THRU 8200-EXIT.                  
039900     IF NOT WS-RECORD-FOUND                                               
040000         MOVE "TO-ACCOUNT NOT ON FILE" TO WS-REJECT-REASON                
040100         SET WS-REQUEST-REJECTED TO TRUE                                  
040200         GO TO 2000-EXIT.                                                 
040300     MOVE ACCT-ID      TO WS-TO-ACCT-ID.                                  
040400     MOVE ACCT-NUMBER  TO WS-TO-ACCT-NUMBER.                              
040500     MOVE ACCT-BALANCE TO WS-TO-ACCT-BALANCE.                             
040600     MOVE ACCT-USER-ID TO WS-TO-ACCT-USER-ID.                             
040700     MOVE ACCT-ACTIVE  TO WS-TO-ACCT-ACTIVE.                              
040800     IF WS-FROM-ACCT-ACTIVE NOT = "Y"                                     
040900        OR WS-TO-ACCT-ACTIVE NOT = "Y"                                    
041000         MOVE "ONE OR BOTH ACCOUNTS NOT ACTIVE"                           
041100             TO WS-REJECT-REASON                                          
041200         SET WS-REQUEST-REJECTED TO TRUE                                  
041300         GO TO 2000-EXIT.                                                 
041400     IF WS-FROM-ACCT-BALANCE < TREQ-AMOUNT                                
041500         MOVE "INSUFFICIENT FUNDS" TO WS-REJECT-REASON                    
041600         SET WS-REQUEST-REJECTED TO TRUE                                  
041700         GO TO 2000-EXIT.                                                 
041800 2000-EXIT.                                                               
041900     EXIT.                                                                
042000****************************************************************          
042100*    3000-VALIDATE-LIMITS - TRANSFER-LIMIT EDITS: DAILY CEILING,          
042200*    NEW-ACCOUNT CEILING, MINIMUM AMOUNT.                                 
042300****************************************************************          
042400 3000-VALIDATE-LIMITS.                                                    
042500     IF TREQ-AMOUNT < 0.01                                                
042600         MOVE "AMOUNT BELOW MINIMUM TRANSFER" TO WS-REJECT-REASON         
042700         SET WS-REQUEST-REJECTED TO TRUE                                  
042800         GO TO 3000-EXIT.                                                 
042900     IF TREQ-AMOUNT > 10000.00                                            
043000         MOVE "TRANSFER_LIMIT_EXCEEDED" TO WS-AUDIT-ACTION                
043100         MOVE "Account" TO WS-AUDIT-ENTITY-TYPE                           
043200         MOVE WS-FROM-ACCT-ID TO WS-AUDIT-ENTITY-ID                       
043300         MOVE "DAILY TRANSFER CEILING EXCEEDED"                           
043400             TO WS-AUDIT-DETAILS                                          
043500         MOVE TREQ-ACTOR-USERNAME TO AUDIT-USERNAME                       
043600         PERFORM 8900-AUDIT-WRITE THRU 8900-EXIT                          
043700         MOVE "DAILY TRANSFER LIMIT EXCEEDED" TO WS-REJECT-REASON         
043800         SET WS-REQUEST-REJECTED TO TRUE                                  
043900         GO TO 3000-EXIT.                                                 
044000     COMPUTE WS-ACCT-CREATED-FULL-YEAR =                                  
044100         (WS-ACCT-CREATED-CC * 100) + WS-ACCT-CREATED-YY.                 
044200     PERFORM 8310-COMPUTE-ACCT-DAYCOUNT THRU 8310-EXIT.                   
044300     COMPUTE WS-ACCOUNT-AGE-DAYS =                                        
044400         WS-DAY-COUNT-TODAY - WS-DAY-COUNT-ACCT.                          
044500     IF WS-ACCOUNT-AGE-DAYS < 30 AND TREQ-AMOUNT > 5000.00                
044600         MOVE "NEW_ACCOUNT_LIMIT_EXCEEDED" TO WS-AUDIT-ACTION             
044700         MOVE "Account" TO WS-AUDIT-ENTITY-TYPE                           
044800         MOVE WS-FROM-ACCT-ID TO WS-AUDIT-ENTITY-ID                       
044900         MOVE "NEW ACCOUNT TRANSFER CEILING EXCEEDED"                     
045000             TO WS-AUDIT-DETAILS                                          
045100         MOVE TREQ-ACTOR-USERNAME TO AUDIT-USERNAME                       
045200         PERFORM 8900-AUDIT-WRITE THRU 8900-EXIT                          
045300         MOVE "NEW ACCOUNT TRANSFER LIMIT EXCEEDED"                       
045400             TO WS-REJECT-REASON                                          
045500         SET WS-REQUEST-REJECTED TO TRUE.                                 
045600 3000-EXIT.                                                               
045700     EXIT.                                                                
045800****************************************************************          
045900*    4000-FRAUD-CHECKS - THE FOUR FRAUD SCREENS, RUN IN FIXED             
046000*    ORDER.  ONLY THE HOURLY AGGREGATE CHECK CAN REJECT.                  
046100****************************************************************          
046200 4000-FRAUD-CHECKS.                                                       
046300     PERFORM 4100-CHECK-HOURLY-AGGREGATE THRU 4100-EXIT.                  
046400     IF WS-REQUEST-REJECTED                                               
046500         GO TO 4000-EXIT.                                                 
046600     PERFORM 4200-CHECK-ROUND-AMOUNT THRU 4200-EXIT.                      
046700     PERFORM 4300-CHECK-SELF-TRANSFER THRU 4300-EXIT.                     
046800     PERFORM 4400-CHECK-WEEKEND-LARGE THRU 4400-EXIT.                     
046900 4000-EXIT.                                                               
047000     EXIT.                                                                
047100****************************************************************          
047200*    4100-CHECK-HOURLY-AGGREGATE                                          
047300****************************************************************          
047400 4100-CHECK-HOURLY-AGGREGATE.                                             
047500     PERFORM 8500-SCAN-HOURLY-TXNS THRU 8500-EXIT.                        
047600     ADD TREQ-AMOUNT TO WS-HOURLY-TOTAL.                                  
047700     IF WS-HOURLY-TOTAL > 15000.00                                        
047800         MOVE "FRAUD_ALERT_HOURLY_LIMIT" TO WS-AUDIT-ACTION               
047900         MOVE "Account" TO WS-AUDIT-ENTITY-TYPE                           
048000         MOVE WS-FROM-ACCT-ID TO WS-AUDIT-ENTITY-ID                       
048100         MOVE "HOURLY AGGREGATE TRANSFER CEILING EXCEEDED"                
048200             TO WS-AUDIT-DETAILS                                          
048300         MOVE TREQ-ACTOR-USERNAME TO AUDIT-USERNAME                       
048400         PERFORM 8900-AUDIT-WRITE THRU 8900-EXIT                          
048500         MOVE "HOURLY TRANSFER LIMIT EXCEEDED" TO WS-REJECT-REASON        
048600         SET WS-REQUEST-REJECTED TO TRUE.                                 
048700 4100-EXIT.                                                               
048800     EXIT.                                                                
048900****************************************************************          
049000*    4200-CHECK-ROUND-AMOUNT - NON-BLOCKING                               
049100****************************************************************          
049200 4200-CHECK-ROUND-AMOUNT.                                                 
049300     IF TREQ-AMOUNT > 1000.00                                             
049400         COMPUTE WS-AMOUNT-CENTS = TREQ-AMOUNT * 100                      
049500         COMPUTE WS-CENTS-QUOTIENT = WS-AMOUNT-CENTS / 10000              
049600         COMPUTE WS-CENTS-REMAINDER =                                     
049700             WS-AMOUNT-CENTS - (WS-CENTS-QUOTIENT * 10000)                
049800         IF WS-CENTS-REMAINDER = 0                                        
049900             MOVE "FRAUD_ALERT_ROUND_AMOUNT" TO WS-AUDIT-ACTION           
050000             MOVE "Account" TO WS-AUDIT-ENTITY-TYPE                       
050100             MOVE WS-FROM-ACCT-ID TO WS-AUDIT-ENTITY-ID                   
050200             MOVE "ROUND-AMOUNT TRANSFER FLAGGED FOR REVIEW"              
050300                 TO WS-AUDIT-DETAILS                                      
050400             MOVE TREQ-ACTOR-USERNAME TO AUDIT-USERNAME                   
050500             PERFORM 8900-AUDIT-WRITE THRU 8900-EXIT.                     
050600 4200-EXIT.                                                               
050700     EXIT.                                                                
050800****************************************************************          
050900*    4300-CHECK-SELF-TRANSFER - NON-BLOCKING                              
051000****************************************************************          
051100 4300-CHECK-SELF-TRANSFER.                                                
051200     IF WS-FROM-ACCT-USER-ID = WS-TO-ACCT-USER-ID                         
051300        AND WS-FROM-ACCT-ID NOT = WS-TO-ACCT-ID                           
051400         MOVE "SELF_TRANSFER" TO WS-AUDIT-ACTION                          
051500         MOVE "Account" TO WS-AUDIT-ENTITY-TYPE                           
051600         MOVE WS-FROM-ACCT-ID TO WS-AUDIT-ENTITY-ID                       
051700         MOVE "TRANSFER BETWEEN ACCOUNTS OF THE SAME CUSTOMER"            
051800             TO WS-AUDIT-DETAILS                                          
051900         MOVE TREQ-ACTOR-USERNAME TO AUDIT-USERNAME                       
052000         PERFORM 8900-AUDIT-WRITE THRU 8900-EXIT.                         
052100 4300-EXIT.                                                               
052200     EXIT.                                                                
052300****************************************************************          
052400*    4400-CHECK-WEEKEND-LARGE - NON-BLOCKING                              
052500****************************************************************          
052600 4400-CHECK-WEEKEND-LARGE.                                                
052700     IF WS-IS-WEEKEND AND TREQ-AMOUNT > 5000.00                           
052800         MOVE "WEEKEND_LARGE_TRANSACTION" TO WS-AUDIT-ACTION              
052900         MOVE "Account" TO WS-AUDIT-ENTITY-TYPE                           
053000         MOVE WS-FROM-ACCT-ID TO WS-AUDIT-ENTITY-ID                       
053100         MOVE "LARGE TRANSFER POSTED ON A WEEKEND"                        
053200             TO WS-AUDIT-DETAILS                                          
053300         MOVE TREQ-ACTOR-USERNAME TO AUDIT-USERNAME                       
053400         PERFORM 8900-AUDIT-WRITE THRU 8900-EXIT.                         
053500 4400-EXIT.                                                               
053600     EXIT.                                                                
053700****************************************************************          
053800*    5000-CREATE-TXN-PENDING - WRITES THE LEDGER ENTRY PENDING,           
053900*    AHEAD OF THE ACTUAL POSTING.  NO SCAN OF TRANSACTION-FILE            
054000*    OCCURS BELOW THIS POINT UNTIL THE NEXT REQUEST, SO THE               
054100*    RECORD MAY BE BUILT DIRECTLY IN THE FD AREA.                         
054200****************************************************************          
054300 5000-CREATE-TXN-PENDING.                                                 
054400     PERFORM 8100-GET-NEXT-TXN-ID THRU 8100-EXIT.                         
054500     MOVE WS-NEW-TXN-ID TO TXN-ID.                                        
054600     MOVE TREQ-FROM-ACCT-NUMBER TO TXN-FROM-ACCT-NUMBER.                  
054700     MOVE TREQ-TO-ACCT-NUMBER   TO TXN-TO-ACCT-NUMBER.                    
054800     MOVE TREQ-AMOUNT           TO TXN-AMOUNT.                            
054900     MOVE "TRANSFER  "          TO TXN-TYPE.                              
055000     MOVE "PENDING  "           TO TXN-STATUS.                            
055100     MOVE TREQ-DESCRIPTION      TO TXN-DESCRIPTION.                       
055200     MOVE "TXN"                 TO TXN-REF-PREFIX.                        
055300     MOVE SPACES                TO TXN-REF-SUFFIX.                        
055400     STRING WS-NEW-TXN-ID  DELIMITED BY SIZE                              
055500            WS-TODAY-MM    DELIMITED BY SIZE                              
055600            WS-TODAY-DD    DELIMITED BY SIZE                              
055700         INTO TXN-REF-SUFFIX.                                             
055800     MOVE WS-TODAY-DATE TO TXN-DATE.                                      
055900     MOVE WS-TODAY-TIME TO TXN-TIME.                                      
056000     MOVE ZERO TO TXN-PROCESSED-DATE.                                     
056100     WRITE TRANSACTION-RECORD                                             
056200         INVALID KEY MOVE "22" TO TXN-STATUS-1 TXN-STATUS-2.              
056300     IF TXN-STATUS-1 NOT = "0"                                            
056400         MOVE "TRANSACTION-FILE WRITE" TO WS-AUDIT-DETAILS                
056500         PERFORM 9900-ABEND-ERROR THRU 9900-EXIT.                         
056600 5000-EXIT.                                                               
056700     EXIT.                                                                
056800****************************************************************          
056900*    6000-POST-MOVEMENT - DEBITS THE FROM-ACCOUNT AND CREDITS             
057000*    THE TO-ACCOUNT.  DIRECT RANDOM READ BY ACCT-ID (THE FILE'S           
057100*    ONLY KEY), THEN THE SHOP'S DELETE-AND-REWRITE UPSERT IDIOM.          
057200****************************************************************          
057300 6000-POST-MOVEMENT.                                                      
057400     MOVE WS-FROM-ACCT-ID TO ACCT-ID.                                     
057500     READ ACCOUNT-FILE                                                    
057600         INVALID KEY MOVE "23" TO STATUS-1 STATUS-2.                      
057700     IF STATUS-1 NOT = "0"                                                
057800         MOVE "FROM-ACCOUNT VANISHED DURING POSTING"                      
057900             TO WS-REJECT-REASON                                          
058000         SET WS-REQUEST-REJECTED TO TRUE                                  
058100         GO TO 6000-EXIT.                                                 
058200     SUBTRACT TREQ-AMOUNT FROM ACCT-BALANCE.                              
058300     PERFORM 9100-DELETE-AND-REWRITE-ACCT THRU 9100-EXIT.                 
058400     MOVE WS-TO-ACCT-ID TO ACCT-ID.                                       
058500     READ ACCOUNT-FILE                                                    
058600         INVALID KEY MOVE "23" TO STATUS-1 STATUS-2.                      
058700     IF STATUS-1 NOT = "0"                                                
058800         MOVE "TO-ACCOUNT VANISHED DURING POSTING"                        
058900             TO WS-REJECT-REASON                                          
059000         SET WS-REQUEST-REJECTED TO TRUE                                  
059100         GO TO 6000-EXIT.                                                 
059200     ADD TREQ-AMOUNT TO ACCT-BALANCE.                                     
059300     PERFORM 9100-DELETE-AND-REWRITE-ACCT THRU 9100-EXIT.                 
059400 6000-EXIT.                                                               
059500     EXIT.                                                                
059600****************************************************************          
059700*    7000-COMPLETE-TXN - MARKS THE LEDGER ENTRY COMPLETE AND              
059800*    REWRITES BOTH ACCOUNT BALANCES.                                      
059900****************************************************************          
060000 7000-COMPLETE-TXN.                                                       
060100     MOVE WS-NEW-TXN-ID TO TXN-ID.                                        
060200     READ TRANSACTION-FILE                                                
060300         INVALID KEY MOVE "23" TO TXN-STATUS-1 TXN-STATUS-2.              
060400     MOVE "COMPLETED" TO TXN-STATUS.                                      
060500     MOVE WS-TODAY-DATE TO TXN-PROCESSED-DATE.                            
060600     DELETE TRANSACTION-FILE                                              
060700         INVALID KEY MOVE "23" TO TXN-STATUS-1 TXN-STATUS-2.              
060800     WRITE TRANSACTION-RECORD                                             
060900         INVALID KEY MOVE "22" TO TXN-STATUS-1 TXN-STATUS-2.              
061000     MOVE "FUND_TRANSFER" TO WS-AUDIT-ACTION.                             
061100     MOVE "Transaction"    TO WS-AUDIT-ENTITY-TYPE.                       
061200     MOVE WS-NEW-TXN-ID    TO WS-AUDIT-ENTITY-ID.                         
061300     STRING "TRANSFER " DELIMITED BY SIZE                                 
061400            TREQ-AMOUNT DELIMITED BY SIZE                                 
061500            " FROM " DELIMITED BY SIZE                                    
061600            TREQ-FROM-ACCT-NUMBER DELIMITED BY SPACE                      
061700            " TO " DELIMITED BY SIZE                                      
061800            TREQ-TO-ACCT-NUMBER DELIMITED BY SPACE                        
061900         INTO WS-AUDIT-DETAILS.                                           
062000     MOVE TREQ-ACTOR-USERNAME TO AUDIT-USERNAME.                          
062100     PERFORM 8900-AUDIT-WRITE THRU 8900-EXIT.                             
062200 7000-EXIT.                                                               
062300     EXIT.                                                                
062400****************************************************************          
062500*    7900-FAIL-TXN - MARKS THE LEDGER ENTRY FAILED.  CALLED               
062600*    ONLY IF AN I/O ERROR SURFACES AFTER THE PENDING RECORD IS            
062700*    CREATED.                                                             
062800****************************************************************          
062900 7900-FAIL-TXN.                                                           
063000     MOVE WS-NEW-TXN-ID TO TXN-ID.                                        
063100     READ TRANSACTION-FILE                                                
063200         INVALID KEY MOVE "23" TO TXN-STATUS-1 TXN-STATUS-2.              
063300     MOVE "FAILED   " TO TXN-STATUS.                                      
063400     MOVE WS-TODAY-DATE TO TXN-PROCESSED-DATE.                            
063500     DELETE TRANSACTION-FILE                                              
063600         INVALID KEY MOVE "23" TO TXN-STATUS-1 TXN-STATUS-2.              
063700     WRITE TRANSACTION-RECORD                                             
063800         INVALID KEY MOVE "22" TO TXN-STATUS-1 TXN-STATUS-2.              
063900 7900-EXIT.                                                               
064000     EXIT.                                                                
064100****************************************************************          
064200*    8000-GET-CURRENT-DATE - Y2K WINDOWED CENTURY                         
064300****************************************************************          
064400 8000-GET-CURRENT-DATE.                                                   
064500     ACCEPT WS-SYSTEM-DATE FROM DATE.                                     
064600     ACCEPT WS-SYSTEM-TIME FROM TIME.                                     
064700     IF WS-SYS-YY < 50                                                    
064800         MOVE 20 TO WS-TODAY-CC                                           
064900     ELSE                                                                 
065000         MOVE 19 TO WS-TODAY-CC.                                          
065100     MOVE WS-SYS-YY TO WS-TODAY-YY.                                       
065200     MOVE WS-SYS-MM TO WS-TODAY-MM.                                       
065300     MOVE WS-SYS-DD TO WS-TODAY-DD.                                       
065400     MOVE WS-SYSTEM-TIME(1:6) TO WS-TODAY-TIME.                           
065500     COMPUTE WS-TODAY-FULL-YEAR =                                         
065600         (WS-TODAY-CC * 100) + WS-TODAY-YY.                               
065700     COMPUTE WS-TODAY-SECONDS =                                           
065800         (WS-TODAY-HH * 3600) + (WS-TODAY-MN * 60) + WS-TODAY-SS.         
065900 8000-EXIT.                                                               
066000     EXIT.                                                                
066100****************************************************************          
066200*    8100-GET-NEXT-TXN-ID                                                 
066300****************************************************************          
066400 8100-GET-NEXT-TXN-ID.                                                    
066500     MOVE "1" TO NBRCTL-KEY.                                              
066600     READ CONTROL-FILE                                                    
066700         INVALID KEY MOVE "23" TO CTL-STATUS-1 CTL-STATUS-2.              
066800     IF CTL-STATUS-1 NOT = "0"                                            
066900         MOVE "CONTROL-FILE READ" TO WS-AUDIT-DETAILS                     
067000         PERFORM 9900-ABEND-ERROR THRU 9900-EXIT.                         
067100     ADD 1 TO NBRCTL-NEXT-TXN-ID.                                         
067200     MOVE NBRCTL-NEXT-TXN-ID TO WS-NEW-TXN-ID.                            
067300     DELETE CONTROL-FILE                                                  
067400         INVALID KEY MOVE "23" TO CTL-STATUS-1 CTL-STATUS-2.              
067500     WRITE NBRCTL-RECORD                                                  
067600         INVALID KEY MOVE "22" TO CTL-STATUS-1 CTL-STATUS-2.              
067700 8100-EXIT.                                                               
067800     EXIT.                                                                
067900****************************************************************          
068000*    8150-VERIFY-OWNERSHIP - REQ 6801.  THE FROM-ACCOUNT ALONE            
068100*    IS CHECKED - THE TO-ACCOUNT NEED NOT BE OWNED BY THE                 
068200*    REQUESTOR, ONLY THE FROM-ACCOUNT.                                    
068300****************************************************************          
068400 8150-VERIFY-OWNERSHIP.                                                   
068500     MOVE "N" TO WS-OWNER-SWITCH.                                         
068600     MOVE WS-FROM-ACCT-USER-ID TO USER-ID.                                
068700     READ USER-FILE                                                       
068800         INVALID KEY MOVE "23" TO USR-STATUS-1 USR-STATUS-2.              
068900     IF USR-STATUS-1 = "0" AND USER-USERNAME = TREQ-ACTOR-USERNAME        
069000         SET WS-OWNER-OK TO TRUE.                                         
069100 8150-EXIT.                                                               
069200     EXIT.                                                                
069300****************************************************************          
069400*    8200-FIND-ACCOUNT-BY-NUMBER - LINEAR SCAN, NO ALTERNATE              
069500*    INDEX ON ACCT-NUMBER.  CALLER MOVES THE TARGET INTO                  
069600*    WS-SCAN-TARGET-NUMBER FIRST; LEAVES THE MATCH IN THE FD              
069700*    AREA.                                                                
069800****************************************************************          
069900 8200-FIND-ACCOUNT-BY-NUMBER.                                             
070000     MOVE "N" TO WS-FOUND-SWITCH.                                         
070100     MOVE LOW-VALUES TO ACCT-ID.                                          
070200     START ACCOUNT-FILE KEY NOT LESS THAN ACCT-ID                         
070300         INVALID KEY MOVE "10" TO STATUS-1 STATUS-2.                      
070400     IF STATUS-1 = "1"                                                    
070500         GO TO 8200-EXIT.                                                 
070600     READ ACCOUNT-FILE NEXT RECORD                                        
070700         AT END MOVE "1" TO STATUS-1.                                     
070800 8200-SCAN-LOOP.                                                          
070900     IF STATUS-1 NOT = "0"                                                
071000         GO TO 8200-EXIT.                                                 
071100     IF ACCT-NUMBER = WS-SCAN-TARGET-NUMBER                               
071200         SET WS-RECORD-FOUND TO TRUE                                      
071300         GO TO 8200-EXIT.                                                 
071400     READ ACCOUNT-FILE NEXT RECORD                                        
071500         AT END MOVE "1" TO STATUS-1.                                     
071600     GO TO 8200-SCAN-LOOP.                                                
071700 8200-EXIT.                                                               
071800     EXIT.                                                                
071900****************************************************************          
072000*    8300-COMPUTE-TODAY-DAYCOUNT                                          
072100****************************************************************          
072200 8300-COMPUTE-TODAY-DAYCOUNT.                                             
072300     COMPUTE WS-DAYCOUNT-DIV4   = WS-TODAY-FULL-YEAR / 4.                 
072400     COMPUTE WS-DAYCOUNT-DIV100 = WS-TODAY-FULL-YEAR / 100.               
072500     COMPUTE WS-DAYCOUNT-DIV400 = WS-TODAY-FULL-YEAR / 400.               
072600     COMPUTE WS-DAY-COUNT-TODAY =                                         
072700         (WS-TODAY-FULL-YEAR * 365)                                       
072800         + WS-DAYCOUNT-DIV4                                               
072900         - WS-DAYCOUNT-DIV100                                             
073000         + WS-DAYCOUNT-DIV400                                             
073100         + WS-CUM-DAYS(WS-TODAY-MM)                                       
073200         + WS-TODAY-DD.                                                   
073300 8300-EXIT.                                                               
073400     EXIT.                                                                
073500****************************************************************          
073600*    8310-COMPUTE-ACCT-DAYCOUNT - ENTERED WITH THE ACCOUNT'S              
073700*    CREATED-DATE ALREADY MOVED INTO ACCT-CREATED-DATE-R.                 
073800****************************************************************          
073900 8310-COMPUTE-ACCT-DAYCOUNT.                                              
074000     COMPUTE WS-DAYCOUNT-DIV4   = WS-ACCT-CREATED-FULL-YEAR / 4.          
074100     COMPUTE WS-DAYCOUNT-DIV100 = WS-ACCT-CREATED-FULL-YEAR / 100.        
074200     COMPUTE WS-DAYCOUNT-DIV400 = WS-ACCT-CREATED-FULL-YEAR / 400.        
074300     COMPUTE WS-DAY-COUNT-ACCT =                                          
074400         (WS-ACCT-CREATED-FULL-YEAR * 365)                                
074500         + WS-DAYCOUNT-DIV4                                               
074600         - WS-DAYCOUNT-DIV100                                             
074700         + WS-DAYCOUNT-DIV400                                             
074800         + WS-CUM-DAYS(WS-ACCT-CREATED-MM)                                
074900         + WS-ACCT-CREATED-DD.                                            
075000 8310-EXIT.                                                               
075100     EXIT.                                                                
075200****************************************************************          
075300*    8400-COMPUTE-WEEKDAY - ZELLER'S CONGRUENCE                           
075400****************************************************************          
075500 8400-COMPUTE-WEEKDAY.                                                    
075600     IF WS-TODAY-MM < 3                                                   
075700         COMPUTE WS-ZELLER-MONTH = WS-TODAY-MM + 12                       
075800         COMPUTE WS-ZELLER-YEAR  = WS-TODAY-FULL-YEAR - 1                 
075900     ELSE                                                                 
076000         MOVE WS-TODAY-MM       TO WS-ZELLER-MONTH                        
076100         MOVE WS-TODAY-FULL-YEAR TO WS-ZELLER-YEAR.                       
076200     COMPUTE WS-ZELLER-J = WS-ZELLER-YEAR / 100.                          
076300     COMPUTE WS-ZELLER-K =                                                
076400         WS-ZELLER-YEAR - (WS-ZELLER-J * 100).                            
076500     COMPUTE WS-ZELLER-TERM1 =                                            
076600         (13 * (WS-ZELLER-MONTH + 1)) / 5.                                
076700     COMPUTE WS-ZELLER-K-DIV4 = WS-ZELLER-K / 4.                          
076800     COMPUTE WS-ZELLER-J-DIV4 = WS-ZELLER-J / 4.                          
076900     COMPUTE WS-ZELLER-RAW =                                              
077000         WS-TODAY-DD + WS-ZELLER-TERM1 + WS-ZELLER-K                      
077100         + WS-ZELLER-K-DIV4 + WS-ZELLER-J-DIV4                            
077200         - (2 * WS-ZELLER-J) + 700.                                       
077300     COMPUTE WS-ZELLER-H =                                                
077400         WS-ZELLER-RAW - ((WS-ZELLER-RAW / 7) * 7).                       
077500     IF WS-ZELLER-H = 0 OR WS-ZELLER-H = 1                                
077600         SET WS-IS-WEEKEND TO TRUE                                        
077700     ELSE                                                                 
077800         MOVE "N" TO WS-WEEKEND-SWITCH.                                   
077900 8400-EXIT.                                                               
078000     EXIT.                                                                
078100****************************************************************          
078200*    8500-SCAN-HOURLY-TXNS - SUMS COMPLETED TRANSFERS AGAINST             
078300*    THE FROM-ACCOUNT IN THE LAST HOUR (SEE THE KNOWN-LIMITATION          
078400*    NOTE IN THE CHANGE LOG).                                             
078500****************************************************************          
078600 8500-SCAN-HOURLY-TXNS.                                                   
078700     MOVE ZERO TO WS-HOURLY-TOTAL.                                        
078800     MOVE LOW-VALUES TO TXN-ID.                                           
078900     START TRANSACTION-FILE KEY NOT LESS THAN TXN-ID                      
079000         INVALID KEY MOVE "10" TO TXN-STATUS-1 TXN-STATUS-2.              
079100     IF TXN-STATUS-1 = "1"                                                
079200         GO TO 8500-EXIT.                                                 
079300     READ TRANSACTION-FILE NEXT RECORD                                    
079400         AT END MOVE "1" TO TXN-STATUS-1.                                 
079500 8500-SCAN-LOOP.                                                          
079600     IF TXN-STATUS-1 NOT = "0"                                            
079700         GO TO 8500-EXIT.                                                 
079800     IF TXN-FROM-ACCT-NUMBER NOT = WS-FROM-ACCT-NUMBER                    
079900        OR NOT TXN-IS-COMPLETED                                           
080000        OR TXN-DATE NOT = WS-TODAY-DATE                                   
080100         GO TO 8500-SCAN-NEXT.                                            
080200     COMPUTE WS-TXN-SECONDS =                                             
080300         (TXN-TIME-HH * 3600) + (TXN-TIME-MN * 60)                        
080400         + TXN-TIME-SS.                                                   
080500     IF (WS-TODAY-SECONDS - WS-TXN-SECONDS) <= 3600                       
080600         ADD TXN-AMOUNT TO WS-HOURLY-TOTAL.                               
080700 8500-SCAN-NEXT.                                                          
080800     READ TRANSACTION-FILE NEXT RECORD                                    
080900         AT END MOVE "1" TO TXN-STATUS-1.                                 
081000     GO TO 8500-SCAN-LOOP.                                                
081100 8500-EXIT.                                                               
081200     EXIT.                                                                
081300****************************************************************          
081400*    8900-AUDIT-WRITE - APPEND ONE AUDIT-LOG-RECORD.                      
081500****************************************************************          
081600 8900-AUDIT-WRITE.                                                        
081700     MOVE "1" TO NBRCTL-KEY.                                              
081800     READ CONTROL-FILE                                                    
081900         INVALID KEY MOVE "23" TO CTL-STATUS-1 CTL-STATUS-2.              
082000     ADD 1 TO NBRCTL-NEXT-AUDIT-ID.                                       
082100     MOVE NBRCTL-NEXT-AUDIT-ID TO AUDIT-ID.                               
082200     DELETE CONTROL-FILE                                                  
082300         INVALID KEY MOVE "23" TO CTL-STATUS-1 CTL-STATUS-2.              
082400     WRITE NBRCTL-RECORD                                                  
082500         INVALID KEY MOVE "22" TO CTL-STATUS-1 CTL-STATUS-2.              
082600     MOVE WS-AUDIT-ACTION      TO AUDIT-ACTION.                           
082700     MOVE WS-AUDIT-ENTITY-TYPE TO AUDIT-ENTITY-TYPE.                      
082800     MOVE WS-AUDIT-ENTITY-ID   TO AUDIT-ENTITY-ID.                        
082900     MOVE WS-AUDIT-DETAILS     TO AUDIT-DETAILS.                          
083000     MOVE WS-TODAY-DATE        TO AUDIT-DATE.                             
083100     MOVE WS-TODAY-TIME        TO AUDIT-TIME.                             
083200     WRITE AUDIT-LOG-RECORD.                                              
083300     IF AUD-STATUS-1 NOT = "0"                                            
083400         MOVE "AUDIT-LOG-FILE WRITE" TO WS-AUDIT-DETAILS                  
083500         PERFORM 9900-ABEND-ERROR THRU 9900-EXIT.                         
083600 8900-EXIT.                                                               
083700     EXIT.                                                                
083800****************************************************************          
083900*    9000-READ-REQUEST - EOF FLOW VIA GO TO                               
084000****************************************************************          
084100 9000-READ-REQUEST.                                                       
084200     READ TRANSFER-REQUEST-FILE                                           
084300         AT END                                                           
084400             SET WS-EOF TO TRUE                                           
084500             GO TO 9000-EXIT.                                             
084600     IF REQ-STATUS-1 NOT = "0"                                            
084700         MOVE "REQUEST-FILE READ" TO WS-AUDIT-DETAILS                     
084800         PERFORM 9900-ABEND-ERROR THRU 9900-EXIT.                         
084900 9000-EXIT.                                                               
085000     EXIT.                                                                
085100****************************************************************          
085200*    9100-DELETE-AND-REWRITE-ACCT - SHOP'S HOUSE "UPSERT" IDIOM.          
085300****************************************************************          
085400 9100-DELETE-AND-REWRITE-ACCT.                                            
085500     DELETE ACCOUNT-FILE                                                  
085600         INVALID KEY MOVE "23" TO STATUS-1 STATUS-2.                      
085700     IF STATUS-1 NOT = "0"                                                
085800         MOVE "ACCOUNT-FILE DELETE" TO WS-AUDIT-DETAILS                   
085900         PERFORM 9900-ABEND-ERROR THRU 9900-EXIT.                         
086000     WRITE ACCOUNT-RECORD                                                 
086100         INVALID KEY MOVE "22" TO STATUS-1 STATUS-2.                      
086200     IF STATUS-1 NOT = "0"                                                
086300         MOVE "ACCOUNT-FILE WRITE" TO WS-AUDIT-DETAILS                    
086400         PERFORM 9900-ABEND-ERROR THRU 9900-EXIT.                         
086500 9100-EXIT.                                                               
086600     EXIT.                                                                
086700****************************************************************          
086800*    9800-WRITE-LISTING                                                   
086900****************************************************************          
087000 9800-WRITE-LISTING.                                                      
087100     MOVE SPACES TO TXNLIST-LINE.                                         
087200     MOVE WS-LIST-DETAIL TO TXNLIST-LINE.                                 
087300     WRITE TXNLIST-LINE.                                                  
087400 9800-EXIT.                                                               
087500     EXIT.                                                                
087600****************************************************************          
087700*    0900-TERMINATE                                                       
087800****************************************************************          
087900 0900-TERMINATE.                                                          
088000     MOVE SPACES TO TXNLIST-LINE.                                         
088100     STRING "REQUESTS READ.....: " DELIMITED BY SIZE                      
088200            WS-REQUESTS-READ      DELIMITED BY SIZE                       
088300         INTO TXNLIST-LINE.                                               
088400     WRITE TXNLIST-LINE.                                                  
088500     MOVE SPACES TO TXNLIST-LINE.                                         
088600     STRING "REQUESTS ACCEPTED.: " DELIMITED BY SIZE                      
088700            WS-REQUESTS-ACCEPTED  DELIMITED BY SIZE                       
088800         INTO TXNLIST-LINE.                                               
088900     WRITE TXNLIST-LINE.                                                  
089000     MOVE SPACES TO TXNLIST-LINE.                                         
089100     STRING "REQUESTS REJECTED.: " DELIMITED BY SIZE                      
089200            WS-REQUESTS-REJECTED  DELIMITED BY SIZE                       
089300         INTO TXNLIST-LINE.                                               
089400     WRITE TXNLIST-LINE.                                                  
089500     CLOSE TRANSFER-REQUEST-FILE                                          
089600           ACCOUNT-FILE                                                   
089700           TRANSACTION-FILE                                               
089800           CONTROL-FILE                                                   
089900           AUDIT-LOG-FILE                                                 
090000           TXNLIST-FILE.                                                  
090100****************************************************************          
090200*    9900-ABEND-ERROR                                                     
090300****************************************************************          
090400 9900-ABEND-ERROR.                                                        
090500     MOVE SPACES TO TXNLIST-LINE.                                         
090600     STRING "***ABEND*** I/O ERROR IN " DELIMITED BY SIZE                 
090700            WS-AUDIT-DETAILS         DELIMITED BY SPACE                   
090800         INTO TXNLIST-LINE.                                               
090900     WRITE TXNLIST-LINE.                                                  
091000     CLOSE TRANSFER-REQUEST-FILE                                          
091100           ACCOUNT-FILE                                                   
091200           TRANSACTION-FILE                                               
091300           CONTROL-FILE                                                   
091400           AUDIT-LOG-FILE                                                 
091500           TXNLIST-FILE.                                                  
091600     MOVE 16 TO RETURN-CODE.                                              
091700     STOP RUN.                                                            
091800 9900-EXIT.                                                               
091900     EXIT.                                                                
