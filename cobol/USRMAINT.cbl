000100* (c) 2011 MIDSTATE FEDERAL DATA SERVICES, INC.                           
000200*                                                                         
000300* THIS IS UNPUBLISHED PROPRIETARY                                         
000400* SOURCE CODE OF MIDSTATE FEDERAL DATA SERVICES                           
000500* The copyright notice above does not                                     
000600* evidence any actual or intended                                         
000700* publication of such source code.                                        
000800*                                                                         
000900* #ident "@(#) banking/USRMAINT.cbl $Revision: 1.9 $"                     
001000* static char sccsid[] = "@(#) banking/USRMAINT.cbl $Rev: 1.9 $";         
001100*                                                                         
001200 IDENTIFICATION DIVISION.                                                 
001300 PROGRAM-ID. USRMAINT.                                                    
001400 AUTHOR. R J TOWNSEND.                                                    
001500 INSTALLATION. MIDSTATE FEDERAL - RETAIL BANKING SYSTEMS.                 
001600 DATE-WRITTEN. 03/02/94.                                                  
001700 DATE-COMPILED.                                                           
001800 SECURITY.  UPDATES THE CUSTOMER MASTER FILE.  RUN ONLY FROM THE          
001900     CUSTOMER-MAINTENANCE JOB STREAM.  DISTRIBUTION IS RESTRICTED         
002000     TO RETAIL BANKING SYSTEMS PERSONNEL.                                 
002100*                                                                         
002200****************************************************************          
002300* CHANGE LOG                                                              
002400*   03/02/94  RJT  ORIGINAL PROGRAM - REPLACES THE ON-LINE CICS           
002500*                  MAINTENANCE TRANSACTION, REQ 3390.  READS THE          
002600*                  CUSTOMER-MAINTENANCE TRANSACTION FILE PREPARED         
002700*                  BY THE NEW-ACCOUNTS DESK AND POSTS REGISTER,           
002800*                  UPDATE, DEACTIVATE, AND PROMOTE REQUESTS TO            
002900*                  THE CUSTOMER MASTER.                                   
003000*   07/19/94  RJT  USER-PASSWORD-HASH WIDENED TO 100, MATCHES             
003100*                  USRREC LAYOUT CHANGE FROM SECURITY.                    
003200*   11/02/95  RJT  ADDED 2010-CHECK-USERNAME / 2020-CHECK-EMAIL -         
003300*                  DUPLICATE USERNAMES SLIPPED PAST THE OLD               
003400*                  SINGLE-PASS SCAN, REQ 3601.                            
003500*   11/10/98  RJT  Y2K REMEDIATION - USER-CREATED-DATE STAMPED AS         
003600*                  CCYYMMDD, WINDOWING ADDED IN 8000-GET-CURRENT-         
003700*                  DATE FOR THE TWO-DIGIT SYSTEM CLOCK YEAR.              
003800*   06/18/01  DKW  ADDED UREQ-PHONE TO THE TRANSACTION RECORD AND         
003900*                  3000-UPDATE-PROFILE, REQ 4471.                         
004000*   04/05/03  DKW  SURROGATE KEY ASSIGNMENT MOVED TO THE SHARED           
004100*                  NBRCTL CONTROL FILE - REPLACES THE OLD HIGH-           
004200*                  KEY-PLUS-ONE LOGIC, REQ 4802.                          
004300*   09/27/04  MCS  ADDED 4000-DEACTIVATE-USER AND 5000-PROMOTE-           
004400*                  USER - CUSTOMERS ARE SOFT-DISABLED, NOT                
004500*                  PHYSICALLY DELETED, REQ 5108.                          
004600*   08/30/09  PDN  ADDED USRLIST PROOF LISTING - AUDITORS WANT A          
004700*                  HARD COPY OF EVERY MAINTENANCE RUN, REQ 6117.          
004800*   02/08/11  PDN  REVIEWED AGAINST THE NEW WEB REGISTRATION FEED         
004900*                  FORMAT - NO CHANGE REQUIRED.                           
005000****************************************************************          
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SOURCE-COMPUTER. IBM-4381.                                               
005400 OBJECT-COMPUTER. IBM-4381.                                               
005500 SPECIAL-NAMES.                                                           
005600     CLASS VALID-FILE-STATUS IS "0" THRU "9".                             
005700 INPUT-OUTPUT SECTION.                                                    
005800 FILE-CONTROL.                                                            
005900     SELECT USER-REQUEST-FILE ASSIGN "USRXFILE"                           
006000         ORGANIZATION SEQUENTIAL                                          
006100         STATUS REQ-FILE-STATUS.                                          
006200     SELECT USER-FILE ASSIGN "USERFIL"                                    
006300         ORGANIZATION INDEXED                                             
006400         ACCESS DYNAMIC                                                   
006500         RECORD KEY USER-ID                                               
006600         STATUS FILE-STATUS.                                              
006700     SELECT CONTROL-FILE ASSIGN "NBRCTL"                                  
006800         ORGANIZATION INDEXED                                             
006900         ACCESS DYNAMIC                                                   
007000         RECORD KEY NBRCTL-KEY                                            
007100         STATUS CTL-FILE-STATUS.                                          
007200     SELECT AUDIT-LOG-FILE ASSIGN "AUDTFIL"                               
007300         ORGANIZATION SEQUENTIAL                                          
007400         STATUS AUD-FILE-STATUS.                                          
007500     SELECT USRLIST-FILE ASSIGN "USRLIST"                                 
007600         ORGANIZATION SEQUENTIAL                                          
007700         STATUS LST-FILE-STATUS.                                          
007800 DATA DIVISION.                                                           
007900 FILE SECTION.                                                            
008000 FD  USER-REQUEST-FILE                                                    
008100     LABEL RECORDS ARE STANDARD                                           
008200     RECORD CONTAINS 291 CHARACTERS.                                      
008300 01  USER-REQUEST-RECORD.                                                 
008400     05  UREQ-ACTION-CODE            PIC X(01).                           
008500         88  UREQ-IS-REGISTER            VALUE "R".                       
008600         88  UREQ-IS-UPDATE               VALUE "U".                      
008700         88  UREQ-IS-DEACTIVATE            VALUE "D".                     
008800         88  UREQ-IS-PROMOTE              VALUE "P".                      
008900     05  UREQ-ACTOR-USERNAME          PIC X(50).                          
009000     05  UREQ-USER-ID                 PIC 9(09).                          
009100     05  UREQ-USERNAME                PIC X(50).                          
009200     05  UREQ-PASSWORD-HASH           PIC X(100).                         
009300     05  UREQ-EMAIL                   PIC X(50).                          
009400     05  UREQ-FIRST-NAME              PIC X(30).                          
009500     05  UREQ-LAST-NAME               PIC X(30).                          
009600     05  UREQ-PHONE                   PIC X(15).                          
009700     05  UREQ-PHONE-R REDEFINES                                           
009800         UREQ-PHONE.                                                      
009900         10  UREQ-PHONE-AREA          PIC X(03).                          
010000         10  UREQ-PHONE-NUMBER        PIC X(12).                          
010100     05  FILLER                       PIC X(15).                          
010200 FD  USER-FILE                                                            
010300     LABEL RECORDS ARE STANDARD                                           
010400     RECORD CONTAINS 308 CHARACTERS.                                      
010500 COPY USRREC.                                                             
010600 FD  CONTROL-FILE                                                         
010700     LABEL RECORDS ARE STANDARD                                           
010800     RECORD CONTAINS 57 CHARACTERS.                                       
010900 COPY NBRCTL.                                                             
011000 FD  AUDIT-LOG-FILE                                                       
011100     LABEL RECORDS ARE STANDARD                                           
011200     RECORD CONTAINS 342 CHARACTERS.                                      
011300 COPY AUDREC.                                                             
011400 FD  USRLIST-FILE                                                         
011500     LABEL RECORDS ARE STANDARD                                           
011600     RECORD CONTAINS 132 CHARACTERS.                                      
011700 01  USRLIST-LINE                     PIC X(132).                         
011800 WORKING-STORAGE SECTION.                                                 
011900****************************************************************          
012000*    FILE STATUS BYTES - SAME SPLIT-STATUS HABIT SHOP-WIDE                
012100****************************************************************          
012200 01  FILE-STATUS.                                                         
012300     05  STATUS-1                    PIC X.                               
012400     05  STATUS-2                    PIC X.                               
012500 01  REQ-FILE-STATUS.                                                     
012600     05  REQ-STATUS-1                PIC X.                               
012700     05  REQ-STATUS-2                PIC X.                               
012800 01  CTL-FILE-STATUS.                                                     
012900     05  CTL-STATUS-1                PIC X.                               
013000     05  CTL-STATUS-2                PIC X.                               
013100 01  AUD-FILE-STATUS.                                                     
013200     05  AUD-STATUS-1                PIC X.                               
013300     05  AUD-STATUS-2                PIC X.                               
013400 01  LST-FILE-STATUS.                                                     
013500     05  LST-STATUS-1                PIC X.                               
013600     05  LST-STATUS-2                PIC X.                               
013700****************************************************************          
013800*    SWITCHES AND COUNTERS                                                
013900****************************************************************          
014000 01  WS-SWITCHES.                                                         
014100     05  WS-EOF-SWITCH                PIC X(01)  VALUE "N".               
014200         88  WS-EOF                       VALUE "Y".                      
014300     05  WS-DUP-SWITCH                PIC X(01)  VALUE "N".               
014400         88  WS-DUP-FOUND                 VALUE "Y".                      
014500 01  WS-COUNTERS.                                                         
014600     05  WS-REQUESTS-READ            PIC S9(09) COMP.                     
014700     05  WS-REQUESTS-ACCEPTED        PIC S9(09) COMP.                     
014800     05  WS-REQUESTS-REJECTED        PIC S9(09) COMP.                     
014900     05  WS-SCAN-SUB                 PIC S9(09) COMP.                     
015000****************************************************************          
015100*    TODAY'S DATE, BUILT BY 8000-GET-CURRENT-DATE - WINDOWED              
015200*    CENTURY, PER THE 1998 Y2K REMEDIATION.                               
015300****************************************************************          
015400 01  WS-TODAY-DATE                   PIC 9(08).                           
015500 01  WS-TODAY-DATE-R REDEFINES                                            
015600     WS-TODAY-DATE.                                                       
015700     05  WS-TODAY-CC                 PIC 9(02).                           
015800     05  WS-TODAY-YY                 PIC 9(02).                           
015900     05  WS-TODAY-MM                 PIC 9(02).                           
016000     05  WS-TODAY-DD                 PIC 9(02).                           
016100 01  WS-SYSTEM-DATE                  PIC 9(06).                           
016200 01  WS-SYSTEM-DATE-R REDEFINES                                           
016300     WS-SYSTEM-DATE.                                                      
016400     05  WS-SYS-YY                   PIC 9(02).                           
016500     05  WS-SYS-MM                   PIC 9(02).                           
016600     05  WS-SYS-DD                   PIC 9(02).                           
016700 01  WS-SYSTEM-TIME                  PIC 9(08).                           
016800 01  WS-TODAY-TIME                   PIC 9(06).                           
016900****************************************************************          
017000*    AUDIT-WRITE WORK AREA - ONE PER PROGRAM, PER SHOP HABIT              
017100****************************************************************          
017200 01  WS-AUDIT-ACTION                 PIC X(30).                           
017300 01  WS-AUDIT-ENTITY-TYPE            PIC X(20).                           
017400 01  WS-AUDIT-ENTITY-ID              PIC X(09).                           
017500 01  WS-AUDIT-DETAILS                PIC X(200).                          
017600****************************************************************          
017700*    LISTING LINE WORK AREA                                               
017800****************************************************************          
017900 01  WS-LIST-DETAIL.                                                      
018000     05  WSL-ACTION                  PIC X(10).                           
018100     05  FILLER                      PIC X(02) VALUE SPACES.              
018200     05  WSL-USER-ID                 PIC ZZZZZZZZ9.                       
018300     05  FILLER                      PIC X(02) VALUE SPACES.              
018400     05  WSL-USERNAME                PIC X(50).                           
018500     05  FILLER                      PIC X(02) VALUE SPACES.              
018600     05  WSL-RESULT                  PIC X(40).                           
018700     05  FILLER                      PIC X(15) VALUE SPACES.              
018800 LINKAGE SECTION.                                                         
018900 PROCEDURE DIVISION.                                                      
019000****************************************************************          
019100*    MAINLINE                                                             
019200****************************************************************          
019300 0100-MAINLINE.                                                           
019400     PERFORM 0200-INITIALIZE.                                             
019500     PERFORM 0300-PROCESS-REQUEST THRU 0300-EXIT                          
019600         UNTIL WS-EOF.                                                    
019700     PERFORM 0900-TERMINATE.                                              
019800     STOP RUN.                                                            
019900****************************************************************          
020000*    OPEN FILES, PRIME THE READ, GET TODAY'S DATE                         
020100****************************************************************          
020200 0200-INITIALIZE.                                                         
020300     MOVE ZERO TO WS-REQUESTS-READ WS-REQUESTS-ACCEPTED                   
020400         WS-REQUESTS-REJECTED.                                            
020500     OPEN INPUT  USER-REQUEST-FILE                                        
020600          I-O    USER-FILE                                                
020700          I-O    CONTROL-FILE                                             
020800          EXTEND AUDIT-LOG-FILE                                           
020900          OUTPUT USRLIST-FILE.                                            
021000     PERFORM 8000-GET-CURRENT-DATE THRU 8000-EXIT.                        
021100     MOVE "USRMAINT  CUSTOMER MAINTENANCE RUN"                            
021200         TO USRLIST-LINE.                                                 
021300     WRITE USRLIST-LINE.                                                  
021400     PERFORM 9000-READ-REQUEST THRU 9000-EXIT.                            
021500****************************************************************          
021600*    DISPATCH ONE TRANSACTION RECORD TO ITS ACTION PARAGRAPH              
021700****************************************************************          
021800 0300-PROCESS-REQUEST.                                                    
021900     ADD 1 TO WS-REQUESTS-READ.                                           
022000     IF UREQ-IS-REGISTER                                                  
022100         PERFORM 2000-REGISTER-USER THRU 2000-EXIT                        
022200     ELSE                                                                 
022300     IF UREQ-IS-UPDATE                                                    
022400         PERFORM 3000-UPDATE-PROFILE THRU 3000-EXIT                       
022500     ELSE                                                                 
022600     IF UREQ-IS-DEACTIVATE                                                
022700         PERFORM 4000-DEACTIVATE-USER THRU 4000-EXIT                      
022800     ELSE                                                                 
022900     IF UREQ-IS-PROMOTE                                                   
023000         PERFORM 5000-PROMOTE-USER THRU 5000-EXIT                         
023100     ELSE                                                                 
023200         MOVE "***BAD ACTN" TO WSL-ACTION                                 
023300         MOVE UREQ-USER-ID TO WSL-USER-ID                                 
023400         MOVE UREQ-USERNAME TO WSL-USERNAME                               
023500         MOVE "UNKNOWN ACTION CODE - REQUEST SKIPPED"                     
023600             TO WSL-RESULT                                                
023700         PERFORM 9800-WRITE-LISTING THRU 9800-EXIT                        
023800         ADD 1 TO WS-REQUESTS-REJECTED.                                   
023900     PERFORM 9000-READ-REQUEST THRU 9000-EXIT.                            
024000 0300-EXIT.                                                               
024100     EXIT.                                                                
024200****************************************************************          
024300*    2000-REGISTER-USER                                                   
024400*    REJECTS ON DUPLICATE USERNAME OR EMAIL; OTHERWISE MINTS A            
024500*    NEW USER-ID FROM THE CONTROL FILE AND WRITES THE MASTER.             
024600****************************************************************          
024700 2000-REGISTER-USER.                                                      
024800     MOVE "N" TO WS-DUP-SWITCH.                                           
024900     PERFORM 2010-CHECK-USERNAME THRU 2010-EXIT.                          
025000     IF NOT WS-DUP-FOUND                                                  
025100         PERFORM 2020-CHECK-EMAIL THRU 2020-EXIT.                         
025200     IF WS-DUP-FOUND                                                      
025300         MOVE "REGISTER" TO WSL-ACTION                                    
025400         MOVE ZERO TO WSL-USER-ID                                         
025500         MOVE UREQ-USERNAME TO WSL-USERNAME                               
025600         MOVE WS-AUDIT-DETAILS TO WSL-RESULT                              
025700         PERFORM 9800-WRITE-LISTING THRU 9800-EXIT                        
025800         ADD 1 TO WS-REQUESTS-REJECTED                                    
025900         GO TO 2000-EXIT.                                                 
026000     PERFORM 8100-GET-NEXT-USER-ID THRU 8100-EXIT.                        
026100     MOVE NBRCTL-NEXT-USER-ID     TO USER-ID.                             
026200     MOVE UREQ-USERNAME           TO USER-USERNAME.                       
026300     MOVE UREQ-PASSWORD-HASH      TO USER-PASSWORD-HASH.                  
026400     MOVE UREQ-EMAIL              TO USER-EMAIL.                          
026500     MOVE UREQ-FIRST-NAME         TO USER-FIRST-NAME.                     
026600     MOVE UREQ-LAST-NAME          TO USER-LAST-NAME.                      
026700     MOVE UREQ-PHONE              TO USER-PHONE.                          
026800     MOVE "USER "                 TO USER-ROLE.                           
026900     MOVE "Y"                     TO USER-ENABLED.                        
027000     MOVE WS-TODAY-DATE           TO USER-CREATED-DATE.                   
027100     WRITE USER-RECORD.                                                   
027200     IF STATUS-1 NOT = "0"                                                
027300         MOVE "WRITE" TO WS-AUDIT-DETAILS                                 
027400         PERFORM 9900-ABEND-ERROR THRU 9900-EXIT.                         
027500     MOVE "USER_CREATED"          TO WS-AUDIT-ACTION.                     
027600     MOVE "User"                  TO WS-AUDIT-ENTITY-TYPE.                
027700     MOVE USER-ID                 TO WS-AUDIT-ENTITY-ID.                  
027800     STRING "REGISTERED USERNAME " DELIMITED BY SIZE                      
027900            UREQ-USERNAME         DELIMITED BY SPACE                      
028000         INTO WS-AUDIT-DETAILS.                                           
028100     MOVE UREQ-ACTOR-USERNAME     TO AUDIT-USERNAME.                      
028200     PERFORM 8900-AUDIT-WRITE THRU 8900-EXIT.                             
028300     MOVE "REGISTER" TO WSL-ACTION.                                       
028400     MOVE USER-ID TO WSL-USER-ID.                                         
028500     MOVE USER-USERNAME TO WSL-USERNAME.                                  
028600     MOVE "ACCEPTED" TO WSL-RESULT.                                       
028700     PERFORM 9800-WRITE-LISTING THRU 9800-EXIT.                           
028800     ADD 1 TO WS-REQUESTS-ACCEPTED.                                       
028900 2000-EXIT.                                                               
029000     EXIT.                                                                
029100****************************************************************          
029200*    2010-CHECK-USERNAME - LINEAR SCAN OF THE CUSTOMER MASTER,            
029300*    PER THE FILES TABLE (NO ALTERNATE INDEX ON USERNAME).                
029400****************************************************************          
029500 2010-CHECK-USERNAME.                                                     
029600     MOVE LOW-VALUES TO USER-ID.                                          
029700     START USER-FILE KEY NOT LESS THAN USER-ID                            
029800         INVALID KEY MOVE "10" TO STATUS-1 STATUS-2.                      
029900     IF STATUS-1 = "1"                                                    
030000         GO TO 2010-EXIT.                                                 
030100     READ USER-FILE NEXT RECORD                                           
030200         AT END MOVE "1" TO STATUS-1.                                     
030300 2010-SCAN-LOOP.                                                          
030400     IF STATUS-1 NOT = "0"                                                
030500         GO TO 2010-EXIT.                                                 
030600     IF USER-USERNAME = UREQ-USERNAME                                     
030700         SET WS-DUP-FOUND TO TRUE                                         
030800         MOVE "USERNAME IS ALREADY TAKEN" TO WS-AUDIT-DETAILS             
030900         GO TO 2010-EXIT.                                                 
031000     READ USER-FILE NEXT RECORD                                           
031100         AT END MOVE "1" TO STATUS-1.                                     
031200     GO TO 2010-SCAN-LOOP.                                                
031300 2010-EXIT.                                                               
031400     EXIT.                                                                
031500****************************************************************          
031600*    2020-CHECK-EMAIL - SAME LINEAR-SCAN TECHNIQUE                        
031700****************************************************************          
031800 2020-CHECK-EMAIL.                                                        
031900     MOVE LOW-VALUES TO USER-ID.                                          
032000     START USER-FILE KEY NOT LESS THAN USER-ID                            
032100         INVALID KEY MOVE "10" TO STATUS-1 STATUS-2.                      
032200     IF STATUS-1 = "1"                                                    
032300         GO TO 2020-EXIT.                                                 
032400     READ USER-FILE NEXT RECORD                                           
032500         AT END MOVE "1" TO STATUS-1.                                     
032600 2020-SCAN-LOOP.                                                          
032700     IF STATUS-1 NOT = "0"                                                
032800         GO TO 2020-EXIT.                                                 
032900     IF USER-EMAIL = UREQ-EMAIL                                           
033000         SET WS-DUP-FOUND TO TRUE                                         
033100         MOVE "EMAIL IS ALREADY IN USE" TO WS-AUDIT-DETAILS               
033200         GO TO 2020-EXIT.                                                 
033300     READ USER-FILE NEXT RECORD                                           
033400         AT END MOVE "1" TO STATUS-1.                                     
033500     GO TO 2020-SCAN-LOOP.                                                
033600 2020-EXIT.                                                               
033700     EXIT.                                                                
033800****************************************************************          
033900*    3000-UPDATE-PROFILE                                                  
034000****************************************************************          
034100 3000-UPDATE-PROFILE.                                                     
034200     MOVE UREQ-USER-ID TO USER-ID.                                        
034300     READ USER-FILE                                                       
034400         INVALID KEY MOVE "23" TO STATUS-1 STATUS-2.                      
034500     IF STATUS-1 = "2"                                                    
034600         MOVE "UPDATE" TO WSL-ACTION                                      
034700         MOVE UREQ-USER-ID TO WSL-USER-ID                                 
034800         MOVE SPACES TO WSL-USERNAME                                      
034900         MOVE "USER-ID NOT ON FILE - REQUEST REJECTED"                    
035000             TO WSL-RESULT                                                
035100         PERFORM 9800-WRITE-LISTING THRU 9800-EXIT                        
035200         ADD 1 TO WS-REQUESTS-REJECTED                                    
035300         GO TO 3000-EXIT.                                                 
035400     IF STATUS-1 NOT = "0"                                                
035500         MOVE "READ" TO WS-AUDIT-DETAILS                                  
035600         PERFORM 9900-ABEND-ERROR THRU 9900-EXIT.                         
035700     MOVE UREQ-FIRST-NAME TO USER-FIRST-NAME.                             
035800     MOVE UREQ-LAST-NAME  TO USER-LAST-NAME.                              
035900     MOVE UREQ-EMAIL      TO USER-EMAIL.                                  
036000     MOVE UREQ-PHONE      TO USER-PHONE.                                  
036100     PERFORM 9100-DELETE-AND-REWRITE-USER THRU 9100-EXIT.                 
036200     MOVE "USER_UPDATED"  TO WS-AUDIT-ACTION.                             
036300     MOVE "User"          TO WS-AUDIT-ENTITY-TYPE.                        
036400     MOVE USER-ID         TO WS-AUDIT-ENTITY-ID.                          
036500     MOVE "PROFILE FIELDS REPLACED" TO WS-AUDIT-DETAILS.                  
036600     MOVE UREQ-ACTOR-USERNAME TO AUDIT-USERNAME.                          
036700     PERFORM 8900-AUDIT-WRITE THRU 8900-EXIT.                             
036800     MOVE "UPDATE" TO WSL-ACTION.                                         
036900     MOVE USER-ID TO WSL-USER-ID.                                         
037000     MOVE USER-USERNAME TO WSL-USERNAME.                                  
037100     MOVE "ACCEPTED" TO WSL-RESULT.                                       
037200     PERFORM 9800-WRITE-LISTING THRU 9800-EXIT.                           
037300     ADD 1 TO WS-REQUESTS-ACCEPTED.                                       
037400 3000-EXIT.                                                               
037500     EXIT.                                                                
037600****************************************************************          
037700*    4000-DEACTIVATE-USER - SOFT DELETE, PER REQ 5108                     
037800****************************************************************          
037900 4000-DEACTIVATE-USER.                                                    
038000     MOVE UREQ-USER-ID TO USER-ID.                                        
038100     READ USER-FILE                                                       
038200         INVALID KEY MOVE "23" TO STATUS-1 STATUS-2.                      
038300     IF STATUS-1 = "2"                                                    
038400         MOVE "DEACTVT" TO WSL-ACTION                                     
038500         MOVE UREQ-USER-ID TO WSL-USER-ID                                 
038600         MOVE SPACES TO WSL-USERNAME                                      
038700         MOVE "USER-ID NOT ON FILE - REQUEST REJECTED"                    
038800             TO WSL-RESULT                                                
038900         PERFORM 9800-WRITE-LISTING THRU 9800-EXIT                        
039000         ADD 1 TO WS-REQUESTS-REJECTED                                    
039100         GO TO 4000-EXIT.                                                 
039200     IF STATUS-1 NOT = "0"                                                
039300         MOVE "READ" TO WS-AUDIT-DETAILS                                  
039400         PERFORM 9900-ABEND-ERROR THRU 9900-EXIT.                         
039500     MOVE "N" TO USER-ENABLED.                                            
039600     PERFORM 9100-DELETE-AND-REWRITE-USER THRU 9100-EXIT.                 
039700     MOVE "USER_DELETED"  TO WS-AUDIT-ACTION.                             
039800     MOVE "User"          TO WS-AUDIT-ENTITY-TYPE.                        
039900     MOVE USER-ID         TO WS-AUDIT-ENTITY-ID.                          
040000     MOVE "USER-ENABLED SET TO N" TO WS-AUDIT-DETAILS.                    
040100     MOVE UREQ-ACTOR-USERNAME TO AUDIT-USERNAME.                          
040200     PERFORM 8900-AUDIT-WRITE THRU 8900-EXIT.                             
040300     MOVE "DEACTVT" TO WSL-ACTION.                                        
040400     MOVE USER-ID TO WSL-USER-ID.                                         
040500     MOVE USER-USERNAME TO WSL-USERNAME.                                  
040600     MOVE "ACCEPTED" TO WSL-RESULT.                                       
040700     PERFORM 9800-WRITE-LISTING THRU 9800-EXIT.                           
040800     ADD 1 TO WS-REQUESTS-ACCEPTED.                                       
040900 4000-EXIT.                                                               
041000     EXIT.                                                                
041100****************************************************************          
041200*    5000-PROMOTE-USER - GRANTS ADMIN ROLE, PER REQ 5108                  
041300****************************************************************          
041400 5000-PROMOTE-USER.                                                       
041500     MOVE UREQ-USER-ID TO USER-ID.                                        
041600     READ USER-FILE                                                       
041700         INVALID KEY MOVE "23" TO STATUS-1 STATUS-2.                      
041800     IF STATUS-1 = "2"                                                    
041900         MOVE "PROMOTE" TO WSL-ACTION                                     
042000         MOVE UREQ-USER-ID TO WSL-USER-ID                                 
042100         MOVE SPACES TO WSL-USERNAME                                      
042200         MOVE "USER-ID NOT ON FILE - REQUEST REJECTED"                    
042300             TO WSL-RESULT                                                
042400         PERFORM 9800-WRITE-LISTING THRU 9800-EXIT                        
042500         ADD 1 TO WS-REQUESTS-REJECTED                                    
042600         GO TO 5000-EXIT.                                                 
042700     IF STATUS-1 NOT = "0"                                                
042800         MOVE "READ" TO WS-AUDIT-DETAILS                                  
042900         PERFORM 9900-ABEND-ERROR THRU 9900-EXIT.                         
043000     MOVE "ADMIN" TO USER-ROLE.                                           
043100     PERFORM 9100-DELETE-AND-REWRITE-USER THRU 9100-EXIT.                 
043200     MOVE "USER_PROMOTED" TO WS-AUDIT-ACTION.                             
043300     MOVE "User"          TO WS-AUDIT-ENTITY-TYPE.                        
043400     MOVE USER-ID         TO WS-AUDIT-ENTITY-ID.                          
043500     MOVE "USER-ROLE SET TO ADMIN" TO WS-AUDIT-DETAILS.                   
043600     MOVE UREQ-ACTOR-USERNAME TO AUDIT-USERNAME.                          
043700     PERFORM 8900-AUDIT-WRITE THRU 8900-EXIT.                             
043800     MOVE "PROMOTE" TO WSL-ACTION.                                        
043900     MOVE USER-ID TO WSL-USER-ID.                                         
044000     MOVE USER-USERNAME TO WSL-USERNAME.                                  
044100     MOVE "ACCEPTED" TO WSL-RESULT.                                       
044200     PERFORM 9800-WRITE-LISTING THRU 9800-EXIT.                           
044300     ADD 1 TO WS-REQUESTS-ACCEPTED.                                       
044400 5000-EXIT.                                                               
044500     EXIT.                                                                
044600****************************************************************          
044700*    8000-GET-CURRENT-DATE - Y2K WINDOWING, REQ PER 11/10/98              
044800*    REMEDIATION.  A TWO-DIGIT CLOCK YEAR OF 00-49 IS TAKEN AS            
044900*    20XX, 50-99 AS 19XX.  NO INTRINSIC FUNCTION USED.                    
045000****************************************************************          
045100 8000-GET-CURRENT-DATE.                                                   
045200     ACCEPT WS-SYSTEM-DATE FROM DATE.                                     
045300     ACCEPT WS-SYSTEM-TIME FROM TIME.                                     
045400     IF WS-SYS-YY < 50                                                    
045500         MOVE 20 TO WS-TODAY-CC                                           
045600     ELSE                                                                 
045700         MOVE 19 TO WS-TODAY-CC.                                          
045800     MOVE WS-SYS-YY TO WS-TODAY-YY.                                       
045900     MOVE WS-SYS-MM TO WS-TODAY-MM.                                       
046000     MOVE WS-SYS-DD TO WS-TODAY-DD.                                       
046100     MOVE WS-SYSTEM-TIME(1:6) TO WS-TODAY-TIME.                           
046200 8000-EXIT.                                                               
046300     EXIT.                                                                
046400****************************************************************          
046500*    8100-GET-NEXT-USER-ID - THE ONLY PLACE A USER-ID IS MINTED           
046600****************************************************************          
046700 8100-GET-NEXT-USER-ID.                                                   
046800     MOVE "1" TO NBRCTL-KEY.                                              
046900     READ CONTROL-FILE                                                    
047000         INVALID KEY MOVE "23" TO CTL-STATUS-1 CTL-STATUS-2.              
047100     IF CTL-STATUS-1 NOT = "0"                                            
047200         MOVE "CONTROL-FILE READ" TO WS-AUDIT-DETAILS                     
047300         PERFORM 9900-ABEND-ERROR THRU 9900-EXIT.                         
047400     ADD 1 TO NBRCTL-NEXT-USER-ID.                                        
047500     DELETE CONTROL-FILE                                                  
047600         INVALID KEY MOVE "23" TO CTL-STATUS-1 CTL-STATUS-2.              
047700     WRITE NBRCTL-RECORD                                                  
047800         INVALID KEY MOVE "22" TO CTL-STATUS-1 CTL-STATUS-2.              
047900     IF CTL-STATUS-1 NOT = "0"                                            
048000         MOVE "CONTROL-FILE REWRITE" TO WS-AUDIT-DETAILS                  
048100         PERFORM 9900-ABEND-ERROR THRU 9900-EXIT.                         
048200 8100-EXIT.                                                               
048300     EXIT.                                                                
048400****************************************************************          
048500*    8900-AUDIT-WRITE - APPEND ONE AUDIT-LOG-RECORD.  THIS                
048600*    PARAGRAPH IS DUPLICATED IN EVERY MAINTENANCE PROGRAM, PER            
048700*    SHOP STANDARD - AUDIT-LOG-FILE IS NEVER SHARED VIA COPY.             
048800****************************************************************          
048900 8900-AUDIT-WRITE.                                                        
049000     MOVE "1" TO NBRCTL-KEY.                                              
049100     READ CONTROL-FILE                                                    
049200         INVALID KEY MOVE "23" TO CTL-STATUS-1 CTL-STATUS-2.              
049300     ADD 1 TO NBRCTL-NEXT-AUDIT-ID.                                       
049400     MOVE NBRCTL-NEXT-AUDIT-ID TO AUDIT-ID.                               
049500     DELETE CONTROL-FILE                                                  
049600         INVALID KEY MOVE "23" TO CTL-STATUS-1 CTL-STATUS-2.              
049700     WRITE NBRCTL-RECORD                                                  
049800         INVALID KEY MOVE "22" TO CTL-STATUS-1 CTL-STATUS-2.              
049900     MOVE WS-AUDIT-ACTION      TO AUDIT-ACTION.                           
050000     MOVE WS-AUDIT-ENTITY-TYPE TO AUDIT-ENTITY-TYPE.                      
050100     MOVE WS-AUDIT-ENTITY-ID   TO AUDIT-ENTITY-ID.                        
050200     MOVE WS-AUDIT-DETAILS     TO AUDIT-DETAILS.                          
050300     MOVE WS-TODAY-DATE        TO AUDIT-DATE.                             
050400     MOVE WS-TODAY-TIME        TO AUDIT-TIME.                             
050500     WRITE AUDIT-LOG-RECORD.                                              
050600     IF AUD-STATUS-1 NOT = "0"                                            
050700         MOVE "AUDIT-LOG-FILE WRITE" TO WS-AUDIT-DETAILS                  
050800         PERFORM 9900-ABEND-ERROR THRU 9900-EXIT.                         
050900 8900-EXIT.                                                               
051000     EXIT.                                                                
051100****************************************************************          
051200*    9000-READ-REQUEST - EOF FLOW VIA GO TO, PER SHOP STANDARD            
051300****************************************************************          
051400 9000-READ-REQUEST.                                                       
051500     READ USER-REQUEST-FILE                                               
051600         AT END                                                           
051700             SET WS-EOF TO TRUE                                           
051800             GO TO 9000-EXIT.                                             
051900     IF REQ-STATUS-1 NOT = "0"                                            
052000         MOVE "REQUEST-FILE READ" TO WS-AUDIT-DETAILS                     
052100         PERFORM 9900-ABEND-ERROR THRU 9900-EXIT.                         
052200 9000-EXIT.                                                               
052300     EXIT.                                                                
052400****************************************************************          
052500*    9100-DELETE-AND-REWRITE-USER - THE SHOP'S HOUSE "UPSERT"             
052600*    IDIOM (DELETE, THEN WRITE, RATHER THAN REWRITE) INHERITED            
052700*    FROM THE OLD DEPOSIT-MASTER UPDATE PROGRAM.  THE RECORD IS           
052800*    ALREADY IN THE FD AREA FROM THE PRIOR READ, MODIFIED IN              
052900*    PLACE, THEN RE-ADDED UNDER THE SAME KEY.                             
053000****************************************************************          
053100 9100-DELETE-AND-REWRITE-USER.                                            
053200     DELETE USER-FILE                                                     
053300         INVALID KEY MOVE "23" TO STATUS-1 STATUS-2.                      
053400     IF STATUS-1 NOT = "0"                                                
053500         MOVE "USER-FILE DELETE" TO WS-AUDIT-DETAILS                      
053600         PERFORM 9900-ABEND-ERROR THRU 9900-EXIT.                         
053700     WRITE USER-RECORD                                                    
053800         INVALID KEY MOVE "22" TO STATUS-1 STATUS-2.                      
053900     IF STATUS-1 NOT = "0"                                                
054000         MOVE "USER-FILE WRITE" TO WS-AUDIT-DETAILS                       
054100         PERFORM 9900-ABEND-ERROR THRU 9900-EXIT.                         
054200 9100-EXIT.                                                               
054300     EXIT.                                                                
054400****************************************************************          
054500*    9800-WRITE-LISTING - ONE LINE PER REQUEST ON THE PROOF               
054600*    LISTING, REQ 6117.                                                   
054700****************************************************************          
054800 9800-WRITE-LISTING.                                                      
054900     MOVE SPACES TO USRLIST-LINE.                                         
055000     MOVE WS-LIST-DETAIL TO USRLIST-LINE.                                 
055100     WRITE USRLIST-LINE.                                                  
055200 9800-EXIT.                                                               
055300     EXIT.                                                                
055400****************************************************************          
055500*    0900-TERMINATE - CLOSE FILES, WRITE THE RUN-TOTALS LINE              
055600****************************************************************          
055700 0900-TERMINATE.                                                          
055800     MOVE SPACES TO USRLIST-LINE.                                         
055900     STRING "REQUESTS READ.....: " DELIMITED BY SIZE                      
056000            WS-REQUESTS-READ      DELIMITED BY SIZE                       
056100         INTO USRLIST-LINE.                                               
056200     WRITE USRLIST-LINE.                                                  
056300     MOVE SPACES TO USRLIST-LINE.                                         
056400     STRING "REQUESTS ACCEPTED.: " DELIMITED BY SIZE                      
056500            WS-REQUESTS-ACCEPTED  DELIMITED BY SIZE                       
056600         INTO USRLIST-LINE.                                               
056700     WRITE USRLIST-LINE.                                                  
056800     MOVE SPACES TO USRLIST-LINE.                                         
056900     STRING "REQUESTS REJECTED.: " DELIMITED BY SIZE                      
057000            WS-REQUESTS-REJECTED  DELIMITED BY SIZE                       
057100         INTO USRLIST-LINE.                                               
057200     WRITE USRLIST-LINE.                                                  
057300     CLOSE USER-REQUEST-FILE                                              
057400           USER-FILE                                                      
057500           CONTROL-FILE                                                   
057600           AUDIT-LOG-FILE                                                 
057700           USRLIST-FILE.                                                  
057800****************************************************************          
057900*    9900-ABEND-ERROR - UNRECOVERABLE FILE ERROR, PER SHOP                
058000*    STANDARD - LOG IT TO THE LISTING AND GO DOWN HARD RATHER             
058100*    THAN RISK A HALF-POSTED MASTER FILE.                                 
058200****************************************************************          
058300 9900-ABEND-ERROR.                                                        
058400     MOVE SPACES TO USRLIST-LINE.                                         
058500     STRING "***ABEND*** I/O ERROR IN " DELIMITED BY SIZE                 
058600            WS-AUDIT-DETAILS         DELIMITED BY SPACE                   
058700         INTO USRLIST-LINE.                                               
058800     WRITE USRLIST-LINE.                                                  
058900     CLOSE USER-REQUEST-FILE                                              
059000           USER-FILE                                                      
059100           CONTROL-FILE                                                   
059200           AUDIT-LOG-FILE                                                 
059300           USRLIST-FILE.                                                  
059400     MOVE 16 TO RETURN-CODE.                                              
059500     STOP RUN.                                                            
059600 9900-EXIT.                                                               
059700     EXIT.                                                                
