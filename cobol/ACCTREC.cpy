000100*****************************************************************         
000200* ACCTREC.CPY                                                             
000300* ACCOUNT-MASTER RECORD LAYOUT - ONLINE BANKING SYSTEM                    
000400* ONE ENTRY PER SAVINGS OR CHECKING ACCOUNT OPENED AGAINST A              
000500* CUSTOMER ON THE USER MASTER (USRREC.CPY).  KEYED BY ACCT-ID ON          
000600* ACCOUNT-FILE; ACCT-NUMBER IS THE CUSTOMER-FACING LOOKUP VALUE           
000700* AND IS SCANNED FOR, NOT KEYED - THIS FILE HAS NO ALTERNATE              
000800* INDEX.                                                                  
000900*****************************************************************         
001000* CHANGE LOG                                                              
001100*   1995-01-16  RJT  ORIGINAL LAYOUT FOR ACCOUNT MASTER FILE.             
001200*   1998-11-10  RJT  Y2K - ACCT-CREATED-DATE TO CCYYMMDD.                 
001300*   2003-04-05  DKW  ACCT-ACTIVE FLAG ADDED, REQ 4802 (CLOSED             
001400*                    ACCTS NO LONGER PHYSICALLY DELETED).                 
001500*   2006-02-14  MCS  ACCT-NUMBER WIDENED TO 13, "ACC" PREFIX              
001600*                    STANDARD ADOPTED SHOP-WIDE, REQ 5390.                
001700*   2009-08-30  PDN  ACCT-BALANCE CONFIRMED ZONED DECIMAL PER             
001800*                    SHOP STANDARD - NOT PACKED, REQ 6117.                
001900*****************************************************************         
002000 01  ACCOUNT-RECORD.                                                      
002100*****************************************************************         
002200*    KEY FIELDS                                                           
002300*****************************************************************         
002400     05  ACCT-ID                     PIC 9(09).                           
002500     05  ACCT-NUMBER                 PIC X(13).                           
002600     05  ACCT-NUMBER-R REDEFINES                                          
002700         ACCT-NUMBER.                                                     
002800         10  ACCT-NUMBER-PREFIX      PIC X(03).                           
002900         10  ACCT-NUMBER-DIGITS      PIC 9(10).                           
003000*****************************************************************         
003100*    TYPE, BALANCE, AND OWNING CUSTOMER                                   
003200*****************************************************************         
003300     05  ACCT-TYPE                   PIC X(08).                           
003400         88  ACCT-IS-SAVINGS             VALUE "SAVINGS ".                
003500         88  ACCT-IS-CHECKING            VALUE "CHECKING".                
003600     05  ACCT-BALANCE                PIC S9(13)V99.                       
003700     05  ACCT-USER-ID                PIC 9(09).                           
003800*****************************************************************         
003900*    DATE THE ACCOUNT WAS OPENED - REDEFINED BELOW FOR THE                
004000*    NEW-ACCOUNT TRANSFER-LIMIT EDIT IN TXNPOST.                          
004100*****************************************************************         
004200     05  ACCT-CREATED-DATE           PIC 9(08).                           
004300     05  ACCT-CREATED-DATE-R REDEFINES                                    
004400         ACCT-CREATED-DATE.                                               
004500         10  ACCT-CREATED-CC         PIC 9(02).                           
004600         10  ACCT-CREATED-YY         PIC 9(02).                           
004700         10  ACCT-CREATED-MM         PIC 9(02).                           
004800         10  ACCT-CREATED-DD         PIC 9(02).                           
004900     05  ACCT-ACTIVE                 PIC X(01).                           
005000         88  ACCT-IS-ACTIVE               VALUE "Y".                      
005100         88  ACCT-IS-CLOSED               VALUE "N".                      
005200     05  FILLER                      PIC X(09).                           
