000100*****************************************************************         
000200* AUDREC.CPY                                                              
000300* AUDIT LOG RECORD LAYOUT - ONLINE BANKING SYSTEM                         
000400* ONE ENTRY PER BUSINESS ACTION TAKEN AGAINST A USER, ACCOUNT, OR         
000500* TRANSACTION.  APPEND-ONLY - NEVER REWRITTEN OR DELETED.  KEYED          
000600* BY AUDIT-ID, ASSIGNED SEQUENTIALLY AS ENTRIES ARE WRITTEN.              
000700*****************************************************************         
000800* CHANGE LOG                                                              
000900*   1996-07-22  DKW  ORIGINAL LAYOUT, AUDIT TRAIL FILE, REQ 3390          
001000*                    (BANK EXAMINER FINDING - NO ACTION HISTORY).         
001100*   1998-11-10  RJT  Y2K - AUDIT-DATE EXPANDED TO CCYYMMDD.               
001200*   2003-04-05  DKW  ENTITY-TYPE/ENTITY-ID ADDED SO ONE LOG               
001300*                    COVERS USER, ACCOUNT, AND TRANSACTION                
001400*                    ACTIVITY, REQ 4802.                                  
001500*   2010-05-11  PDN  AUDIT-ACTION WIDENED TO 30 FOR FRAUD-SCREEN          
001600*                    CODES (FRAUD_ALERT_HOURLY_LIMIT), REQ 6604.          
001700*   2010-05-11  PDN  AUDIT-DETAILS WIDENED TO 200 - FRAUD-SCREEN          
001800*                    DETAIL TEXT WAS TRUNCATING AT 80, REQ 6604.          
001900*****************************************************************         
002000 01  AUDIT-LOG-RECORD.                                                    
002100*****************************************************************         
002200*    KEY AND ACTOR FIELDS                                                 
002300*****************************************************************         
002400     05  AUDIT-ID                    PIC 9(09).                           
002500     05  AUDIT-USERNAME              PIC X(50).                           
002600     05  AUDIT-ACTION                PIC X(30).                           
002700*****************************************************************         
002800*    ENTITY AFFECTED AND FREE-TEXT DETAIL                                 
002900*****************************************************************         
003000     05  AUDIT-ENTITY-TYPE           PIC X(20).                           
003100         88  AUDIT-ENTITY-IS-USER        VALUE "User".                    
003200         88  AUDIT-ENTITY-IS-ACCOUNT     VALUE "Account".                 
003300         88  AUDIT-ENTITY-IS-TXN         VALUE "Transaction".             
003400     05  AUDIT-ENTITY-ID             PIC X(09).                           
003500     05  AUDIT-DETAILS               PIC X(200).                          
003600*****************************************************************         
003700*    DATE/TIME LOGGED                                                     
003800*****************************************************************         
003900     05  AUDIT-DATE                  PIC 9(08).                           
004000     05  AUDIT-DATE-R REDEFINES                                           
004100         AUDIT-DATE.                                                      
004200         10  AUDIT-DATE-CC           PIC 9(02).                           
004300         10  AUDIT-DATE-YY           PIC 9(02).                           
004400         10  AUDIT-DATE-MM           PIC 9(02).                           
004500         10  AUDIT-DATE-DD           PIC 9(02).                           
004600     05  AUDIT-TIME                  PIC 9(06).                           
004700     05  AUDIT-TIME-R REDEFINES                                           
004800         AUDIT-TIME.                                                      
004900         10  AUDIT-TIME-HH           PIC 9(02).                           
005000         10  AUDIT-TIME-MN           PIC 9(02).                           
005100         10  AUDIT-TIME-SS           PIC 9(02).                           
005200     05  FILLER                      PIC X(10).                           
