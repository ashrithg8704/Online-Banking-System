000100*****************************************************************         
000200* NBRCTL.CPY                                                              
000300* NEXT-NUMBER CONTROL RECORD - ONLINE BANKING SYSTEM                      
000400* ONE PHYSICAL RECORD, KEY "1", HOLDING THE NEXT SURROGATE KEY            
000500* TO BE ASSIGNED ON EACH MASTER AND LOG FILE.  EVERY PROGRAM THAT         
000600* ADDS A USER, ACCOUNT, TRANSACTION, OR AUDIT ENTRY OPENS THIS            
000700* FILE I-O, READS THE RECORD, TAKES THE NEXT NUMBER, ADDS 1, AND          
000800* REWRITES IT BEFORE RELEASING THE FILE - THIS IS THE ONLY PLACE          
000900* SURROGATE KEYS ARE MINTED, SO TWO PROGRAMS CAN NEVER COLLIDE.           
001000*****************************************************************         
001100* CHANGE LOG                                                              
001200*   1996-07-22  DKW  ORIGINAL LAYOUT - ONE COUNTER PER MASTER FILE        
001300*                    REPLACES THE OLD "READ FILE BACKWARDS FOR            
001400*                    HIGHEST KEY" TRICK, REQ 3390.                        
001500*   1998-11-10  RJT  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,          
001600*                    NO CHANGE REQUIRED.                                  
001700*   2003-04-05  DKW  ADDED NBRCTL-NEXT-AUDIT-ID, REQ 4802.                
001800*****************************************************************         
001900 01  NBRCTL-RECORD.                                                       
002000     05  NBRCTL-KEY                  PIC X(01).                           
002100     05  NBRCTL-NEXT-USER-ID         PIC 9(09).                           
002200     05  NBRCTL-NEXT-ACCT-ID         PIC 9(09).                           
002300     05  NBRCTL-NEXT-TXN-ID          PIC 9(09).                           
002400     05  NBRCTL-NEXT-AUDIT-ID        PIC 9(09).                           
002500     05  FILLER                      PIC X(20).                           
