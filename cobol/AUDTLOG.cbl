000100* (c) 2011 MIDSTATE FEDERAL DATA SERVICES, INC.                           
000200*                                                                         
000300* THIS IS UNPUBLISHED PROPRIETARY                                         
000400* SOURCE CODE OF MIDSTATE FEDERAL DATA SERVICES                           
000500* The copyright notice above does not                                     
000600* evidence any actual or intended                                         
000700* publication of such source code.                                        
000800*                                                                         
000900* #ident "@(#) bank/AUDTLOG.cbl $Revision: 1.4 $"                         
001000* static char sccsid[] = "@(#) bank/AUDTLOG.cbl $Rev: 1.4 $";             
001100*                                                                         
001200 IDENTIFICATION DIVISION.                                                 
001300 PROGRAM-ID. AUDTLOG.                                                     
001400 AUTHOR. D K WHEELER.                                                     
001500 INSTALLATION. MIDSTATE FEDERAL - RETAIL BANKING SYSTEMS.                 
001600 DATE-WRITTEN. 07/22/96.                                                  
001700 DATE-COMPILED.                                                           
001800 SECURITY.  ANSWERS AUDIT TRAIL INQUIRIES FOR THE BANK EXAMINERS          
001900     AND FOR CUSTOMER SERVICE DISPUTE RESEARCH.  READ-ONLY AGAINST        
002000     THE AUDIT LOG.  DISTRIBUTION IS RESTRICTED TO RETAIL BANKING         
002100     SYSTEMS PERSONNEL AND INTERNAL AUDIT.                                
002200*                                                                         
002300****************************************************************          
002400* CHANGE LOG                                                              
002500*   07/22/96  DKW  ORIGINAL PROGRAM - BANK EXAMINER FINDING,              
002600*                  REQ 3390.  NEEDED A WAY TO PULL THE AUDIT              
002700*                  TRAIL WITHOUT A DUMP UTILITY.                          
002800*   11/10/98  RJT  Y2K REMEDIATION - DATE COMPARES AND DISPLAY            
002900*                  FIELDS WINDOWED PER SHOP STANDARD.                     
003000*   04/05/03  DKW  ADDED THE BY-ACTION QUERY TYPE, REQ 4802 -             
003100*                  INTERNAL AUDIT WANTED TO PULL ALL FRAUD-ALERT          
003200*                  ENTRIES ACROSS ALL USERS IN ONE PASS.                  
003300*   06/02/07  MCS  ADDED THE UNFILTERED QUERY TYPE, REQ 5622.             
003400*   05/11/10  PDN  ADDED AUDTLIST PROOF LISTING, REQ 6604.  ALSO          
003500*                  NOTE THE AUDIT-LOG-FILE IS PLAIN SEQUENTIAL,           
003600*                  NOT INDEXED - EACH QUERY TYPE RE-OPENS IT TO           
003700*                  RESCAN FROM THE TOP.  ON A BUSY MASTER FILE            
003800*                  THIS RUN CAN TAKE A WHILE; IT IS SCHEDULED             
003900*                  OVERNIGHT, NOT ON DEMAND.                              
004000****************************************************************          
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER. IBM-4381.                                               
004400 OBJECT-COMPUTER. IBM-4381.                                               
004500 SPECIAL-NAMES.                                                           
004600     CLASS VALID-FILE-STATUS IS "0" THRU "9".                             
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT QUERY-REQUEST-FILE ASSIGN "AUDQFILE"                          
005000         ORGANIZATION SEQUENTIAL                                          
005100         STATUS REQ-FILE-STATUS.                                          
005200     SELECT AUDIT-LOG-FILE ASSIGN "AUDTFIL"                               
005300         ORGANIZATION SEQUENTIAL                                          
005400         STATUS AUD-FILE-STATUS.                                          
005500     SELECT AUDTLIST-FILE ASSIGN "AUDTLIST"                               
005600         ORGANIZATION SEQUENTIAL                                          
005700         STATUS LST-FILE-STATUS.                                          
005800 DATA DIVISION.                                                           
005900 FILE SECTION.                                                            
006000 FD  QUERY-REQUEST-FILE                                                   
006100     LABEL RECORDS ARE STANDARD                                           
006200     RECORD CONTAINS 111 CHARACTERS.                                      
006300 01  QUERY-REQUEST-RECORD.                                                
006400     05  AQREQ-QUERY-TYPE             PIC X(01).                          
006500         88  AQREQ-IS-BY-USERNAME         VALUE "U".                      
006600         88  AQREQ-IS-BY-ACTION           VALUE "A".                      
006700         88  AQREQ-IS-BY-DATE-RANGE       VALUE "D".                      
006800         88  AQREQ-IS-UNFILTERED          VALUE "L".                      
006900     05  AQREQ-USERNAME               PIC X(50).                          
007000     05  AQREQ-ACTION                 PIC X(30).                          
007100     05  AQREQ-START-DATE             PIC 9(08).                          
007200     05  AQREQ-START-DATE-R REDEFINES                                     
007300         AQREQ-START-DATE.                                                
007400         10  AQREQ-START-CCYY         PIC 9(04).                          
007500         10  AQREQ-START-MMDD         PIC 9(04).                          
007600     05  AQREQ-END-DATE               PIC 9(08).                          
007700     05  AQREQ-PAGE-NUMBER            PIC 9(04).                          
007800     05  AQREQ-PAGE-SIZE              PIC 9(04).                          
007900     05  FILLER                       PIC X(06).                          
008000 FD  AUDIT-LOG-FILE                                                       
008100     LABEL RECORDS ARE STANDARD                                           
008200     RECORD CONTAINS 342 CHARACTERS.                                      
008300 COPY AUDREC.                                                             
008400 FD  AUDTLIST-FILE                                                        
008500     LABEL RECORDS ARE STANDARD                                           
008600     RECORD CONTAINS 132 CHARACTERS.                                      
008700 01  AUDTLIST-LINE                    PIC X(132).                         
008800 WORKING-STORAGE SECTION.                                                 
008900 01  FILE-STATUS.                                                         
009000     05  STATUS-1                    PIC X.                               
009100     05  STATUS-2                    PIC X.                               
009200 01  REQ-FILE-STATUS.                                                     
009300     05  REQ-STATUS-1                PIC X.                               
009400     05  REQ-STATUS-2                PIC X.                               
009500 01  AUD-FILE-STATUS.                                                     
009600     05  AUD-STATUS-1                PIC X.                               
009700     05  AUD-STATUS-2                PIC X.                               
009800 01  LST-FILE-STATUS.                                                     
009900     05  LST-STATUS-1                PIC X.                               
010000     05  LST-STATUS-2                PIC X.                               
010100****************************************************************          
010200*    SWITCHES AND COUNTERS                                                
010300****************************************************************          
010400 01  WS-SWITCHES.                                                         
010500     05  WS-EOF-SWITCH                PIC X(01)  VALUE "N".               
010600         88  WS-EOF                       VALUE "Y".                      
010700     05  WS-AUD-EOF-SWITCH            PIC X(01)  VALUE "N".               
010800         88  WS-AUD-EOF                    VALUE "Y".                     
010900     05  WS-REJECT-SWITCH             PIC X(01)  VALUE "N".               
011000         88  WS-REQUEST-REJECTED           VALUE "Y".                     
011100 01  WS-COUNTERS.                                                         
011200     05  WS-REQUESTS-READ             PIC S9(09) COMP.                    
011300     05  WS-REQUESTS-ACCEPTED         PIC S9(09) COMP.                    
011400     05  WS-REQUESTS-REJECTED         PIC S9(09) COMP.                    
011500 01  WS-REJECT-REASON                 PIC X(60).                          
011600****************************************************************          
011700*    TODAY'S DATE - Y2K WINDOWED CENTURY, NOT USED IN QUERIES             
011800*    BUT KEPT FOR THE RUN-HEADER LINE PER SHOP HABIT                      
011900****************************************************************          
012000 01  WS-TODAY-DATE                    PIC 9(08).                          
012100 01  WS-TODAY-DATE-R REDEFINES                                            
012200     WS-TODAY-DATE.                                                       
012300     05  WS-TODAY-CC                  PIC 9(02).                          
012400     05  WS-TODAY-YY                  PIC 9(02).                          
012500     05  WS-TODAY-MM                  PIC 9(02).                          
012600     05  WS-TODAY-DD                  PIC 9(02).                          
012700 01  WS-SYSTEM-DATE                   PIC 9(06).                          
012800 01  WS-SYSTEM-DATE-R REDEFINES                                           
012900     WS-SYSTEM-DATE.                                                      
013000     05  WS-SYS-YY                    PIC 9(02).                          
013100     05  WS-SYS-MM                    PIC 9(02).                          
013200     05  WS-SYS-DD                    PIC 9(02).                          
013300****************************************************************          
013400*    PAGING WORK FIELDS - PAGE WINDOW COMPUTED ONCE PER QUERY,            
013500*    WS-MATCH-SEEN COUNTS MATCHES AS THE FILE IS SCANNED.                 
013600****************************************************************          
013700 01  WS-PAGE-START                    PIC S9(07) COMP.                    
013800 01  WS-PAGE-END                      PIC S9(07) COMP.                    
013900 01  WS-MATCH-SEEN                    PIC S9(07) COMP.                    
014000 01  WS-MATCH-EMITTED                 PIC S9(07) COMP.                    
014100****************************************************************          
014200*    LISTING LINE WORK AREA                                               
014300****************************************************************          
014400 01  WS-LIST-DETAIL.                                                      
014500     05  WSL-USERNAME                 PIC X(20).                          
014600     05  FILLER                       PIC X(02) VALUE SPACES.             
014700     05  WSL-ACTION                   PIC X(30).                          
014800     05  FILLER                       PIC X(02) VALUE SPACES.             
014900     05  WSL-ENTITY                   PIC X(12).                          
015000     05  FILLER                       PIC X(02) VALUE SPACES.             
015100     05  WSL-DATE-TIME                PIC X(15).                          
015200     05  FILLER                       PIC X(49) VALUE SPACES.             
015300 LINKAGE SECTION.                                                         
015400 PROCEDURE DIVISION.                                                      
015500****************************************************************          
015600*    MAINLINE                                                             
015700****************************************************************          
015800 0100-MAINLINE.                                                           
015900     PERFORM 0200-INITIALIZE.                                             
016000     PERFORM 0300-PROCESS-REQUEST THRU 0300-EXIT                          
016100         UNTIL WS-EOF.                                                    
016200     PERFORM 0900-TERMINATE.                                              
016300     STOP RUN.                                                            
016400 0200-INITIALIZE.                                                         
016500     MOVE ZERO TO WS-REQUESTS-READ WS-REQUESTS-ACCEPTED                   
016600         WS-REQUESTS-REJECTED.                                            
016700     OPEN INPUT  QUERY-REQUEST-FILE                                       
016800          INPUT  AUDIT-LOG-FILE                                           
016900          OUTPUT AUDTLIST-FILE.                                           
017000     PERFORM 8000-GET-CURRENT-DATE THRU 8000-EXIT.                        
017100     MOVE "AUDTLOG AUDIT TRAIL INQUIRY RUN" TO AUDTLIST-LINE.             
017200     WRITE AUDTLIST-LINE.                                                 
017300     PERFORM 9000-READ-REQUEST THRU 9000-EXIT.                            
017400****************************************************************          
017500*    ONE QUERY REQUEST PER PASS, DISPATCHED BY QUERY TYPE                 
017600****************************************************************          
017700 0300-PROCESS-REQUEST.                                                    
017800     ADD 1 TO WS-REQUESTS-READ.                                           
017900     MOVE "N" TO WS-REJECT-SWITCH.                                        
018000     MOVE SPACES TO WS-REJECT-REASON.                                     
018100     IF AQREQ-IS-BY-USERNAME                                              
018200         PERFORM 2000-QUERY-BY-USERNAME THRU 2000-EXIT                    
018300     ELSE IF AQREQ-IS-BY-ACTION                                           
018400         PERFORM 3000-QUERY-BY-ACTION THRU 3000-EXIT                      
018500     ELSE IF AQREQ-IS-BY-DATE-RANGE                                       
018600         PERFORM 4000-QUERY-BY-DATE-RANGE THRU 4000-EXIT                  
018700     ELSE IF AQREQ-IS-UNFILTERED                                          
018800         PERFORM 5000-QUERY-ALL THRU 5000-EXIT                            
018900     ELSE                                                                 
019000         MOVE "UNKNOWN QUERY TYPE" TO WS-REJECT-REASON                    
019100         SET WS-REQUEST-REJECTED TO TRUE.                                 
019200     IF WS-REQUEST-REJECTED                                               
019300         MOVE SPACES TO AUDTLIST-LINE                                     
019400         MOVE WS-REJECT-REASON TO AUDTLIST-LINE                           
019500         WRITE AUDTLIST-LINE                                              
019600         ADD 1 TO WS-REQUESTS-REJECTED                                    
019700     ELSE                                                                 
019800         ADD 1 TO WS-REQUESTS-ACCEPTED.                                   
019900     PERFORM 9000-READ-REQUEST THRU 9000-EXIT.                            
020000 0300-EXIT.                                                               
020100     EXIT.                                                                
020200****************************************************************          
020300*    2000-QUERY-BY-USERNAME - PAGED                                       
020400****************************************************************          
020500 2000-QUERY-BY-USERNAME.                                                  
020600     PERFORM 8100-COMPUTE-PAGE-WINDOW THRU 8100-EXIT.                     
020700     PERFORM 8200-REOPEN-AUDIT-FILE THRU 8200-EXIT.                       
020800 2000-SCAN-LOOP.                                                          
020900     IF WS-AUD-EOF                                                        
021000         GO TO 2000-EXIT.                                                 
021100     IF AUDIT-USERNAME NOT = AQREQ-USERNAME                               
021200         GO TO 2000-SCAN-NEXT.                                            
021300     ADD 1 TO WS-MATCH-SEEN.                                              
021400     IF WS-MATCH-SEEN >= WS-PAGE-START                                    
021500        AND WS-MATCH-SEEN <= WS-PAGE-END                                  
021600         PERFORM 9750-FORMAT-AND-WRITE THRU 9750-EXIT.                    
021700     IF WS-MATCH-SEEN > WS-PAGE-END                                       
021800         GO TO 2000-EXIT.                                                 
021900 2000-SCAN-NEXT.                                                          
022000     READ AUDIT-LOG-FILE                                                  
022100         AT END SET WS-AUD-EOF TO TRUE.                                   
022200     GO TO 2000-SCAN-LOOP.                                                
022300 2000-EXIT.                                                               
022400     EXIT.                                                                
022500****************************************************************          
022600*    3000-QUERY-BY-ACTION - PAGED                                         
022700****************************************************************          
022800 3000-QUERY-BY-ACTION.                                                    
022900     PERFORM 8100-COMPUTE-PAGE-WINDOW THRU 8100-EXIT.                     
023000     PERFORM 8200-REOPEN-AUDIT-FILE THRU 8200-EXIT.                       
023100 3000-SCAN-LOOP.                                                          
023200     IF WS-AUD-EOF                                                        
023300         GO TO 3000-EXIT.                                                 
023400     IF AUDIT-ACTION NOT = AQREQ-ACTION                                   
023500         GO TO 3000-SCAN-NEXT.                                            
023600     ADD 1 TO WS-MATCH-SEEN.                                              
023700     IF WS-MATCH-SEEN >= WS-PAGE-START                                    
023800        AND WS-MATCH-SEEN <= WS-PAGE-END                                  
023900         PERFORM 9750-FORMAT-AND-WRITE THRU 9750-EXIT.                    
024000     IF WS-MATCH-SEEN > WS-PAGE-END                                       
024100         GO TO 3000-EXIT.                                                 
024200 3000-SCAN-NEXT.                                                          
024300     READ AUDIT-LOG-FILE                                                  
024400         AT END SET WS-AUD-EOF TO TRUE.                                   
024500     GO TO 3000-SCAN-LOOP.                                                
024600 3000-EXIT.                                                               
024700     EXIT.                                                                
024800****************************************************************          
024900*    4000-QUERY-BY-DATE-RANGE - NO PAGING, FULL MATCHING SET              
025000****************************************************************          
025100 4000-QUERY-BY-DATE-RANGE.                                                
025200     PERFORM 8200-REOPEN-AUDIT-FILE THRU 8200-EXIT.                       
025300 4000-SCAN-LOOP.                                                          
025400     IF WS-AUD-EOF                                                        
025500         GO TO 4000-EXIT.                                                 
025600     IF AUDIT-DATE < AQREQ-START-DATE                                     
025700        OR AUDIT-DATE > AQREQ-END-DATE                                    
025800         GO TO 4000-SCAN-NEXT.                                            
025900     PERFORM 9750-FORMAT-AND-WRITE THRU 9750-EXIT.                        
026000 4000-SCAN-NEXT.                                                          
026100     READ AUDIT-LOG-FILE                                                  
026200         AT END SET WS-AUD-EOF TO TRUE.                                   
026300     GO TO 4000-SCAN-LOOP.                                                
026400 4000-EXIT.                                                               
026500     EXIT.                                                                
026600****************************************************************          
026700*    5000-QUERY-ALL - UNFILTERED, PAGED                                   
026800****************************************************************          
026900 5000-QUERY-ALL.                                                          
027000     PERFORM 8100-COMPUTE-PAGE-WINDOW THRU 8100-EXIT.                     
027100     PERFORM 8200-REOPEN-AUDIT-FILE THRU 8200-EXIT.                       
027200 5000-SCAN-LOOP.                                                          
027300     IF WS-AUD-EOF                                                        
027400         GO TO 5000-EXIT.                                                 
027500     ADD 1 TO WS-MATCH-SEEN.                                              
027600     IF WS-MATCH-SEEN >= WS-PAGE-START                                    
027700        AND WS-MATCH-SEEN <= WS-PAGE-END                                  
027800         PERFORM 9750-FORMAT-AND-WRITE THRU 9750-EXIT.                    
027900     IF WS-MATCH-SEEN > WS-PAGE-END                                       
028000         GO TO 5000-EXIT.                                                 
028100     READ AUDIT-LOG-FILE                                                  
028200         AT END SET WS-AUD-EOF TO TRUE.                                   
028300     GO TO 5000-SCAN-LOOP.                                                
028400 5000-EXIT.                                                               
028500     EXIT.                                                                
028600****************************************************************          
028700*    8000-GET-CURRENT-DATE - Y2K WINDOWED CENTURY                         
028800****************************************************************          
028900 8000-GET-CURRENT-DATE.                                                   
029000     ACCEPT WS-SYSTEM-DATE FROM DATE.                                     
029100     IF WS-SYS-YY < 50                                                    
029200         MOVE 20 TO WS-TODAY-CC                                           
029300     ELSE                                                                 
029400         MOVE 19 TO WS-TODAY-CC.                                          
029500     MOVE WS-SYS-YY TO WS-TODAY-YY.                                       
029600     MOVE WS-SYS-MM TO WS-TODAY-MM.                                       
029700     MOVE WS-SYS-DD TO WS-TODAY-DD.                                       
029800 8000-EXIT.                                                               
029900     EXIT.                                                                
030000****************************************************************          
030100*    8100-COMPUTE-PAGE-WINDOW - TRANSLATES PAGE NUMBER/SIZE               
030200*    INTO A FIRST-MATCH/LAST-MATCH ORDINAL WINDOW.                        
030300****************************************************************          
030400 8100-COMPUTE-PAGE-WINDOW.                                                
030500     MOVE ZERO TO WS-MATCH-SEEN WS-MATCH-EMITTED.                         
030600     COMPUTE WS-PAGE-START =                                              
030700         ((AQREQ-PAGE-NUMBER - 1) * AQREQ-PAGE-SIZE) + 1.                 
030800     COMPUTE WS-PAGE-END =                                                
030900         WS-PAGE-START + AQREQ-PAGE-SIZE - 1.                             
031000 8100-EXIT.                                                               
031100     EXIT.                                                                
031200****************************************************************          
031300*    8200-REOPEN-AUDIT-FILE - AUDIT-LOG-FILE IS PLAIN                     
031400*    SEQUENTIAL, SO EACH QUERY TYPE RE-OPENS IT TO RESCAN FROM            
031500*    THE TOP OF THE FILE.                                                 
031600****************************************************************          
031700 8200-REOPEN-AUDIT-FILE.                                                  
031800     MOVE "N" TO WS-AUD-EOF-SWITCH.                                       
031900     CLOSE AUDIT-LOG-FILE.                                                
032000     OPEN INPUT AUDIT-LOG-FILE.                                           
032100     READ AUDIT-LOG-FILE                                                  
032200         AT END SET WS-AUD-EOF TO TRUE.                                   
032300 8200-EXIT.                                                               
032400     EXIT.                                                                
032500****************************************************************          
032600*    9000-READ-REQUEST - EOF FLOW VIA GO TO                               
032700****************************************************************          
032800 9000-READ-REQUEST.                                                       
032900     READ QUERY-REQUEST-FILE                                              
033000         AT END                                                           
033100             SET WS-EOF TO TRUE                                           
033200             GO TO 9000-EXIT.                                             
033300     IF REQ-STATUS-1 NOT = "0"                                            
033400         MOVE "REQUEST-FILE READ" TO WS-REJECT-REASON                     
033500         PERFORM 9900-ABEND-ERROR THRU 9900-EXIT.                         
033600 9000-EXIT.                                                               
033700     EXIT.                                                                
033800****************************************************************          
033900*    9750-FORMAT-AND-WRITE - ONE AUDIT ENTRY TO AUDTLIST.                 
034000****************************************************************          
034100 9750-FORMAT-AND-WRITE.                                                   
034200     MOVE SPACES TO WS-LIST-DETAIL.                                       
034300     MOVE AUDIT-USERNAME(1:20) TO WSL-USERNAME.                           
034400     MOVE AUDIT-ACTION TO WSL-ACTION.                                     
034500     STRING AUDIT-ENTITY-TYPE(1:1) DELIMITED BY SIZE                      
034600            "-"                    DELIMITED BY SIZE                      
034700            AUDIT-ENTITY-ID        DELIMITED BY SIZE                      
034800         INTO WSL-ENTITY.                                                 
034900     STRING AUDIT-DATE DELIMITED BY SIZE                                  
035000            " "        DELIMITED BY SIZE                                  
035100            AUDIT-TIME DELIMITED BY SIZE                                  
035200         INTO WSL-DATE-TIME.                                              
035300     MOVE SPACES TO AUDTLIST-LINE.                                        
035400     MOVE WS-LIST-DETAIL TO AUDTLIST-LINE.                                
035500     WRITE AUDTLIST-LINE.                                                 
035600     ADD 1 TO WS-MATCH-EMITTED.                                           
035700 9750-EXIT.                                                               
035800     EXIT.                                                                
035900****************************************************************          
036000*    0900-TERMINATE                                                       
036100****************************************************************          
036200 0900-TERMINATE.                                                          
036300     MOVE SPACES TO AUDTLIST-LINE.                                        
036400     STRING "REQUESTS READ.....: " DELIMITED BY SIZE                      
036500            WS-REQUESTS-READ      DELIMITED BY SIZE                       
036600         INTO AUDTLIST-LINE.                                              
036700     WRITE AUDTLIST-LINE.                                                 
036800     MOVE SPACES TO AUDTLIST-LINE.                                        
036900     STRING "REQUESTS ACCEPTED.: " DELIMITED BY SIZE                      
037000            WS-REQUESTS-ACCEPTED  DELIMITED BY SIZE                       
037100         INTO AUDTLIST-LINE.                                              
037200     WRITE AUDTLIST-LINE.                                                 
037300     MOVE SPACES TO AUDTLIST-LINE.                                        
037400     STRING "REQUESTS REJECTED.: " DELIMITED BY SIZE                      
037500            WS-REQUESTS-REJECTED  DELIMITED BY SIZE                       
037600         INTO AUDTLIST-LINE.                                              
037700     WRITE AUDTLIST-LINE.                                                 
037800     CLOSE QUERY-REQUEST-FILE                                             
037900           AUDIT-LOG-FILE                                                 
038000           AUDTLIST-FILE.                                                 
038100****************************************************************          
038200*    9900-ABEND-ERROR                                                     
038300****************************************************************          
038400 9900-ABEND-ERROR.                                                        
038500     MOVE SPACES TO AUDTLIST-LINE.                                        
038600     STRING "***ABEND*** I/O ERROR IN " DELIMITED BY SIZE                 
038700            WS-REJECT-REASON         DELIMITED BY SPACE                   
038800         INTO AUDTLIST-LINE.                                              
038900     WRITE AUDTLIST-LINE.                                                 
039000     CLOSE QUERY-REQUEST-FILE                                             
039100           AUDIT-LOG-FILE                                                 
039200           AUDTLIST-FILE.                                                 
039300     STOP RUN.                                                            
039400 9900-EXIT.                                                               
039500     EXIT.                                                                
