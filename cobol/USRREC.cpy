000100*****************************************************************         
000200* USRREC.CPY                                                              
000300* CUSTOMER-MASTER RECORD LAYOUT - ONLINE BANKING SYSTEM                   
000400* ONE ENTRY PER REGISTERED USER (CUSTOMER OR ADMINISTRATOR).              
000500* KEYED BY USER-ID ON USER-FILE.  USER-USERNAME AND USER-EMAIL            
000600* ARE HELD UNIQUE BY THE MAINTENANCE PROGRAM, NOT BY A FILE KEY -         
000700* THIS FILE HAS NO ALTERNATE INDEX.                                       
000800*****************************************************************         
000900* CHANGE LOG                                                              
001000*   1994-03-02  RJT  ORIGINAL LAYOUT FOR CUSTOMER MASTER FILE.            
001100*   1994-07-19  RJT  USER-PASSWORD-HASH WIDENED FROM 40 TO 100 TO         
001200*                    HOLD THE NEW ENCODING SCHEME FROM SECURITY.          
001300*   1998-11-10  RJT  Y2K - USER-CREATED-DATE TO CCYYMMDD.                 
001400*   2001-06-18  DKW  ADDED USER-PHONE, REQ 4471.                          
001500*   2004-09-27  MCS  ADDED USER-ROLE FOR ADMIN PROMOTE, REQ 5108.         
001600*   2004-09-27  MCS  ADDED USER-ENABLED FOR SOFT DEACTIVATION -           
001700*                    RECORDS ARE NO LONGER PHYSICALLY DELETED.            
001800*   2011-02-08  PDN  REVIEWED FIELD WIDTHS AGAINST THE NEW WEB            
001900*                    REGISTRATION FRONT END - NO CHANGE REQUIRED.         
002000*****************************************************************         
002100 01  USER-RECORD.                                                         
002200*****************************************************************         
002300*    KEY AND LOGON FIELDS                                                 
002400*****************************************************************         
002500     05  USER-ID                     PIC 9(09).                           
002600     05  USER-USERNAME               PIC X(50).                           
002700     05  USER-PASSWORD-HASH          PIC X(100).                          
002800     05  USER-EMAIL                  PIC X(50).                           
002900*****************************************************************         
003000*    CUSTOMER NAME BLOCK - FULL-NAME VIEW USED BY STATEMENT               
003100*    AND CORRESPONDENCE PROGRAMS.                                         
003200*****************************************************************         
003300     05  USER-NAME-GROUP.                                                 
003400         10  USER-FIRST-NAME         PIC X(30).                           
003500         10  USER-LAST-NAME          PIC X(30).                           
003600     05  USER-FULL-NAME REDEFINES                                         
003700         USER-NAME-GROUP             PIC X(60).                           
003800     05  USER-PHONE                  PIC X(15).                           
003900*****************************************************************         
004000*    ROLE AND STATUS FLAGS                                                
004100*****************************************************************         
004200     05  USER-ROLE                   PIC X(05).                           
004300         88  USER-IS-ADMIN               VALUE "ADMIN".                   
004400         88  USER-IS-CUSTOMER            VALUE "USER ".                   
004500     05  USER-ENABLED                PIC X(01).                           
004600         88  USER-IS-ENABLED             VALUE "Y".                       
004700         88  USER-IS-DISABLED            VALUE "N".                       
004800*****************************************************************         
004900*    DATE THE USER RECORD WAS OPENED - REDEFINED BELOW FOR                
005000*    REPORT AND SCREEN EDIT ROUTINES THAT NEED THE COMPONENTS             
005100*    SEPARATELY.                                                          
005200*****************************************************************         
005300     05  USER-CREATED-DATE           PIC 9(08).                           
005400     05  USER-CREATED-DATE-R REDEFINES                                    
005500         USER-CREATED-DATE.                                               
005600         10  USER-CREATED-CC         PIC 9(02).                           
005700         10  USER-CREATED-YY         PIC 9(02).                           
005800         10  USER-CREATED-MM         PIC 9(02).                           
005900         10  USER-CREATED-DD         PIC 9(02).                           
006000     05  FILLER                      PIC X(10).                           
